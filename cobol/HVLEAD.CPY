000100******************************************************************
000200*              C O P Y   H V L E A D   -   P R O S P E C T O     *
000300******************************************************************
000400* APLICACION  : MERCADEO HVAC (CAPTACION DE CLIENTES)            *
000500* MIEMBRO     : HVLEAD                                           *
000600* DESCRIPCION : MAESTRO DE PROSPECTO (LEAD) - UN REGISTRO POR    *
000700*             : CADA PROPIEDAD CALIFICADA U NO. LLAVE PROPIA     *
000800*             : LEAD-ID; REFERENCIA A PROP-ID (BLANCO=HUERFANO,  *
000900*             : VER U6).                                        *
001000*             : REGISTRO DE LONGITUD FIJA, 250 POSICIONES.       *
001100* USADO POR   : HVMA1B01, HVLK1B02, HVCR1B03                     *
001200******************************************************************
001300 01  HVLEAD-REG.
001400     05  LEAD-ID                    PIC X(12).
001500     05  LEAD-COUNTY-ID             PIC X(06).
001600     05  LEAD-PROPERTY-ID           PIC X(12).
001700     05  LEAD-PERMIT-ID             PIC X(12).
001800     05  LEAD-SCORE                 PIC 9(03).
001900     05  LEAD-TIER                  PIC X(04).
002000     05  LEAD-QUAL-REASON           PIC X(60).
002100     05  LEAD-SYNC-STATUS           PIC X(08).
002200         88  LEAD-PENDING                 VALUE 'PENDING'.
002300         88  LEAD-SYNCED                  VALUE 'SYNCED'.
002400         88  LEAD-SYNC-FAILED             VALUE 'FAILED'.
002500     05  LEAD-DISQUALIFIED-FLAG     PIC X(01).
002600         88  LEAD-DISQUALIFIED            VALUE 'Y'.
002700         88  LEAD-NOT-DISQUALIFIED        VALUE 'N'.
002800     05  LEAD-DISQUAL-REASON        PIC X(60).
002900     05  LEAD-NOTES                 PIC X(60).
003000*----------------------------------------------------------------*
003100*    RELLENO A LONGITUD FIJA DE REGISTRO (250)                   *
003200*----------------------------------------------------------------*
003300     05  FILLER                     PIC X(12).
