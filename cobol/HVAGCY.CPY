000100******************************************************************
000200*              C O P Y   H V A G C Y   -   A G E N C I A         *
000300******************************************************************
000400* APLICACION  : MERCADEO HVAC (CAPTACION DE CLIENTES)            *
000500* MIEMBRO     : HVAGCY                                           *
000600* DESCRIPCION : TABLA DE AGENCIAS DE SERVICIO HVAC POR CONDADO/  *
000700*             : ESTADO, USADA POR LA RUTINA DE COINCIDENCIA U7.  *
000800*             : REGISTRO DE LONGITUD FIJA, 60 POSICIONES.        *
000900* USADO POR   : HVMA1B01 (CARGA A TABLA), HVAG1S01               *
001000******************************************************************
001100 01  HVAGCY-REG.
001200     05  AGY-NAME                   PIC X(40).
001300     05  AGY-CODE                   PIC X(12).
001400     05  AGY-STATE                  PIC X(02).
001500     05  AGY-ENABLED                PIC X(01).
001600         88  AGY-IS-ENABLED               VALUE 'Y'.
001700*----------------------------------------------------------------*
001800*    RELLENO A LONGITUD FIJA DE REGISTRO (60)                    *
001900*----------------------------------------------------------------*
002000     05  FILLER                     PIC X(05).
