000100******************************************************************
000200* FECHA       : 03/02/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : MERCADEO HVAC (CAPTACION DE CLIENTES)            *
000500* PROGRAMA    : HVAD1S01                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : NORMALIZA UNA DIRECCION DE PROPIEDAD A SU FORMA  *
000800*             : CANONICA (MAYUSCULAS, SIN PUNTUACION, SUFIJOS Y  *
000900*             : DIRECCIONALES EXPANDIDOS) Y LA DESCOMPONE EN     *
001000*             : NUMERO, NOMBRE DE CALLE, SUFIJO, UNIDAD, CIUDAD, *
001100*             : ESTADO Y ZIP. LLAMADA DESDE HVMA1B01 Y HVLK1B02  *
001200*             : PARA OBTENER LA LLAVE DE PROPIEDAD.              *
001300* ARCHIVOS    : NO APLICA (SUBRUTINA PURA)                       *
001400* PROGRAMA(S) : NO APLICA                                        *
001500******************************************************************
001600*                 H I S T O R I A L   D E   C A M B I O S
001700******************************************************************
001800* 03/02/1987 PEDR TK-1871  VERSION INICIAL - EXTRAIDO DEL MOTOR  *
001900*                 DE PROSPECCION HVAC PARA REUSO EN LA CORRIDA   *
002000*                 DE ENLACE DE PROSPECTOS HUERFANOS (HVLK1B02).  *
002100* 11/09/1990 PEDR TK-1871  SE AGREGA EXPANSION DE DIRECCIONALES  *
002200*                 (N/S/E/W Y COMPUESTOS) SEGUN PRUEBAS DE QA.    *
002300* 18/01/1999 PEDR TK-2899  AJUSTE DE FIN DE SIGLO - APROVECHADO  *
002400*                 PARA CORREGIR EL PARSEO DE UNIDAD CUANDO LA    *
002500*                 DIRECCION INICIA CON EL INDICADOR DE UNIDAD.   *
002600* 14/03/2003 PEDR TK-4205  SE AGREGA RECONOCIMIENTO DE ZIP+4.    *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.                    HVAD1S01.
003000 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
003100 INSTALLATION.                  MERCADEO HVAC - CENTRO DE COMPUTO.
003200 DATE-WRITTEN.                  03/02/1987.
003300 DATE-COMPILED.
003400 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
003500                                 SISTEMAS UNICAMENTE.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CLASS DIRECCION-VALIDA IS
004000       'A' THRU 'Z' '0' THRU '9' ' ' '#' '-'.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300******************************************************************
004400*              A R E A   D E   T R A B A J O   T E X T O         *
004500******************************************************************
004600 01  WKS-TEXTO-TRABAJO.
004700     05  WKS-CADENA-1               PIC X(120) VALUE SPACES.
004800     05  WKS-CADENA-2               PIC X(120) VALUE SPACES.
004900     05  WKS-LONGITUD               PIC 9(03)  COMP VALUE ZEROS.
005000     05  WKS-I                      PIC 9(03)  COMP VALUE ZEROS.
005100     05  WKS-J                      PIC 9(03)  COMP VALUE ZEROS.
005200     05  WKS-CARACTER               PIC X(01)  VALUE SPACE.
005300     05  WKS-CARACTER-ANT           PIC X(01)  VALUE SPACE.
005400     05  WKS-BANDERA-PARO           PIC X(01)  VALUE 'N'.
005500     05  FILLER                     PIC X(02)  VALUE SPACES.
005600******************************************************************
005700*         T A B L A   D E   T O K E N S   ( P A L A B R A S )    *
005800******************************************************************
005900 01  WKS-TOKENS-DIR.
006000     05  WKS-CANT-TOKENS            PIC 9(02)  COMP VALUE ZEROS.
006100     05  WKS-TOKEN OCCURS 20 TIMES INDEXED BY WKS-TX.
006200         10  WKS-TOKEN-TXT          PIC X(30)  VALUE SPACES.
006300 01  WKS-INDICE-CALLE               PIC 9(02)  COMP VALUE ZEROS.
006400 01  WKS-INDICE-SUFIJO              PIC 9(02)  COMP VALUE ZEROS.
006500 01  WKS-INDICE-UNIDAD              PIC 9(02)  COMP VALUE ZEROS.
006600 01  WKS-INDICE-ESTADO              PIC 9(02)  COMP VALUE ZEROS.
006700 01  WKS-INDICE-ZIP                 PIC 9(02)  COMP VALUE ZEROS.
006800 01  WKS-INDICE-INI-CIUDAD          PIC 9(02)  COMP VALUE ZEROS.
006900******************************************************************
007000*      T A B L A   D E   S U F I J O S   D E   C A L L E         *
007100******************************************************************
007200 01  WKS-TABLA-SUFIJOS.
007300     05  FILLER PIC X(16) VALUE 'STSTREET        '.
007400     05  FILLER PIC X(16) VALUE 'AVEAVENUE       '.
007500     05  FILLER PIC X(16) VALUE 'BLVDBOULEVARD   '.
007600     05  FILLER PIC X(16) VALUE 'RDROAD          '.
007700     05  FILLER PIC X(16) VALUE 'DRDRIVE         '.
007800     05  FILLER PIC X(16) VALUE 'LNLANE          '.
007900     05  FILLER PIC X(16) VALUE 'CTCOURT         '.
008000     05  FILLER PIC X(16) VALUE 'CIRCIRCLE       '.
008100     05  FILLER PIC X(16) VALUE 'PLPLACE         '.
008200     05  FILLER PIC X(16) VALUE 'TERTERRACE      '.
008300     05  FILLER PIC X(16) VALUE 'PKWYPARKWAY     '.
008400     05  FILLER PIC X(16) VALUE 'HWYHIGHWAY      '.
008500     05  FILLER PIC X(16) VALUE 'SQSQUARE        '.
008600     05  FILLER PIC X(16) VALUE 'TRTRAIL         '.
008700     05  FILLER PIC X(16) VALUE 'TPKETURNPIKE    '.
008800     05  FILLER PIC X(16) VALUE 'ALYALLEY        '.
008900     05  FILLER PIC X(16) VALUE 'XINGCROSSING    '.
009000     05  FILLER PIC X(16) VALUE 'WAYWAY          '.
009100     05  FILLER PIC X(16) VALUE 'LOOPLOOP        '.
009200     05  FILLER PIC X(16) VALUE 'PATHPATH        '.
009300     05  FILLER PIC X(16) VALUE 'PASSPASS        '.
009400     05  FILLER PIC X(16) VALUE 'RUNRUN          '.
009500     05  FILLER PIC X(16) VALUE 'ROWROW          '.
009600 01  WKS-TABLA-SUFIJOS-R REDEFINES WKS-TABLA-SUFIJOS.
009700     05  WKS-SUFIJO-ENT OCCURS 23 TIMES INDEXED BY WKS-SX
009800                        ASCENDING KEY WKS-SUFIJO-ABREV.
009900         10  WKS-SUFIJO-ABREV       PIC X(04).
010000         10  WKS-SUFIJO-LARGO       PIC X(12).
010100******************************************************************
010200*   T A B L A   D E   D I R E C C I O N A L E S (N/S/E/W)         *
010300******************************************************************
010400 01  WKS-TABLA-DIRECCIONALES.
010500     05  FILLER PIC X(12) VALUE 'N NORTH     '.
010600     05  FILLER PIC X(12) VALUE 'S SOUTH     '.
010700     05  FILLER PIC X(12) VALUE 'E EAST      '.
010800     05  FILLER PIC X(12) VALUE 'W WEST      '.
010900     05  FILLER PIC X(12) VALUE 'NENORTHEAST '.
011000     05  FILLER PIC X(12) VALUE 'NWNORTHWEST '.
011100     05  FILLER PIC X(12) VALUE 'SESOUTHEAST '.
011200     05  FILLER PIC X(12) VALUE 'SWSOUTHWEST '.
011300 01  WKS-TABLA-DIRECC-R REDEFINES WKS-TABLA-DIRECCIONALES.
011400     05  WKS-DIRECC-ENT OCCURS 8 TIMES INDEXED BY WKS-DX.
011500         10  WKS-DIRECC-ABREV       PIC X(02).
011600         10  WKS-DIRECC-LARGO       PIC X(10).
011700******************************************************************
011800*          T A B L A   D E   I N D I C A D O R E S   U N I D A D  *
011900******************************************************************
012000 01  WKS-TABLA-UNIDADES.
012100     05  FILLER PIC X(10) VALUE 'APT       '.
012200     05  FILLER PIC X(10) VALUE 'APARTMENT '.
012300     05  FILLER PIC X(10) VALUE 'UNIT      '.
012400     05  FILLER PIC X(10) VALUE 'STE       '.
012500     05  FILLER PIC X(10) VALUE 'SUITE     '.
012600     05  FILLER PIC X(10) VALUE 'BLDG      '.
012700     05  FILLER PIC X(10) VALUE 'BUILDING  '.
012800     05  FILLER PIC X(10) VALUE 'FL        '.
012900     05  FILLER PIC X(10) VALUE 'FLOOR     '.
013000 01  WKS-TABLA-UNIDADES-R REDEFINES WKS-TABLA-UNIDADES.
013100     05  WKS-UNIDAD-ENT OCCURS 9 TIMES INDEXED BY WKS-UX.
013200         10  WKS-UNIDAD-PALABRA     PIC X(10).
013300******************************************************************
013400*                 L I N K A G E   S E C T I O N                  *
013500******************************************************************
013600 LINKAGE SECTION.
013700 01  LK-RAW-ADDRESS                 PIC X(80).
013800 01  LK-NORM-ADDRESS                PIC X(80).
013900 01  LK-STREET-NUMBER               PIC X(08).
014000 01  LK-STREET-NAME                 PIC X(30).
014100 01  LK-STREET-SUFFIX               PIC X(12).
014200 01  LK-UNIT-NUMBER                 PIC X(10).
014300 01  LK-CITY                        PIC X(20).
014400 01  LK-STATE                       PIC X(02).
014500 01  LK-ZIP                         PIC X(10).
014600******************************************************************
014700 PROCEDURE DIVISION USING LK-RAW-ADDRESS, LK-NORM-ADDRESS,
014800          LK-STREET-NUMBER, LK-STREET-NAME, LK-STREET-SUFFIX,
014900          LK-UNIT-NUMBER, LK-CITY, LK-STATE, LK-ZIP.
015000******************************************************************
015100 100-PRINCIPAL SECTION.
015200     PERFORM 150-INICIALIZA-SALIDA
015300     PERFORM 200-NORMALIZA-TEXTO
015400     PERFORM 300-QUITA-PUNTUACION
015500     PERFORM 400-PARTE-EN-TOKENS
015600     PERFORM 500-EXPANDE-SUFIJOS-DIRECC
015700     PERFORM 600-RECONSTRUYE-NORMALIZADA
015800     PERFORM 700-PARSEA-COMPONENTES
015900     GOBACK.
016000 100-PRINCIPAL-E. EXIT.
016100
016200 150-INICIALIZA-SALIDA SECTION.
016300     MOVE SPACES TO LK-NORM-ADDRESS   LK-STREET-NUMBER
016400                    LK-STREET-NAME    LK-STREET-SUFFIX
016500                    LK-UNIT-NUMBER    LK-CITY
016600                    LK-STATE          LK-ZIP
016700                    WKS-CADENA-1      WKS-CADENA-2
016800     MOVE ZEROS  TO WKS-CANT-TOKENS   WKS-INDICE-CALLE
016900                    WKS-INDICE-SUFIJO WKS-INDICE-UNIDAD
017000                    WKS-INDICE-ESTADO WKS-INDICE-ZIP
017100                    WKS-INDICE-INI-CIUDAD.
017200 150-INICIALIZA-SALIDA-E. EXIT.
017300
017400* PASA A MAYUSCULAS, RECORTA Y COLAPSA CORRIDAS DE ESPACIOS
017500 200-NORMALIZA-TEXTO SECTION.
017600     MOVE LK-RAW-ADDRESS TO WKS-CADENA-1
017700     INSPECT WKS-CADENA-1 CONVERTING
017800        'abcdefghijklmnopqrstuvwxyz' TO
017900        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
018000     PERFORM 800-COLAPSA-ESPACIOS
018100     IF WKS-J = ZEROS
018200        MOVE SPACES TO WKS-CADENA-1
018300     ELSE
018400        MOVE WKS-CADENA-2(1:WKS-J) TO WKS-CADENA-1
018500     END-IF.
018600 200-NORMALIZA-TEXTO-E. EXIT.
018700
018800* ELIMINA COMAS Y PUNTOS, VUELVE A COLAPSAR ESPACIOS
018900 300-QUITA-PUNTUACION SECTION.
019000     INSPECT WKS-CADENA-1 REPLACING ALL ',' BY SPACE
019100                                    ALL '.' BY SPACE
019200     PERFORM 800-COLAPSA-ESPACIOS
019300     IF WKS-J = ZEROS
019400        MOVE SPACES TO WKS-CADENA-1
019500     ELSE
019600        MOVE WKS-CADENA-2(1:WKS-J) TO WKS-CADENA-1
019700     END-IF.
019800 300-QUITA-PUNTUACION-E. EXIT.
019900
020000* DIVIDE LA CADENA NORMALIZADA EN TOKENS SEPARADOS POR ESPACIO
020100 400-PARTE-EN-TOKENS SECTION.
020200     PERFORM 410-LIMPIA-UN-TOKEN THRU 410-LIMPIA-UN-TOKEN-E
020300         VARYING WKS-TX FROM 1 BY 1 UNTIL WKS-TX > 20
020400     MOVE ZEROS TO WKS-CANT-TOKENS
020500     UNSTRING WKS-CADENA-1 DELIMITED BY ALL SPACE
020600         INTO WKS-TOKEN-TXT(1)  WKS-TOKEN-TXT(2)
020700              WKS-TOKEN-TXT(3)  WKS-TOKEN-TXT(4)
020800              WKS-TOKEN-TXT(5)  WKS-TOKEN-TXT(6)
020900              WKS-TOKEN-TXT(7)  WKS-TOKEN-TXT(8)
021000              WKS-TOKEN-TXT(9)  WKS-TOKEN-TXT(10)
021100              WKS-TOKEN-TXT(11) WKS-TOKEN-TXT(12)
021200              WKS-TOKEN-TXT(13) WKS-TOKEN-TXT(14)
021300              WKS-TOKEN-TXT(15) WKS-TOKEN-TXT(16)
021400              WKS-TOKEN-TXT(17) WKS-TOKEN-TXT(18)
021500              WKS-TOKEN-TXT(19) WKS-TOKEN-TXT(20)
021600         TALLYING WKS-CANT-TOKENS
021700     END-UNSTRING.
021800 400-PARTE-EN-TOKENS-E. EXIT.
021900
022000 410-LIMPIA-UN-TOKEN SECTION.
022100     MOVE SPACES TO WKS-TOKEN-TXT(WKS-TX).
022200 410-LIMPIA-UN-TOKEN-E. EXIT.
022300
022400* EXPANDE SUFIJOS DE CALLE Y DIRECCIONALES, TOKEN POR TOKEN
022500 500-EXPANDE-SUFIJOS-DIRECC SECTION.                              TK-1871 
022600     PERFORM 510-EXPANDE-UN-TOKEN THRU 510-EXPANDE-UN-TOKEN-E
022700         VARYING WKS-TX FROM 1 BY 1
022800            UNTIL WKS-TX > WKS-CANT-TOKENS.
022900 500-EXPANDE-SUFIJOS-DIRECC-E. EXIT.
023000
023100 510-EXPANDE-UN-TOKEN SECTION.                                    TK-1871 
023200     SET WKS-DX TO 1
023300     SEARCH WKS-DIRECC-ENT
023400         AT END CONTINUE
023500         WHEN WKS-DIRECC-ABREV(WKS-DX) =
023600              WKS-TOKEN-TXT(WKS-TX)
023700              MOVE WKS-DIRECC-LARGO(WKS-DX) TO
023800                   WKS-TOKEN-TXT(WKS-TX)
023900     END-SEARCH
024000     SET WKS-SX TO 1
024100     SEARCH WKS-SUFIJO-ENT
024200         AT END CONTINUE
024300         WHEN WKS-SUFIJO-ABREV(WKS-SX) =
024400              WKS-TOKEN-TXT(WKS-TX)
024500              MOVE WKS-SUFIJO-LARGO(WKS-SX) TO
024600                   WKS-TOKEN-TXT(WKS-TX)
024700              IF WKS-INDICE-SUFIJO = ZEROS
024800                 MOVE WKS-TX TO WKS-INDICE-SUFIJO
024900              END-IF
025000     END-SEARCH.
025100 510-EXPANDE-UN-TOKEN-E. EXIT.
025200
025300* VUELVE A UNIR LOS TOKENS (YA EXPANDIDOS) EN LA SALIDA NORMALIZADA
025400 600-RECONSTRUYE-NORMALIZADA SECTION.
025500     MOVE SPACES TO LK-NORM-ADDRESS
025600     MOVE ZEROS  TO WKS-J
025700     PERFORM 610-AGREGA-UN-TOKEN THRU 610-AGREGA-UN-TOKEN-E
025800         VARYING WKS-TX FROM 1 BY 1
025900            UNTIL WKS-TX > WKS-CANT-TOKENS.
026000 600-RECONSTRUYE-NORMALIZADA-E. EXIT.
026100
026200 610-AGREGA-UN-TOKEN SECTION.
026300     PERFORM 620-LARGO-DE-TOKEN
026400     IF WKS-J > ZEROS
026500        ADD 1 TO WKS-J
026600        MOVE SPACE TO LK-NORM-ADDRESS(WKS-J:1)
026700     END-IF
026800     IF WKS-LONGITUD > ZEROS
026900        MOVE WKS-TOKEN-TXT(WKS-TX)(1:WKS-LONGITUD)
027000             TO LK-NORM-ADDRESS(WKS-J + 1:WKS-LONGITUD)
027100        ADD WKS-LONGITUD TO WKS-J
027200     END-IF.
027300 610-AGREGA-UN-TOKEN-E. EXIT.
027400
027500* LARGO SIN ESPACIOS FINALES DEL TOKEN QUE ESTA EN WKS-TX
027600 620-LARGO-DE-TOKEN SECTION.
027700     MOVE 30 TO WKS-LONGITUD
027800     PERFORM 630-RECORTA-DERECHA THRU 630-RECORTA-DERECHA-E
027900         UNTIL WKS-LONGITUD = ZEROS
028000            OR WKS-TOKEN-TXT(WKS-TX)(WKS-LONGITUD:1) NOT = SPACE.
028100 620-LARGO-DE-TOKEN-E. EXIT.
028200
028300 630-RECORTA-DERECHA SECTION.
028400     SUBTRACT 1 FROM WKS-LONGITUD.
028500 630-RECORTA-DERECHA-E. EXIT.
028600
028700* COLAPSA CORRIDAS DE ESPACIOS DE WKS-CADENA-1 HACIA WKS-CADENA-2
028800* (RUTINA COMUN USADA POR 200- Y 300-)
028900 800-COLAPSA-ESPACIOS SECTION.
029000     MOVE SPACES TO WKS-CADENA-2
029100     MOVE ZEROS  TO WKS-J
029200     MOVE SPACE  TO WKS-CARACTER-ANT
029300     PERFORM 810-COLAPSA-UN-CARACTER THRU 810-COLAPSA-UN-CARACTER-E
029400         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 120.
029500 800-COLAPSA-ESPACIOS-E. EXIT.
029600
029700 810-COLAPSA-UN-CARACTER SECTION.
029800     MOVE WKS-CADENA-1(WKS-I:1) TO WKS-CARACTER
029900     IF WKS-CARACTER = SPACE AND WKS-CARACTER-ANT = SPACE
030000        CONTINUE
030100     ELSE
030200        ADD 1 TO WKS-J
030300        MOVE WKS-CARACTER TO WKS-CADENA-2(WKS-J:1)
030400     END-IF
030500     MOVE WKS-CARACTER TO WKS-CARACTER-ANT.
030600 810-COLAPSA-UN-CARACTER-E. EXIT.
030700
030800* IDENTIFICA NUMERO, UNIDAD, ESTADO, ZIP, CIUDAD Y CALLE
030900 700-PARSEA-COMPONENTES SECTION.
031000     PERFORM 710-BUSCA-NUMERO
031100     PERFORM 720-BUSCA-UNIDAD
031200     PERFORM 730-BUSCA-ESTADO-ZIP
031300     PERFORM 740-ARMA-CIUDAD
031400     PERFORM 750-ARMA-CALLE.
031500 700-PARSEA-COMPONENTES-E. EXIT.
031600
031700* EL NUMERO DE CALLE SON LOS DIGITOS INICIALES DEL TOKEN 1
031800* (CON UNA LETRA FINAL OPCIONAL, EJ. "123A")
031900 710-BUSCA-NUMERO SECTION.
032000     MOVE SPACES TO LK-STREET-NUMBER
032100     MOVE ZEROS  TO WKS-J
032200     IF WKS-CANT-TOKENS > ZEROS
032300        MOVE 1   TO WKS-I
032400        MOVE 'N' TO WKS-BANDERA-PARO
032500        PERFORM 715-EVALUA-UN-DIGITO THRU 715-EVALUA-UN-DIGITO-E
032600            UNTIL WKS-I > 8 OR WKS-BANDERA-PARO = 'S'
032700        IF WKS-J > ZEROS
032800           MOVE WKS-TOKEN-TXT(1)(1:WKS-J) TO LK-STREET-NUMBER
032900        END-IF
033000     END-IF.
033100 710-BUSCA-NUMERO-E. EXIT.
033200
033300 715-EVALUA-UN-DIGITO SECTION.
033400     IF WKS-TOKEN-TXT(1)(WKS-I:1) IS NUMERIC
033500        ADD 1 TO WKS-J
033600        ADD 1 TO WKS-I
033700     ELSE
033800        IF WKS-J > ZEROS AND WKS-I = WKS-J + 1
033900           ADD 1 TO WKS-J
034000        END-IF
034100        MOVE 'S' TO WKS-BANDERA-PARO
034200     END-IF.
034300 715-EVALUA-UN-DIGITO-E. EXIT.
034400
034500* BUSCA EL TOKEN INDICADOR DE UNIDAD (APT, UNIT, #...); LO QUE
034600* SIGUE ES EL NUMERO DE UNIDAD
034700 720-BUSCA-UNIDAD SECTION.                                        TK-2899 
034800     MOVE SPACES TO LK-UNIT-NUMBER
034900     MOVE ZEROS  TO WKS-INDICE-UNIDAD
035000     PERFORM 725-BUSCA-UNIDAD-EN-TOKEN
035100             THRU 725-BUSCA-UNIDAD-EN-TOKEN-E
035200         VARYING WKS-TX FROM 1 BY 1
035300            UNTIL WKS-TX > WKS-CANT-TOKENS
035400               OR WKS-INDICE-UNIDAD NOT = ZEROS
035500     IF WKS-INDICE-UNIDAD NOT = ZEROS
035600        AND WKS-INDICE-UNIDAD < WKS-CANT-TOKENS
035700        MOVE WKS-TOKEN-TXT(WKS-INDICE-UNIDAD + 1)
035800             TO LK-UNIT-NUMBER
035900     END-IF.
036000 720-BUSCA-UNIDAD-E. EXIT.
036100
036200 725-BUSCA-UNIDAD-EN-TOKEN SECTION.                               TK-2899 
036300     IF WKS-TOKEN-TXT(WKS-TX)(1:1) = '#'
036400        MOVE WKS-TX TO WKS-INDICE-UNIDAD
036500     ELSE
036600        SET WKS-UX TO 1
036700        SEARCH WKS-UNIDAD-ENT
036800            AT END CONTINUE
036900            WHEN WKS-UNIDAD-PALABRA(WKS-UX) =
037000                 WKS-TOKEN-TXT(WKS-TX)
037100                 MOVE WKS-TX TO WKS-INDICE-UNIDAD
037200        END-SEARCH
037300     END-IF.
037400 725-BUSCA-UNIDAD-EN-TOKEN-E. EXIT.
037500
037600* ESTADO = PRIMER TOKEN ALFABETICO DE 2 LETRAS
037700* ZIP    = PRIMER TOKEN QUE PAREZCA 5 O 5+4 DIGITOS
037800 730-BUSCA-ESTADO-ZIP SECTION.                                    TK-4205 
037900     MOVE SPACES TO LK-STATE  LK-ZIP
038000     MOVE ZEROS  TO WKS-INDICE-ESTADO WKS-INDICE-ZIP
038100     PERFORM 735-BUSCA-EN-TOKEN THRU 735-BUSCA-EN-TOKEN-E
038200         VARYING WKS-TX FROM 1 BY 1
038300            UNTIL WKS-TX > WKS-CANT-TOKENS.
038400 730-BUSCA-ESTADO-ZIP-E. EXIT.
038500
038600 735-BUSCA-EN-TOKEN SECTION.
038700     PERFORM 620-LARGO-DE-TOKEN
038800     IF WKS-INDICE-ESTADO = ZEROS
038900        AND WKS-LONGITUD = 2
039000        AND WKS-TOKEN-TXT(WKS-TX)(1:1) ALPHABETIC
039100        AND WKS-TOKEN-TXT(WKS-TX)(2:1) ALPHABETIC
039200        MOVE WKS-TOKEN-TXT(WKS-TX)(1:2) TO LK-STATE
039300        MOVE WKS-TX TO WKS-INDICE-ESTADO
039400     END-IF
039500     IF WKS-INDICE-ZIP = ZEROS
039600        AND WKS-TOKEN-TXT(WKS-TX)(1:5) IS NUMERIC
039700        AND WKS-LONGITUD NOT < 5
039800        MOVE WKS-TOKEN-TXT(WKS-TX)(1:5) TO LK-ZIP(1:5)
039900        IF WKS-LONGITUD = 10
040000           AND WKS-TOKEN-TXT(WKS-TX)(6:1) = '-'
040100           MOVE WKS-TOKEN-TXT(WKS-TX)(6:5) TO LK-ZIP(6:5)         TK-4205 
040200        END-IF
040300        MOVE WKS-TX TO WKS-INDICE-ZIP
040400     END-IF.
040500 735-BUSCA-EN-TOKEN-E. EXIT.
040600
040700* LA CIUDAD SON LOS TOKENS ENTRE EL PRIMER SUFIJO DE CALLE Y EL
040800* ESTADO/ZIP
040900 740-ARMA-CIUDAD SECTION.
041000     MOVE SPACES TO LK-CITY
041100     MOVE ZEROS  TO WKS-INDICE-INI-CIUDAD
041200     IF WKS-INDICE-SUFIJO NOT = ZEROS
041300        COMPUTE WKS-INDICE-INI-CIUDAD = WKS-INDICE-SUFIJO + 1
041400     ELSE
041500        MOVE 2 TO WKS-INDICE-INI-CIUDAD
041600     END-IF
041700     MOVE ZEROS TO WKS-J
041800     PERFORM 745-AGREGA-TOKEN-CIUDAD THRU 745-AGREGA-TOKEN-CIUDAD-E
041900         VARYING WKS-TX FROM WKS-INDICE-INI-CIUDAD BY 1
042000            UNTIL WKS-TX > WKS-CANT-TOKENS.
042100 740-ARMA-CIUDAD-E. EXIT.
042200
042300 745-AGREGA-TOKEN-CIUDAD SECTION.
042400     IF (WKS-INDICE-ESTADO = ZEROS OR WKS-TX <
042500             WKS-INDICE-ESTADO)
042600        AND (WKS-INDICE-ZIP = ZEROS OR WKS-TX <
042700             WKS-INDICE-ZIP)
042800        AND (WKS-INDICE-UNIDAD = ZEROS OR WKS-TX <
042900             WKS-INDICE-UNIDAD)
043000        PERFORM 620-LARGO-DE-TOKEN
043100        IF WKS-J > ZEROS
043200           ADD 1 TO WKS-J
043300           MOVE SPACE TO LK-CITY(WKS-J:1)
043400        END-IF
043500        IF WKS-LONGITUD > ZEROS
043600           MOVE WKS-TOKEN-TXT(WKS-TX)(1:WKS-LONGITUD)
043700                TO LK-CITY(WKS-J + 1:WKS-LONGITUD)
043800           ADD WKS-LONGITUD TO WKS-J
043900        END-IF
044000     END-IF.
044100 745-AGREGA-TOKEN-CIUDAD-E. EXIT.
044200
044300* EL NOMBRE DE CALLE SON LOS TOKENS ENTRE EL NUMERO Y EL SUFIJO;
044400* EL SUFIJO SE GUARDA POR SEPARADO CUANDO EL ULTIMO TOKEN DE
044500* CALLE ES UN SUFIJO CONOCIDO YA EXPANDIDO
044600 750-ARMA-CALLE SECTION.
044700     MOVE SPACES TO LK-STREET-NAME LK-STREET-SUFFIX
044800     MOVE ZEROS  TO WKS-J
044900     IF WKS-INDICE-SUFIJO NOT = ZEROS
045000        PERFORM 755-AGREGA-TOKEN-CALLE THRU 755-AGREGA-TOKEN-CALLE-E
045100            VARYING WKS-TX FROM 2 BY 1
045200               UNTIL WKS-TX > WKS-INDICE-SUFIJO
045300     ELSE
045400        IF WKS-CANT-TOKENS >= 2
045500           MOVE WKS-TOKEN-TXT(2) TO LK-STREET-NAME
045600        END-IF
045700     END-IF.
045800 750-ARMA-CALLE-E. EXIT.
045900
046000 755-AGREGA-TOKEN-CALLE SECTION.
046100     IF WKS-TX = WKS-INDICE-SUFIJO
046200        MOVE WKS-TOKEN-TXT(WKS-TX) TO LK-STREET-SUFFIX
046300     ELSE
046400        PERFORM 620-LARGO-DE-TOKEN
046500        IF WKS-J > ZEROS
046600           ADD 1 TO WKS-J
046700           MOVE SPACE TO LK-STREET-NAME(WKS-J:1)
046800        END-IF
046900        IF WKS-LONGITUD > ZEROS
047000           MOVE WKS-TOKEN-TXT(WKS-TX)(1:WKS-LONGITUD)
047100                TO LK-STREET-NAME(WKS-J + 1:WKS-LONGITUD)
047200           ADD WKS-LONGITUD TO WKS-J
047300        END-IF
047400     END-IF.
047500 755-AGREGA-TOKEN-CALLE-E. EXIT.
