000100******************************************************************
000200* FECHA       : 05/02/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : MERCADEO HVAC (CAPTACION DE CLIENTES)            *
000500* PROGRAMA    : HVLR1S01                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : MOTOR DE REGLAS DE PROSPECTO - CALCULA EDAD DEL  *
000800*             : SISTEMA HVAC, PUNTAJE, NIVEL, CALIFICACION,      *
000900*             : COMPLETITUD DE CONTACTO, NIVEL DE AFLUENCIA Y LA *
001000*             : RUTA DE MERCADEO CON SU CONFIANZA. LLAMADA UNICA-*
001100*             : MENTE DESDE HVMA1B01 AL CREAR O RECALIFICAR UNA  *
001200*             : PROPIEDAD.                                      *
001300* ARCHIVOS    : NO APLICA (SUBRUTINA PURA)                       *
001400* PROGRAMA(S) : NO APLICA                                        *
001500******************************************************************
001600*                 H I S T O R I A L   D E   C A M B I O S
001700******************************************************************
001800* 05/02/1987 PEDR TK-1872  VERSION INICIAL.                      *
001900* 19/08/1991 PEDR TK-2930  SE AGREGA EL CALCULO DE RUTA DE       *
002000*                 MERCADEO Y SU PORCENTAJE DE CONFIANZA.         *
002100* 14/01/1999 PEDR TK-3305  AJUSTE DE FIN DE SIGLO - SE REVISARON *
002200*                 LAS FECHAS DE PERMISO Y CORRIDA PARA CONFIRMAR *
002300*                 QUE EL SIGLO VIAJA COMPLETO EN LAS 4 POSICIONES*
002400*                 DE ANIO (SIN IMPACTO EN EL CALCULO DE EDAD).   *
002500* 08/03/2003 PEDR TK-4180  LA RAZON DE CALIFICACION AHORA        *
002600*                 INCLUYE EL VALOR DE LA PROPIEDAD CON SEPARA-   *
002700*                 DORES DE MILES CUANDO EL VALOR ES MAYOR A CERO.*
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.                    HVLR1S01.
003100 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
003200 INSTALLATION.                  MERCADEO HVAC - CENTRO DE COMPUTO.
003300 DATE-WRITTEN.                  05/02/1987.
003400 DATE-COMPILED.
003500 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
003600                                 SISTEMAS UNICAMENTE.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     CLASS DIGITO-VALIDO IS '0' THRU '9'.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300******************************************************************
004400*              A R E A   D E   T R A B A J O                    *
004500******************************************************************
004600 01  WKS-EDAD-HVAC                  PIC 9(03) COMP VALUE ZEROS.
004700 01  WKS-DIFERENCIA-ANIOS           PIC S9(04) COMP VALUE ZEROS.
004800 01  WKS-VALOR-PROPIEDAD            PIC 9(09)V99 VALUE ZEROS.
004900 01  WKS-VALOR-PROPIEDAD-R REDEFINES WKS-VALOR-PROPIEDAD.
005000     05  WKS-VALOR-ENTERO           PIC 9(09).
005100     05  WKS-VALOR-CENTAVOS         PIC 9(02).
005200 01  WKS-VALOR-EDITADO              PIC Z,ZZZ,ZZZ,ZZ9.
005300 01  WKS-EDAD-EDITADA               PIC ZZ9.
005400 01  WKS-PUNTERO-RAZON              PIC 9(02) COMP VALUE 1.
005500 01  WKS-INICIO-VALOR               PIC 9(02) COMP VALUE 1.
005600 01  WKS-TIENE-TELEFONO             PIC X(01) VALUE 'N'.
005700     88  WKS-CON-TELEFONO                 VALUE 'Y'.
005800 01  WKS-TIENE-CORREO               PIC X(01) VALUE 'N'.
005900     88  WKS-CON-CORREO                   VALUE 'Y'.
006000******************************************************************
006100*                 L I N K A G E   S E C T I O N                  *
006200******************************************************************
006300 LINKAGE SECTION.
006400 01  LK-PERMIT-DATE                 PIC 9(08).
006500 01  LK-PERMIT-DATE-R REDEFINES LK-PERMIT-DATE.
006600     05  LK-PERMIT-ANIO             PIC 9(04).
006700     05  LK-PERMIT-MES              PIC 9(02).
006800     05  LK-PERMIT-DIA              PIC 9(02).
006900 01  LK-RUN-DATE                    PIC 9(08).
007000 01  LK-RUN-DATE-R REDEFINES LK-RUN-DATE.
007100     05  LK-RUN-ANIO                PIC 9(04).
007200     05  LK-RUN-MES                 PIC 9(02).
007300     05  LK-RUN-DIA                 PIC 9(02).
007400 01  LK-OWNER-PHONE                 PIC X(14).
007500 01  LK-OWNER-EMAIL                 PIC X(30).
007600 01  LK-PROPERTY-VALUE              PIC 9(09)V99.
007700 01  LK-HVAC-AGE-YEARS              PIC 9(03).
007800 01  LK-LEAD-SCORE                  PIC 9(03).
007900 01  LK-LEAD-TIER                   PIC X(04).
008000 01  LK-QUALIFIED-FLAG              PIC X(01).
008100 01  LK-CONTACT-COMPLETENESS        PIC X(08).
008200 01  LK-AFFLUENCE-TIER              PIC X(10).
008300 01  LK-PIPELINE                    PIC X(16).
008400 01  LK-PIPELINE-CONFIDENCE         PIC 9(03).
008500 01  LK-QUAL-REASON                 PIC X(60).
008600******************************************************************
008700 PROCEDURE DIVISION USING LK-PERMIT-DATE, LK-RUN-DATE,
008800          LK-OWNER-PHONE, LK-OWNER-EMAIL, LK-PROPERTY-VALUE,
008900          LK-HVAC-AGE-YEARS, LK-LEAD-SCORE, LK-LEAD-TIER,
009000          LK-QUALIFIED-FLAG, LK-CONTACT-COMPLETENESS,
009100          LK-AFFLUENCE-TIER, LK-PIPELINE, LK-PIPELINE-CONFIDENCE,
009200          LK-QUAL-REASON.
009300******************************************************************
009400 100-PRINCIPAL SECTION.
009500     MOVE LK-PROPERTY-VALUE TO WKS-VALOR-PROPIEDAD
009600     PERFORM 200-CALCULA-EDAD-HVAC
009700     PERFORM 300-CALCULA-PUNTAJE
009800     PERFORM 400-CALCULA-NIVEL
009900     PERFORM 500-CALCULA-CALIFICADO
010000     PERFORM 600-CALCULA-COMPLETITUD
010100     PERFORM 700-CALCULA-AFLUENCIA
010200     PERFORM 800-ASIGNA-PIPELINE
010300     PERFORM 900-CONSTRUYE-RAZON
010400     GOBACK.
010500 100-PRINCIPAL-E. EXIT.
010600
010700* EDAD EN ANIOS COMPLETOS, BASE ANIVERSARIO: SI EL MES/DIA DE LA
010800* CORRIDA ES ANTERIOR AL MES/DIA DEL PERMISO, SE RESTA UN ANIO
010900 200-CALCULA-EDAD-HVAC SECTION.                                   TK-3305 
011000     COMPUTE WKS-DIFERENCIA-ANIOS =
011100             LK-RUN-ANIO - LK-PERMIT-ANIO
011200     IF LK-RUN-MES < LK-PERMIT-MES
011300        OR (LK-RUN-MES = LK-PERMIT-MES AND
011400            LK-RUN-DIA < LK-PERMIT-DIA)
011500        SUBTRACT 1 FROM WKS-DIFERENCIA-ANIOS
011600     END-IF
011700     IF WKS-DIFERENCIA-ANIOS < ZEROS
011800        MOVE ZEROS TO WKS-EDAD-HVAC
011900     ELSE
012000        MOVE WKS-DIFERENCIA-ANIOS TO WKS-EDAD-HVAC
012100     END-IF
012200     MOVE WKS-EDAD-HVAC TO LK-HVAC-AGE-YEARS.
012300 200-CALCULA-EDAD-HVAC-E. EXIT.
012400
012500* PUNTAJE 0-100 SEGUN RANGO DE EDAD (SIN REDONDEO, TODO ENTERO)
012600 300-CALCULA-PUNTAJE SECTION.
012700     EVALUATE TRUE
012800        WHEN WKS-EDAD-HVAC >= 20
012900             MOVE 100 TO LK-LEAD-SCORE
013000        WHEN WKS-EDAD-HVAC >= 15
013100             COMPUTE LK-LEAD-SCORE =
013200                     80 + (WKS-EDAD-HVAC - 15) * 3
013300        WHEN WKS-EDAD-HVAC >= 10
013400             COMPUTE LK-LEAD-SCORE =
013500                     60 + (WKS-EDAD-HVAC - 10) * 3
013600        WHEN WKS-EDAD-HVAC >= 5
013700             COMPUTE LK-LEAD-SCORE =
013800                     40 + (WKS-EDAD-HVAC - 5) * 3
013900        WHEN OTHER
014000             COMPUTE LK-LEAD-SCORE = WKS-EDAD-HVAC * 7
014100     END-EVALUATE.
014200 300-CALCULA-PUNTAJE-E. EXIT.
014300
014400 400-CALCULA-NIVEL SECTION.
014500     EVALUATE TRUE
014600        WHEN WKS-EDAD-HVAC >= 15
014700             MOVE 'HOT ' TO LK-LEAD-TIER
014800        WHEN WKS-EDAD-HVAC >= 10
014900             MOVE 'WARM' TO LK-LEAD-TIER
015000        WHEN WKS-EDAD-HVAC >= 5
015100             MOVE 'COOL' TO LK-LEAD-TIER
015200        WHEN OTHER
015300             MOVE 'COLD' TO LK-LEAD-TIER
015400     END-EVALUATE.
015500 400-CALCULA-NIVEL-E. EXIT.
015600
015700 500-CALCULA-CALIFICADO SECTION.
015800     IF WKS-EDAD-HVAC >= 5
015900        MOVE 'Y' TO LK-QUALIFIED-FLAG
016000     ELSE
016100        MOVE 'N' TO LK-QUALIFIED-FLAG
016200     END-IF.
016300 500-CALCULA-CALIFICADO-E. EXIT.
016400
016500 600-CALCULA-COMPLETITUD SECTION.
016600     MOVE 'N' TO WKS-TIENE-TELEFONO WKS-TIENE-CORREO
016700     IF LK-OWNER-PHONE NOT = SPACES
016800        MOVE 'Y' TO WKS-TIENE-TELEFONO
016900     END-IF
017000     IF LK-OWNER-EMAIL NOT = SPACES
017100        MOVE 'Y' TO WKS-TIENE-CORREO
017200     END-IF
017300     EVALUATE TRUE
017400        WHEN WKS-CON-TELEFONO AND WKS-CON-CORREO
017500             MOVE 'COMPLETE' TO LK-CONTACT-COMPLETENESS
017600        WHEN WKS-CON-TELEFONO OR WKS-CON-CORREO
017700             MOVE 'PARTIAL ' TO LK-CONTACT-COMPLETENESS
017800        WHEN OTHER
017900             MOVE 'MINIMAL ' TO LK-CONTACT-COMPLETENESS
018000     END-EVALUATE.
018100 600-CALCULA-COMPLETITUD-E. EXIT.
018200
018300 700-CALCULA-AFLUENCIA SECTION.
018400     EVALUATE TRUE
018500        WHEN WKS-VALOR-ENTERO >= 500000
018600             MOVE 'ULTRA-HIGH' TO LK-AFFLUENCE-TIER
018700        WHEN WKS-VALOR-ENTERO >= 350000
018800             MOVE 'HIGH      ' TO LK-AFFLUENCE-TIER
018900        WHEN WKS-VALOR-ENTERO >= 200000
019000             MOVE 'MEDIUM    ' TO LK-AFFLUENCE-TIER
019100        WHEN OTHER
019200             MOVE 'STANDARD  ' TO LK-AFFLUENCE-TIER
019300     END-EVALUATE.
019400 700-CALCULA-AFLUENCIA-E. EXIT.
019500
019600 800-ASIGNA-PIPELINE SECTION.                                     TK-2930 
019700     EVALUATE TRUE
019800        WHEN LK-LEAD-TIER = 'HOT '
019900               AND LK-CONTACT-COMPLETENESS = 'COMPLETE'
020000             MOVE 'HOT-CALL        ' TO LK-PIPELINE
020100             MOVE 95 TO LK-PIPELINE-CONFIDENCE
020200        WHEN LK-LEAD-TIER = 'HOT '
020300               AND LK-CONTACT-COMPLETENESS = 'PARTIAL '
020400             MOVE 'PREMIUM-MAILER  ' TO LK-PIPELINE
020500             MOVE 85 TO LK-PIPELINE-CONFIDENCE
020600        WHEN LK-LEAD-TIER = 'HOT '
020700             MOVE 'PREMIUM-MAILER  ' TO LK-PIPELINE
020800             MOVE 75 TO LK-PIPELINE-CONFIDENCE
020900        WHEN LK-LEAD-TIER = 'WARM'
021000               AND (LK-AFFLUENCE-TIER = 'ULTRA-HIGH' OR
021100                    LK-AFFLUENCE-TIER = 'HIGH      ')
021200             MOVE 'PREMIUM-MAILER  ' TO LK-PIPELINE
021300             MOVE 80 TO LK-PIPELINE-CONFIDENCE
021400        WHEN LK-LEAD-TIER = 'WARM'
021500               AND LK-CONTACT-COMPLETENESS = 'COMPLETE'
021600             MOVE 'NURTURE-DRIP    ' TO LK-PIPELINE
021700             MOVE 75 TO LK-PIPELINE-CONFIDENCE
021800        WHEN LK-LEAD-TIER = 'WARM'
021900             MOVE 'NURTURE-DRIP    ' TO LK-PIPELINE
022000             MOVE 70 TO LK-PIPELINE-CONFIDENCE
022100        WHEN LK-LEAD-TIER = 'COOL'
022200               AND (LK-AFFLUENCE-TIER = 'ULTRA-HIGH' OR
022300                    LK-AFFLUENCE-TIER = 'HIGH      ')
022400             MOVE 'NURTURE-DRIP    ' TO LK-PIPELINE
022500             MOVE 65 TO LK-PIPELINE-CONFIDENCE
022600        WHEN LK-LEAD-TIER = 'COOL'
022700             MOVE 'RETARGET-ADS    ' TO LK-PIPELINE
022800             MOVE 60 TO LK-PIPELINE-CONFIDENCE
022900        WHEN OTHER
023000             MOVE 'COLD-STORAGE    ' TO LK-PIPELINE
023100             MOVE 50 TO LK-PIPELINE-CONFIDENCE
023200     END-EVALUATE.
023300 800-ASIGNA-PIPELINE-E. EXIT.
023400
023500* TEXTO DE RAZON: "HVAC nn YEARS OLD" MAS EL VALOR DE PROPIEDAD
023600* (CON SEPARADORES DE MILES) CUANDO ES MAYOR A CERO. SE ARMA CON
023700* STRING Y PUNTERO PARA NO DEJAR HUECOS ENTRE LOS PEDAZOS.
023800 900-CONSTRUYE-RAZON SECTION.                                     TK-4180 
023900     MOVE SPACES TO LK-QUAL-REASON
024000     MOVE 1 TO WKS-PUNTERO-RAZON
024100     MOVE WKS-EDAD-HVAC TO WKS-EDAD-EDITADA
024200     STRING 'HVAC ' DELIMITED BY SIZE
024300            WKS-EDAD-EDITADA DELIMITED BY SIZE
024400            ' YEARS OLD' DELIMITED BY SIZE
024500            INTO LK-QUAL-REASON
024600            WITH POINTER WKS-PUNTERO-RAZON
024700     END-STRING
024800     IF WKS-VALOR-ENTERO > ZEROS
024900        MOVE WKS-VALOR-ENTERO TO WKS-VALOR-EDITADO
025000        PERFORM 950-LOCALIZA-INICIO-VALOR
025100        STRING ', PROPERTY VALUE $' DELIMITED BY SIZE
025200               WKS-VALOR-EDITADO(WKS-INICIO-VALOR:)
025300                  DELIMITED BY SIZE
025400               INTO LK-QUAL-REASON
025500               WITH POINTER WKS-PUNTERO-RAZON
025600        END-STRING
025700     END-IF.
025800 900-CONSTRUYE-RAZON-E. EXIT.
025900
026000* LOCALIZA LA PRIMERA POSICION NO BLANCO DE WKS-VALOR-EDITADO
026100* PARA PODER REFERENCIARLA SIN LOS ESPACIOS QUE DEJA LA MASCARA
026200 950-LOCALIZA-INICIO-VALOR SECTION.                               TK-4180 
026300     MOVE 1 TO WKS-INICIO-VALOR
026400     PERFORM 960-AVANZA-INICIO THRU 960-AVANZA-INICIO-E
026500        UNTIL WKS-INICIO-VALOR > 12
026600           OR WKS-VALOR-EDITADO(WKS-INICIO-VALOR:1) NOT = SPACE.
026700 950-LOCALIZA-INICIO-VALOR-E. EXIT.
026800
026900 960-AVANZA-INICIO SECTION.                                       TK-4180 
027000     ADD 1 TO WKS-INICIO-VALOR.
027100 960-AVANZA-INICIO-E. EXIT.
