000100******************************************************************
000200*              C O P Y   H V P R O P  -  P R O P I E D A D       *
000300******************************************************************
000400* APLICACION  : MERCADEO HVAC (CAPTACION DE CLIENTES)            *
000500* MIEMBRO     : HVPROP                                           *
000600* DESCRIPCION : MAESTRO DE PROPIEDAD - UN REGISTRO POR CADA      *
000700*             : PROPIEDAD DETECTADA, LLAVE (COUNTY-ID +          *
000800*             : DIRECCION NORMALIZADA). ACUMULA EL PERMISO HVAC  *
000900*             : MAS RECIENTE Y LAS METRICAS DE PROSPECCION U2.   *
001000*             : REGISTRO DE LONGITUD FIJA, 400 POSICIONES.       *
001100* USADO POR   : HVMA1B01, HVLK1B02, HVCR1B03                     *
001200******************************************************************
001300 01  HVPROP-REG.
001400*----------------------------------------------------------------*
001500*    LLAVE DE PROPIEDAD Y DIRECCION NORMALIZADA (U1)              *
001600*----------------------------------------------------------------*
001700     05  PROP-ID                    PIC X(12).
001800     05  PROP-COUNTY-ID             PIC X(06).
001900     05  PROP-NORM-ADDRESS          PIC X(80).
002000     05  PROP-STREET-NUMBER         PIC X(08).
002100     05  PROP-STREET-NAME           PIC X(30).
002200     05  PROP-STREET-SUFFIX         PIC X(12).
002300     05  PROP-UNIT-NUMBER           PIC X(10).
002400     05  PROP-CITY                  PIC X(20).
002500     05  PROP-STATE                 PIC X(02).
002600     05  PROP-ZIP                   PIC X(10).
002700*----------------------------------------------------------------*
002800*    PERMISO HVAC MAS RECIENTE Y METRICAS DE PROSPECCION (U2)     *
002900*----------------------------------------------------------------*
003000     05  PROP-RECENT-PERMIT-ID      PIC X(12).
003100     05  PROP-RECENT-HVAC-DATE      PIC 9(08).
003200     05  PROP-RECENT-HVAC-DATE-R REDEFINES PROP-RECENT-HVAC-DATE.
003300         10  PROP-HVAC-ANIO         PIC 9(04).
003400         10  PROP-HVAC-MES          PIC 9(02).
003500         10  PROP-HVAC-DIA          PIC 9(02).
003600     05  PROP-HVAC-AGE-YEARS        PIC 9(03).
003700     05  PROP-LEAD-SCORE            PIC 9(03).
003800     05  PROP-LEAD-TIER             PIC X(04).
003900     05  PROP-QUALIFIED-FLAG        PIC X(01).
004000         88  PROP-QUALIFIED               VALUE 'Y'.
004100         88  PROP-NOT-QUALIFIED           VALUE 'N'.
004200*----------------------------------------------------------------*
004300*    DATOS DE PROPIETARIO Y PARCELA (COPIADOS DEL PLANO U3)       *
004400*----------------------------------------------------------------*
004500     05  PROP-OWNER-NAME            PIC X(30).
004600     05  PROP-OWNER-PHONE           PIC X(14).
004700     05  PROP-OWNER-EMAIL           PIC X(30).
004800     05  PROP-YEAR-BUILT            PIC 9(04).
004900     05  PROP-LOT-SIZE-SQFT         PIC 9(09).
005000     05  PROP-TOTAL-VALUE           PIC 9(09)V99.
005100     05  PROP-TOTAL-PERMITS         PIC 9(05).
005200*----------------------------------------------------------------*
005300*    GRADOS Y RUTA DE MERCADEO (U2)                               *
005400*----------------------------------------------------------------*
005500     05  PROP-CONTACT-COMPLETENESS  PIC X(08).
005600     05  PROP-AFFLUENCE-TIER        PIC X(10).
005700     05  PROP-PIPELINE              PIC X(16).
005800     05  PROP-PIPELINE-CONF         PIC 9(03).
005900     05  PROP-PARCEL-NUMBER         PIC X(20).
006000*----------------------------------------------------------------*
006100*    RELLENO A LONGITUD FIJA DE REGISTRO (400)                   *
006200*----------------------------------------------------------------*
006300     05  FILLER                     PIC X(19).
