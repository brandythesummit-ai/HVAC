000100******************************************************************
000200* FECHA       : 30/09/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : MERCADEO HVAC (CAPTACION DE CLIENTES)            *
000500* PROGRAMA    : HVCR1B03                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EXTRACCION PARA SINCRONIZACION CON EL CRM. TOMA  *
000800*             : LOS PROSPECTOS (LEADS) PENDIENTES DE NIVEL       *
000900*             : CALIENTE O TIBIO (O LA LISTA EXPLICITA DE LA     *
001000*             : TARJETA DE PARAMETROS), LOS ORDENA POR NIVEL Y   *
001100*             : PUNTAJE DESCENDENTE, ARMA EL REGISTRO DE         *
001200*             : EXTRACCION Y MARCA EL PROSPECTO COMO             *
001300*             : SINCRONIZADO.                                    *
001400* ARCHIVOS    : HVLEAD=A,HVPROP=E,CRMEXT=S,REPORCR=S             *
001500* PROGRAMA(S) : NINGUNO                                          *
001600******************************************************************
001700*                 H I S T O R I A L   D E   C A M B I O S
001800******************************************************************
001900* 30/09/1991 PEDR TK-2201  VERSION INICIAL DEL EXTRACTO PARA EL  *
002000*                 SISTEMA DE MERCADEO (REEMPLAZA EL ENVIO DIRECTO*
002100*                 QUE HACIA EL SISTEMA EN LINEA).                *
002200* 12/05/1995 PEDR TK-2640  SE AGREGA EL ORDENAMIENTO POR NIVEL Y *
002300*                 PUNTAJE MEDIANTE SORT, EN LUGAR DE ESCRIBIR EL *
002400*                 EXTRACTO EN EL ORDEN FISICO DE HVLEAD, PARA    *
002500*                 QUE EL EQUIPO DE MERCADEO ATIENDA PRIMERO LOS  *
002600*                 PROSPECTOS CALIENTES.                          *
002700* 27/01/1999 PEDR TK-3309  AJUSTE DE FIN DE SIGLO EN EL SELLO DE *
002800*                 FECHA DEL REPORTE DE SINCRONIZACION.           *
002900* 14/08/2003 PEDR TK-3955  SE AGREGA LA TARJETA DE PARAMETROS DE *
003000*                 LISTA EXPLICITA DE PROSPECTOS A SINCRONIZAR,   *
003100*                 SOLICITADA POR MERCADEO PARA REENVIOS PUNTUALES*
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.                    HVCR1B03.
003500 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
003600 INSTALLATION.                  MERCADEO HVAC - CENTRO DE COMPUTO.
003700 DATE-WRITTEN.                  30/09/1991.
003800 DATE-COMPILED.
003900 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
004000                                 SISTEMAS UNICAMENTE.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS LETRA-VALIDA IS 'A' THRU 'Z' ' '.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800******************************************************************
004900*              A R C H I V O S   D E   E N T R A D A             *
005000******************************************************************
005100     SELECT HVPROP  ASSIGN   TO HVPROP
005200            ORGANIZATION     IS RELATIVE
005300            ACCESS           IS DYNAMIC
005400            RELATIVE KEY     IS WKS-PROP-RRN
005500            FILE STATUS      IS FS-HVPROP
005600                                FSE-HVPROP.
005700******************************************************************
005800*          A R C H I V O   D E   A C T U A L I Z A C I O N       *
005900******************************************************************
006000     SELECT HVLEAD  ASSIGN   TO HVLEAD
006100            ORGANIZATION     IS RELATIVE
006200            ACCESS           IS DYNAMIC
006300            RELATIVE KEY     IS WKS-LEAD-RRN
006400            FILE STATUS      IS FS-HVLEAD
006500                                FSE-HVLEAD.
006600******************************************************************
006700*              A R C H I V O S   D E   S A L I D A                *
006800******************************************************************
006900     SELECT CRMEXT  ASSIGN   TO CRMEXT
007000            ORGANIZATION     IS SEQUENTIAL
007100            FILE STATUS      IS FS-CRMEXT.
007200     SELECT REPORCR ASSIGN   TO REPORCR
007300            ORGANIZATION     IS LINE SEQUENTIAL
007400            FILE STATUS      IS FS-REPORCR.
007500******************************************************************
007600*              A R C H I V O   D E   T R A B A J O   ( S O R T )  *
007700******************************************************************
007800     SELECT SORTWK  ASSIGN   TO DISK.
007900 DATA DIVISION.
008000 FILE SECTION.
008100******************************************************************
008200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008300******************************************************************
008400 FD  HVPROP
008500     RECORDING MODE IS F.
008600     COPY HVPROP.
008700 FD  HVLEAD
008800     RECORDING MODE IS F.
008900     COPY HVLEAD.
009000 FD  CRMEXT
009100     RECORDING MODE IS F.
009200     COPY HVCRMX.
009300 FD  REPORCR
009400     RECORDING MODE IS F.
009500 01  REPORCR-LINEA.
009600     05  FILLER                     PIC X(132).
009700******************************************************************
009800*          A R C H I V O   D E   T R A B A J O   ( S D )         *
009900******************************************************************
010000 SD  SORTWK.
010100 01  SORT-REC.
010200     05  SW-TIER-RANK               PIC 9(01).
010300     05  SW-SCORE-DESC              PIC 9(03).
010400     05  SW-LEAD-RRN                PIC 9(06).
010500     05  SW-LEAD-ID                 PIC X(12).
010600     05  FILLER                     PIC X(10).
010700 WORKING-STORAGE SECTION.
010800******************************************************************
010900*           RECURSOS DE VALIDACION DE FILE STATUS                *
011000******************************************************************
011100 01  WKS-FS-STATUS.
011200     05  FS-HVPROP                  PIC 9(02) VALUE ZEROS.
011300     05  FS-HVLEAD                  PIC 9(02) VALUE ZEROS.
011400     05  FS-CRMEXT                  PIC 9(02) VALUE ZEROS.
011500     05  FS-REPORCR                 PIC 9(02) VALUE ZEROS.
011600     05  FS-CICLO                   PIC 9(02) COMP VALUE ZEROS.
011700     05  FILLER                     PIC X(02) VALUE SPACES.
011800 01  FSE-HVPROP.
011900     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
012000     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
012100     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
012200     02  FILLER                     PIC X(02) VALUE SPACES.
012300 01  FSE-HVLEAD.
012400     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
012500     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
012600     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
012700     02  FILLER                     PIC X(02) VALUE SPACES.
012800******************************************************************
012900*                     I N D I C A D O R E S                      *
013000******************************************************************
013100 01  WKS-INDICADORES.
013200     05  WKS-FIN-HVPROP             PIC X(01) VALUE 'N'.
013300         88  FIN-HVPROP                   VALUE 'S'.
013400     05  WKS-FIN-HVLEAD             PIC X(01) VALUE 'N'.
013500         88  FIN-HVLEAD                   VALUE 'S'.
013600     05  WKS-FIN-SORT               PIC X(01) VALUE 'N'.
013700         88  FIN-SORT                     VALUE 'S'.
013800     05  WKS-LEAD-ELEGIBLE          PIC X(01) VALUE 'N'.
013900         88  LEAD-ELEGIBLE                VALUE 'S'.
014000     05  WKS-PROPIEDAD-ENCONTRADA   PIC X(01) VALUE 'N'.
014100         88  PROPIEDAD-ENCONTRADA         VALUE 'S'.
014200     05  WKS-EN-LISTA-OVERRIDE      PIC X(01) VALUE 'N'.
014300         88  EN-LISTA-OVERRIDE            VALUE 'S'.
014400     05  FILLER                     PIC X(02) VALUE SPACES.
014500******************************************************************
014600*      F E C H A   D E L   S I S T E M A  ( V E N T A N A  DE   *
014700*      S I G L O   -  A J U S T E   D E   F I N   D E  S I G L O )*
014800******************************************************************
014900 01  WKS-FECHA-SISTEMA              PIC 9(06).
015000 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
015100     05  WKS-FS-ANIO-CORTO          PIC 9(02).
015200     05  WKS-FS-MES                 PIC 9(02).
015300     05  WKS-FS-DIA                 PIC 9(02).
015400 01  WKS-ANIO-CORRIDA               PIC 9(04) VALUE ZEROS.
015500 01  WKS-FECHA-CORRIDA              PIC 9(08) VALUE ZEROS.
015600 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
015700     05  WKS-FC-ANIO                PIC 9(04).
015800     05  WKS-FC-MES                 PIC 9(02).
015900     05  WKS-FC-DIA                 PIC 9(02).
016000******************************************************************
016100*       T A R J E T A   D E   P A R A M E T R O S  ( S Y S I N ) *
016200******************************************************************
016300 01  WKS-PARM-OVERRIDE.
016400     05  WKS-PARM-LISTA OCCURS 10 TIMES.
016500         10  WKS-PARM-LEAD-ID       PIC X(12).
016600 01  WKS-CANT-OVERRIDE              PIC 9(02) COMP VALUE ZEROS.
016700******************************************************************
016800*   I N D I C E   D E   P R O P I E D A D E S   E N   M E M O R I A*
016900******************************************************************
017000 01  WKS-DATOS-INDICE-PROP.
017100     05  WKS-CANT-PROPIEDADES       PIC 9(05) COMP VALUE ZEROS.
017200     05  WKS-INDICE-PROPIEDAD OCCURS 1 TO 10000 TIMES
017300                              DEPENDING ON WKS-CANT-PROPIEDADES
017400                              INDEXED BY WKS-PX.
017500         10  WKS-IDX-PROP-ID        PIC X(12).
017600         10  WKS-IDX-DIRECCION      PIC X(80).
017700         10  WKS-IDX-OWNER-NAME     PIC X(30).
017800         10  WKS-IDX-OWNER-PHONE    PIC X(14).
017900         10  WKS-IDX-OWNER-EMAIL    PIC X(30).
018000         10  WKS-IDX-HVAC-AGE       PIC 9(03).
018100         10  WKS-IDX-TOTAL-VALUE    PIC 9(09)V99.
018200 01  WKS-PROP-RRN                   PIC 9(06) COMP VALUE ZEROS.
018300 01  WKS-LEAD-RRN                   PIC 9(06) COMP VALUE ZEROS.
018400******************************************************************
018500*          A R E A   D E   T R A B A J O   G E N E R A L         *
018600******************************************************************
018700 01  WKS-CONTADORES-1.
018800     05  WKS-J                      PIC 9(02) COMP VALUE ZEROS.
018900     05  FILLER                     PIC X(02) VALUE SPACES.
019000******************************************************************
019100*   T O K E N S   D E L   N O M B R E   D E L   P R O P I E T A R I O*
019200******************************************************************
019300 01  WKS-TOKENS-NOMBRE.
019400     05  WKS-CANT-TOK-NOMBRE        PIC 9(02) COMP VALUE ZEROS.
019500     05  WKS-TOK-NOMBRE OCCURS 4 TIMES INDEXED BY WKS-TNX.
019600         10  WKS-TOK-NOMBRE-TXT     PIC X(15) VALUE SPACES.
019700******************************************************************
019800*          C O N T A D O R E S   D E   C O R R I D A              *
019900******************************************************************
020000 01  WKS-TOTALES.
020100     05  WKS-TOT-LEADS-LEIDOS       PIC 9(07) COMP VALUE ZEROS.
020200     05  WKS-TOT-ELEGIBLES          PIC 9(07) COMP VALUE ZEROS.
020300     05  WKS-TOT-SINCRONIZADOS      PIC 9(07) COMP VALUE ZEROS.
020400     05  WKS-TOT-FALLIDOS           PIC 9(07) COMP VALUE ZEROS.
020500     05  FILLER                     PIC X(02) VALUE SPACES.
020600******************************************************************
020700*              L I N E A S   D E L   R E P O R T E                *
020800******************************************************************
020900 01  WKS-LINEA-ENCABEZADO.
021000     05  FILLER                     PIC X(01) VALUE SPACES.
021100     05  FILLER                     PIC X(30)
021200              VALUE 'MERCADEO HVAC - HVCR1B03'.
021300     05  FILLER                     PIC X(20) VALUE SPACES.
021400     05  FILLER                     PIC X(15) VALUE 'FECHA CORRIDA:'.
021500     05  ENC-FECHA                  PIC 9(08).
021600     05  FILLER                     PIC X(58) VALUE SPACES.
021700 01  WKS-LINEA-TOTALES.
021800     05  FILLER                     PIC X(01) VALUE SPACES.
021900     05  FILLER                     PIC X(20)
022000              VALUE 'TOTALES DE SYNC CRM:'.
022100     05  TOT-ETIQUETA               PIC X(30).
022200     05  TOT-VALOR                  PIC ZZZ,ZZZ,ZZ9.
022300     05  FILLER                     PIC X(70) VALUE SPACES.
022400 01  WKS-LINEA-SEPARADOR            PIC X(132) VALUE ALL '-'.
022500******************************************************************
022600 PROCEDURE DIVISION.
022700******************************************************************
022800*               S E C C I O N    P R I N C I P A L
022900******************************************************************
023000 000-PRINCIPAL SECTION.                                           TK-2640 
023100     PERFORM 100-ABRIR-ARCHIVOS
023200     PERFORM 105-DETERMINA-FECHA-CORRIDA
023300     PERFORM 150-CARGA-LISTA-OVERRIDE
023400     PERFORM 160-CARGA-TABLA-PROPIEDADES
023500     PERFORM 175-ENCABEZADO-REPORTE
023600     SORT SORTWK
023700         ON ASCENDING  KEY SW-TIER-RANK
023800         ON DESCENDING KEY SW-SCORE-DESC
023900         INPUT PROCEDURE  IS 300-CARGA-SORT THRU 300-CARGA-SORT-E
024000         OUTPUT PROCEDURE IS 400-PROCESA-ORDENADOS THRU
024100                              400-PROCESA-ORDENADOS-E
024200     PERFORM 800-TOTALES-FINALES
024300     PERFORM 900-CIERRA-ARCHIVOS
024400     STOP RUN.
024500 000-PRINCIPAL-E. EXIT.
024600
024700* APERTURA DE ARCHIVOS Y VALIDACION DE FILE STATUS (EL SORT ABRE
024800* Y CIERRA SU PROPIO ARCHIVO DE TRABAJO, NO SE INCLUYE AQUI)
024900 100-ABRIR-ARCHIVOS SECTION.
025000     OPEN INPUT  HVPROP
025100     OPEN I-O    HVLEAD
025200     OPEN OUTPUT CRMEXT
025300     OPEN OUTPUT REPORCR
025400     MOVE ZEROS TO FS-CICLO
025500     PERFORM 110-VALIDA-STATUS-APERTURA THRU
025600             110-VALIDA-STATUS-APERTURA-E
025700         VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 4.
025800 100-ABRIR-ARCHIVOS-E. EXIT.
025900
026000 110-VALIDA-STATUS-APERTURA SECTION.
026100     EVALUATE FS-CICLO
026200        WHEN 1
026300           IF FS-HVPROP NOT = 0 AND NOT = 05
026400              DISPLAY '*** ERROR AL ABRIR HVPROP - FS: '
026500                      FS-HVPROP UPON CONSOLE
026600              MOVE 91 TO RETURN-CODE
026700              PERFORM 900-CIERRA-ARCHIVOS
026800              STOP RUN
026900           END-IF
027000        WHEN 2
027100           IF FS-HVLEAD NOT = 0
027200              DISPLAY '*** ERROR AL ABRIR HVLEAD - FS: '
027300                      FS-HVLEAD UPON CONSOLE
027400              MOVE 91 TO RETURN-CODE
027500              PERFORM 900-CIERRA-ARCHIVOS
027600              STOP RUN
027700           END-IF
027800        WHEN 3
027900           IF FS-CRMEXT NOT = 0
028000              DISPLAY '*** ERROR AL ABRIR CRMEXT - FS: '
028100                      FS-CRMEXT UPON CONSOLE
028200              MOVE 91 TO RETURN-CODE
028300              PERFORM 900-CIERRA-ARCHIVOS
028400              STOP RUN
028500           END-IF
028600        WHEN OTHER
028700           IF FS-REPORCR NOT = 0
028800              DISPLAY '*** ERROR AL ABRIR REPORCR - FS: '
028900                      FS-REPORCR UPON CONSOLE
029000              MOVE 91 TO RETURN-CODE
029100              PERFORM 900-CIERRA-ARCHIVOS
029200              STOP RUN
029300           END-IF
029400     END-EVALUATE.
029500 110-VALIDA-STATUS-APERTURA-E. EXIT.
029600
029700* VENTANA DE SIGLO SOBRE LA FECHA DEL SISTEMA (AJUSTE FIN DE
029800* SIGLO - VER HISTORIAL DE CAMBIOS 27/01/1999)
029900 105-DETERMINA-FECHA-CORRIDA SECTION.                             TK-3309 
030000     ACCEPT WKS-FECHA-SISTEMA FROM DATE
030100     IF WKS-FS-ANIO-CORTO < 50
030200        COMPUTE WKS-ANIO-CORRIDA = 2000 + WKS-FS-ANIO-CORTO
030300     ELSE
030400        COMPUTE WKS-ANIO-CORRIDA = 1900 + WKS-FS-ANIO-CORTO
030500     END-IF
030600     MOVE WKS-ANIO-CORRIDA TO WKS-FC-ANIO
030700     MOVE WKS-FS-MES       TO WKS-FC-MES
030800     MOVE WKS-FS-DIA       TO WKS-FC-DIA.
030900 105-DETERMINA-FECHA-CORRIDA-E. EXIT.
031000
031100* TARJETA DE PARAMETROS OPCIONAL CON LISTA EXPLICITA DE
031200* PROSPECTOS A SINCRONIZAR (VER HISTORIAL DE CAMBIOS 14/08/2003)
031300 150-CARGA-LISTA-OVERRIDE SECTION.                                TK-3955 
031400     MOVE SPACES TO WKS-PARM-OVERRIDE
031500     ACCEPT WKS-PARM-OVERRIDE FROM SYSIN
031600     MOVE ZEROS  TO WKS-CANT-OVERRIDE
031700     PERFORM 155-CUENTA-UN-OVERRIDE THRU 155-CUENTA-UN-OVERRIDE-E
031800         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 10.
031900 150-CARGA-LISTA-OVERRIDE-E. EXIT.
032000
032100 155-CUENTA-UN-OVERRIDE SECTION.                                  TK-3955 
032200     IF WKS-PARM-LEAD-ID(WKS-J) NOT = SPACES
032300        ADD 1 TO WKS-CANT-OVERRIDE
032400     END-IF.
032500 155-CUENTA-UN-OVERRIDE-E. EXIT.
032600
032700* CARGA DE LA TABLA DE PROPIEDADES EN MEMORIA - LECTURA
032800* SECUENCIAL COMPLETA DE HVPROP (ACCESO DYNAMIC PERMITE NEXT
032900* RECORD SIN ABANDONAR LA POSIBILIDAD DE LECTURA DIRECTA)
033000 160-CARGA-TABLA-PROPIEDADES SECTION.
033100     MOVE ZEROS  TO WKS-CANT-PROPIEDADES
033200     PERFORM 165-CARGA-UNA-PROPIEDAD THRU
033300             165-CARGA-UNA-PROPIEDAD-E
033400         UNTIL FIN-HVPROP.
033500 160-CARGA-TABLA-PROPIEDADES-E. EXIT.
033600
033700 165-CARGA-UNA-PROPIEDAD SECTION.
033800     READ HVPROP NEXT RECORD
033900        AT END
034000           MOVE 'S' TO WKS-FIN-HVPROP
034100        NOT AT END
034200           ADD 1 TO WKS-CANT-PROPIEDADES
034300           SET WKS-PX TO WKS-CANT-PROPIEDADES
034400           MOVE PROP-ID            TO WKS-IDX-PROP-ID(WKS-PX)
034500           MOVE PROP-NORM-ADDRESS  TO WKS-IDX-DIRECCION(WKS-PX)
034600           MOVE PROP-OWNER-NAME    TO WKS-IDX-OWNER-NAME(WKS-PX)
034700           MOVE PROP-OWNER-PHONE   TO WKS-IDX-OWNER-PHONE(WKS-PX)
034800           MOVE PROP-OWNER-EMAIL   TO WKS-IDX-OWNER-EMAIL(WKS-PX)
034900           MOVE PROP-HVAC-AGE-YEARS
035000                                   TO WKS-IDX-HVAC-AGE(WKS-PX)
035100           MOVE PROP-TOTAL-VALUE   TO WKS-IDX-TOTAL-VALUE(WKS-PX)
035200     END-READ.
035300 165-CARGA-UNA-PROPIEDAD-E. EXIT.
035400
035500* ENCABEZADO DEL REPORTE DE SINCRONIZACION
035600 175-ENCABEZADO-REPORTE SECTION.
035700     MOVE SPACES TO WKS-LINEA-ENCABEZADO
035800     MOVE WKS-FECHA-CORRIDA TO ENC-FECHA
035900     MOVE WKS-LINEA-ENCABEZADO TO REPORCR-LINEA
036000     WRITE REPORCR-LINEA
036100     MOVE WKS-LINEA-SEPARADOR TO REPORCR-LINEA
036200     WRITE REPORCR-LINEA.
036300 175-ENCABEZADO-REPORTE-E. EXIT.
036400
036500******************************************************************
036600*        R U T I N A   D E   E N T R A D A   D E L   S O R T     *
036700******************************************************************
036800* LEE HVLEAD SECUENCIALMENTE, SELECCIONA LOS PROSPECTOS
036900* ELEGIBLES (PENDIENTES CALIENTE/TIBIO, O EN LA LISTA DE
037000* OVERRIDE) Y LOS ENTREGA AL SORT CON SU NIVEL DE RANGO Y SU
037100* NUMERO DE REGISTRO RELATIVO PARA PODER RELEERLOS DESPUES
037200 300-CARGA-SORT SECTION.
037300     PERFORM 305-LEE-LEAD THRU 305-LEE-LEAD-E
037400         UNTIL FIN-HVLEAD.
037500 300-CARGA-SORT-E. EXIT.
037600
037700 305-LEE-LEAD SECTION.
037800     READ HVLEAD NEXT RECORD
037900        AT END
038000           MOVE 'S' TO WKS-FIN-HVLEAD
038100        NOT AT END
038200           ADD 1 TO WKS-TOT-LEADS-LEIDOS
038300           PERFORM 310-EVALUA-ELEGIBILIDAD
038400           IF LEAD-ELEGIBLE
038500              ADD 1 TO WKS-TOT-ELEGIBLES
038600              PERFORM 320-DETERMINA-RANGO-TIER
038700              MOVE LEAD-SCORE        TO SW-SCORE-DESC
038800              MOVE WKS-LEAD-RRN      TO SW-LEAD-RRN
038900              MOVE LEAD-ID           TO SW-LEAD-ID
039000              RELEASE SORT-REC
039100           END-IF
039200     END-READ.
039300 305-LEE-LEAD-E. EXIT.
039400
039500* UN LEAD ES ELEGIBLE SI ESTA PENDIENTE Y ES CALIENTE O TIBIO,
039600* O SI SU ID APARECE EN LA LISTA EXPLICITA DE LA TARJETA DE
039700* PARAMETROS (LA LISTA TIENE PRIORIDAD SOBRE EL FILTRO NORMAL)
039800 310-EVALUA-ELEGIBILIDAD SECTION.
039900     MOVE 'N' TO WKS-LEAD-ELEGIBLE
040000     IF WKS-CANT-OVERRIDE > ZEROS
040100        PERFORM 315-COMPARA-UN-OVERRIDE THRU
040200                315-COMPARA-UN-OVERRIDE-E
040300            VARYING WKS-J FROM 1 BY 1
040400               UNTIL WKS-J > WKS-CANT-OVERRIDE
040500                  OR EN-LISTA-OVERRIDE
040600        IF EN-LISTA-OVERRIDE
040700           MOVE 'S' TO WKS-LEAD-ELEGIBLE
040800        END-IF
040900     ELSE
041000        IF LEAD-PENDING AND
041100           (LEAD-TIER = 'HOT ' OR LEAD-TIER = 'WARM')
041200           MOVE 'S' TO WKS-LEAD-ELEGIBLE
041300        END-IF
041400     END-IF.
041500 310-EVALUA-ELEGIBILIDAD-E. EXIT.
041600
041700 315-COMPARA-UN-OVERRIDE SECTION.                                 TK-3955 
041800     MOVE 'N' TO WKS-EN-LISTA-OVERRIDE
041900     IF WKS-PARM-LEAD-ID(WKS-J) = LEAD-ID
042000        MOVE 'S' TO WKS-EN-LISTA-OVERRIDE
042100     END-IF.
042200 315-COMPARA-UN-OVERRIDE-E. EXIT.
042300
042400* HOT=1  WARM=2  COOL=3  COLD=4 (NIVELES DESCONOCIDOS AL FINAL)
042500 320-DETERMINA-RANGO-TIER SECTION.                                TK-2640 
042600     EVALUATE LEAD-TIER
042700        WHEN 'HOT '
042800           MOVE 1 TO SW-TIER-RANK
042900        WHEN 'WARM'
043000           MOVE 2 TO SW-TIER-RANK
043100        WHEN 'COOL'
043200           MOVE 3 TO SW-TIER-RANK
043300        WHEN OTHER
043400           MOVE 4 TO SW-TIER-RANK
043500     END-EVALUATE.
043600 320-DETERMINA-RANGO-TIER-E. EXIT.
043700
043800******************************************************************
043900*         R U T I N A   D E   S A L I D A   D E L   S O R T      *
044000******************************************************************
044100* RECIBE LOS PROSPECTOS YA ORDENADOS POR NIVEL Y PUNTAJE, RELEE
044200* EL REGISTRO ORIGINAL DE HVLEAD POR SU NUMERO DE REGISTRO
044300* RELATIVO, ARMA EL EXTRACTO Y MARCA EL PROSPECTO SINCRONIZADO
044400 400-PROCESA-ORDENADOS SECTION.                                   TK-2640 
044500     MOVE 'N' TO WKS-FIN-SORT
044600     PERFORM 405-DEVUELVE-UN-ORDENADO THRU
044700             405-DEVUELVE-UN-ORDENADO-E
044800         UNTIL FIN-SORT.
044900 400-PROCESA-ORDENADOS-E. EXIT.
045000
045100 405-DEVUELVE-UN-ORDENADO SECTION.
045200     RETURN SORTWK
045300        AT END
045400           MOVE 'S' TO WKS-FIN-SORT
045500        NOT AT END
045600           MOVE SW-LEAD-RRN TO WKS-LEAD-RRN
045700           READ HVLEAD INVALID KEY
045800              DISPLAY '*** ERROR AL RELEER HVLEAD - RRN: '
045900                      WKS-LEAD-RRN UPON CONSOLE
046000           END-READ
046100           PERFORM 450-BUSCA-PROPIEDAD-LEAD
046200           IF PROPIEDAD-ENCONTRADA
046300              PERFORM 500-CONSTRUYE-EXTRACTO
046400              WRITE HVCRMX-REG
046500              PERFORM 550-MARCA-SINCRONIZADO
046600              ADD 1 TO WKS-TOT-SINCRONIZADOS
046700           ELSE
046800              ADD 1 TO WKS-TOT-FALLIDOS
046900           END-IF
047000     END-RETURN.
047100 405-DEVUELVE-UN-ORDENADO-E. EXIT.
047200
047300* BUSQUEDA DE LA PROPIEDAD DEL LEAD EN EL INDICE EN MEMORIA
047400* (BUSQUEDA LINEAL)
047500 450-BUSCA-PROPIEDAD-LEAD SECTION.
047600     MOVE 'N' TO WKS-PROPIEDAD-ENCONTRADA
047700     IF WKS-CANT-PROPIEDADES > ZEROS
047800        PERFORM 455-COMPARA-UNA-PROPIEDAD THRU
047900                455-COMPARA-UNA-PROPIEDAD-E
048000            VARYING WKS-PX FROM 1 BY 1
048100               UNTIL WKS-PX > WKS-CANT-PROPIEDADES
048200                  OR PROPIEDAD-ENCONTRADA
048300     END-IF.
048400 450-BUSCA-PROPIEDAD-LEAD-E. EXIT.
048500
048600 455-COMPARA-UNA-PROPIEDAD SECTION.
048700     IF WKS-IDX-PROP-ID(WKS-PX) = LEAD-PROPERTY-ID
048800        MOVE 'S' TO WKS-PROPIEDAD-ENCONTRADA
048900     END-IF.
049000 455-COMPARA-UNA-PROPIEDAD-E. EXIT.
049100
049200* ARMADO DEL REGISTRO DE EXTRACCION (NOMBRE PARTIDO, TAGS,
049300* CAMPOS DE PUNTAJE)
049400 500-CONSTRUYE-EXTRACTO SECTION.
049500     MOVE SPACES TO HVCRMX-REG
049600     MOVE LEAD-ID              TO CRM-LEAD-ID
049700     PERFORM 510-DIVIDE-NOMBRE
049800     MOVE WKS-IDX-OWNER-EMAIL(WKS-PX)   TO CRM-EMAIL
049900     MOVE WKS-IDX-OWNER-PHONE(WKS-PX)   TO CRM-PHONE
050000     MOVE WKS-IDX-DIRECCION(WKS-PX)     TO CRM-ADDRESS
050100     MOVE 'HVAC-LEAD'                   TO CRM-TAG-1
050200     STRING 'TIER-' DELIMITED BY SIZE
050300            LEAD-TIER DELIMITED BY SIZE
050400            INTO CRM-TAG-2
050500     END-STRING
050600     MOVE LEAD-SCORE                    TO CRM-LEAD-SCORE
050700     MOVE WKS-IDX-HVAC-AGE(WKS-PX)      TO CRM-HVAC-AGE
050800     MOVE WKS-IDX-TOTAL-VALUE(WKS-PX)   TO CRM-PROPERTY-VALUE.
050900 500-CONSTRUYE-EXTRACTO-E. EXIT.
051000
051100* PRIMER TOKEN DEL NOMBRE DEL PROPIETARIO EN CRM-FIRST-NAME, EL
051200* ULTIMO TOKEN NO EN BLANCO EN CRM-LAST-NAME (EN BLANCO SI SOLO
051300* HAY UN TOKEN). TOKENIZA POR ESPACIOS IGUAL QUE HVAG1S01.
051400 510-DIVIDE-NOMBRE SECTION.
051500     MOVE SPACES TO WKS-TOK-NOMBRE(1) WKS-TOK-NOMBRE(2)
051600                    WKS-TOK-NOMBRE(3) WKS-TOK-NOMBRE(4)
051700     MOVE ZEROS  TO WKS-CANT-TOK-NOMBRE
051800     UNSTRING WKS-IDX-OWNER-NAME(WKS-PX) DELIMITED BY ALL SPACE
051900         INTO WKS-TOK-NOMBRE-TXT(1) WKS-TOK-NOMBRE-TXT(2)
052000              WKS-TOK-NOMBRE-TXT(3) WKS-TOK-NOMBRE-TXT(4)
052100         TALLYING WKS-CANT-TOK-NOMBRE
052200     END-UNSTRING
052300     MOVE SPACES TO CRM-FIRST-NAME
052400     MOVE SPACES TO CRM-LAST-NAME
052500     IF WKS-CANT-TOK-NOMBRE > ZEROS
052600        MOVE WKS-TOK-NOMBRE-TXT(1) TO CRM-FIRST-NAME
052700     END-IF
052800     IF WKS-CANT-TOK-NOMBRE > 1
052900        MOVE WKS-TOK-NOMBRE-TXT(WKS-CANT-TOK-NOMBRE) TO
053000             CRM-LAST-NAME
053100     END-IF.
053200 510-DIVIDE-NOMBRE-E. EXIT.
053300
053400* MARCA EL PROSPECTO COMO SINCRONIZADO EN HVLEAD
053500 550-MARCA-SINCRONIZADO SECTION.
053600     MOVE 'SYNCED  ' TO LEAD-SYNC-STATUS
053700     REWRITE HVLEAD-REG INVALID KEY
053800        DISPLAY '*** ERROR AL REESCRIBIR HVLEAD: '
053900                LEAD-ID UPON CONSOLE
054000     END-REWRITE.
054100 550-MARCA-SINCRONIZADO-E. EXIT.
054200
054300* TOTALES FINALES DE LA CORRIDA
054400 800-TOTALES-FINALES SECTION.
054500     MOVE WKS-LINEA-SEPARADOR TO REPORCR-LINEA
054600     WRITE REPORCR-LINEA
054700     MOVE SPACES TO WKS-LINEA-TOTALES
054800     MOVE 'LEADS LEIDOS'            TO TOT-ETIQUETA
054900     MOVE WKS-TOT-LEADS-LEIDOS      TO TOT-VALOR
055000     MOVE WKS-LINEA-TOTALES TO REPORCR-LINEA
055100     WRITE REPORCR-LINEA
055200     MOVE SPACES TO WKS-LINEA-TOTALES
055300     MOVE 'ELEGIBLES PARA SYNC'      TO TOT-ETIQUETA
055400     MOVE WKS-TOT-ELEGIBLES          TO TOT-VALOR
055500     MOVE WKS-LINEA-TOTALES TO REPORCR-LINEA
055600     WRITE REPORCR-LINEA
055700     MOVE SPACES TO WKS-LINEA-TOTALES
055800     MOVE 'SINCRONIZADOS'            TO TOT-ETIQUETA
055900     MOVE WKS-TOT-SINCRONIZADOS      TO TOT-VALOR
056000     MOVE WKS-LINEA-TOTALES TO REPORCR-LINEA
056100     WRITE REPORCR-LINEA
056200     MOVE SPACES TO WKS-LINEA-TOTALES
056300     MOVE 'FALLIDOS (SIN PROPIEDAD)' TO TOT-ETIQUETA
056400     MOVE WKS-TOT-FALLIDOS           TO TOT-VALOR
056500     MOVE WKS-LINEA-TOTALES TO REPORCR-LINEA
056600     WRITE REPORCR-LINEA.
056700 800-TOTALES-FINALES-E. EXIT.
056800
056900* CIERRE DE ARCHIVOS
057000 900-CIERRA-ARCHIVOS SECTION.
057100     CLOSE HVPROP, HVLEAD, CRMEXT, REPORCR.
057200 900-CIERRA-ARCHIVOS-E. EXIT.
