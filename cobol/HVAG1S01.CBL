000100******************************************************************
000200* FECHA       : 12/02/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : MERCADEO HVAC (CAPTACION DE CLIENTES)            *
000500* PROGRAMA    : HVAG1S01                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : LOCALIZA LA AGENCIA DE SERVICIO HVAC QUE ATIENDE *
000800*             : UN CONDADO, CONTRA LA TABLA DE AGENCIAS YA       *
000900*             : CARGADA POR EL PROGRAMA LLAMADOR (HVMA1B01).     *
001000*             : PRUEBA TRES ESTRATEGIAS EN ORDEN DE CONFIANZA -  *
001100*             : COINCIDENCIA EXACTA, COINCIDENCIA DE CODIGO Y    *
001200*             : COINCIDENCIA POR PALABRA - Y SE DETIENE EN LA    *
001300*             : PRIMERA QUE ENCUENTRE ALGO.                      *
001400* ARCHIVOS    : NO APLICA (LA TABLA LLEGA POR LINKAGE)           *
001500* PROGRAMA(S) : NO APLICA                                        *
001600******************************************************************
001700*                 H I S T O R I A L   D E   C A M B I O S
001800******************************************************************
001900* 12/02/1987 PEDR TK-1899  VERSION INICIAL.                      *
002000* 03/06/1993 PEDR TK-2410  SE AGREGA LA ESTRATEGIA DE CODIGO     *
002100*                 (SE QUITA EL SUFIJO " COUNTY" ANTES DE MEDIR). *
002200* 21/01/1999 PEDR TK-3306  AJUSTE DE FIN DE SIGLO - SIN CAMBIO   *
002300*                 FUNCIONAL, SOLO SE AMPLIARON LOS COMENTARIOS   *
002400*                 DE LAS TABLAS DE TRABAJO PARA EL EQUIPO NUEVO. *
002500* 09/05/2002 PEDR TK-4477  SE AGREGA LA ESTRATEGIA DE PALABRA    *
002600*                 (COINCIDENCIA SIMPLE) COMO ULTIMO RECURSO.     *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.                    HVAG1S01.
003000 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
003100 INSTALLATION.                  MERCADEO HVAC - CENTRO DE COMPUTO.
003200 DATE-WRITTEN.                  12/02/1987.
003300 DATE-COMPILED.
003400 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
003500                                 SISTEMAS UNICAMENTE.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CLASS LETRA-VALIDA IS 'A' THRU 'Z' ' '.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200******************************************************************
004300*              A R E A   D E   T R A B A J O                    *
004400******************************************************************
004500 01  WKS-CONTADORES.
004600     05  WKS-CONTADOR               PIC 9(03) COMP VALUE ZEROS.
004700     05  WKS-CONTADOR2              PIC 9(03) COMP VALUE ZEROS.
004800     05  FILLER                     PIC X(02) VALUE SPACES.
004900 01  WKS-ENCONTRADO                 PIC X(01) VALUE 'N'.
005000     88  WKS-YA-ENCONTRADO                VALUE 'S'.
005100 01  WKS-BASE-CONDADO               PIC X(30) VALUE SPACES.
005200 01  WKS-BASE-CONDADO-R REDEFINES WKS-BASE-CONDADO.
005300     05  WKS-BASE-MITAD-1           PIC X(15).
005400     05  WKS-BASE-MITAD-2           PIC X(15).
005500 01  WKS-BASE-TEMP                  PIC X(30) VALUE SPACES.
005600 01  WKS-LARGO-BASE                 PIC 9(02) COMP VALUE ZEROS.
005700******************************************************************
005800*   T A B L A   D E   P A L A B R A S   D E L   C O N D A D O    *
005900******************************************************************
006000 01  WKS-TOKENS-CONDADO.
006100     05  WKS-CANT-TOK-CONDADO       PIC 9(02) COMP VALUE ZEROS.
006200     05  WKS-TOK-CONDADO OCCURS 6 TIMES INDEXED BY WKS-TCX.
006300         10  WKS-TOK-CONDADO-TXT    PIC X(30) VALUE SPACES.
006400 01  WKS-TOKENS-CONDADO-FLAT REDEFINES WKS-TOKENS-CONDADO
006500                                 PIC X(182).
006600******************************************************************
006700*   T A B L A   D E   P A L A B R A S   D E   L A   A G E N C I A *
006800******************************************************************
006900 01  WKS-TOKENS-AGENCIA.
007000     05  WKS-CANT-TOK-AGENCIA       PIC 9(02) COMP VALUE ZEROS.
007100     05  WKS-TOK-AGENCIA OCCURS 8 TIMES INDEXED BY WKS-TAX.
007200         10  WKS-TOK-AGENCIA-TXT    PIC X(40) VALUE SPACES.
007300 01  WKS-TOKENS-AGENCIA-FLAT REDEFINES WKS-TOKENS-AGENCIA
007400                                 PIC X(322).
007500******************************************************************
007600*                 L I N K A G E   S E C T I O N                  *
007700******************************************************************
007800 LINKAGE SECTION.
007900 01  LK-COUNTY-NAME                 PIC X(30).
008000 01  LK-COUNTY-STATE                PIC X(02).
008100 01  LK-CANT-AGENCIAS               PIC 9(04) COMP.
008200 01  LK-TABLA-AGENCIAS.
008300     05  LK-AGENCIA-ENT OCCURS 1 TO 500 TIMES
008400                        DEPENDING ON LK-CANT-AGENCIAS
008500                        INDEXED BY LK-AX.
008600         10  LK-AGY-NAME             PIC X(40).
008700         10  LK-AGY-CODE             PIC X(12).
008800         10  LK-AGY-STATE            PIC X(02).
008900         10  LK-AGY-ENABLED          PIC X(01).
009000 01  LK-AGENCY-CODE-OUT             PIC X(12).
009100 01  LK-CONFIDENCE-OUT              PIC X(12).
009200 01  LK-SCORE-OUT                   PIC 9(03).
009300******************************************************************
009400 PROCEDURE DIVISION USING LK-COUNTY-NAME, LK-COUNTY-STATE,
009500          LK-CANT-AGENCIAS, LK-TABLA-AGENCIAS,
009600          LK-AGENCY-CODE-OUT, LK-CONFIDENCE-OUT, LK-SCORE-OUT.
009700******************************************************************
009800 100-PRINCIPAL SECTION.
009900     MOVE SPACES TO LK-AGENCY-CODE-OUT LK-CONFIDENCE-OUT
010000     MOVE ZEROS  TO LK-SCORE-OUT
010100     MOVE 'N'    TO WKS-ENCONTRADO
010200     PERFORM 200-COINCIDENCIA-EXACTA
010300     IF NOT WKS-YA-ENCONTRADO
010400        PERFORM 300-COINCIDENCIA-CODIGO
010500     END-IF
010600     IF NOT WKS-YA-ENCONTRADO
010700        PERFORM 400-COINCIDENCIA-PALABRA
010800     END-IF
010900     GOBACK.
011000 100-PRINCIPAL-E. EXIT.
011100
011200* EL NOMBRE DEL CONDADO APARECE COMO SUBCADENA DENTRO DEL NOMBRE
011300* DE LA AGENCIA (SOLO AGENCIAS HABILITADAS DEL MISMO ESTADO)
011400 200-COINCIDENCIA-EXACTA SECTION.
011500     PERFORM 210-PRUEBA-EXACTA THRU 210-PRUEBA-EXACTA-E
011600         VARYING LK-AX FROM 1 BY 1
011700            UNTIL LK-AX > LK-CANT-AGENCIAS
011800               OR WKS-YA-ENCONTRADO.
011900 200-COINCIDENCIA-EXACTA-E. EXIT.
012000
012100 210-PRUEBA-EXACTA SECTION.
012200     MOVE ZEROS TO WKS-CONTADOR
012300     IF LK-AGY-STATE(LK-AX) = LK-COUNTY-STATE
012400        AND LK-AGY-ENABLED(LK-AX) = 'Y'
012500        INSPECT LK-AGY-NAME(LK-AX) TALLYING WKS-CONTADOR
012600                FOR ALL LK-COUNTY-NAME
012700        IF WKS-CONTADOR > ZEROS
012800           MOVE LK-AGY-CODE(LK-AX) TO LK-AGENCY-CODE-OUT
012900           MOVE 'EXACT'            TO LK-CONFIDENCE-OUT
013000           MOVE 100                TO LK-SCORE-OUT
013100           MOVE 'S'                TO WKS-ENCONTRADO
013200        END-IF
013300     END-IF.
013400 210-PRUEBA-EXACTA-E. EXIT.
013500
013600* SE QUITA EL SUFIJO " COUNTY" DEL NOMBRE DEL CONDADO Y SE PRUEBA
013700* SI LA BASE RESULTANTE ESTA CONTENIDA EN EL CODIGO DE LA AGENCIA
013800* O VICEVERSA
013900 300-COINCIDENCIA-CODIGO SECTION.                                 TK-2410 
014000     PERFORM 320-QUITA-SUFIJO-COUNTY
014100     IF WKS-LARGO-BASE > ZEROS
014200        PERFORM 330-PRUEBA-CODIGO THRU 330-PRUEBA-CODIGO-E
014300            VARYING LK-AX FROM 1 BY 1
014400               UNTIL LK-AX > LK-CANT-AGENCIAS
014500                  OR WKS-YA-ENCONTRADO
014600     END-IF.
014700 300-COINCIDENCIA-CODIGO-E. EXIT.
014800
014900 320-QUITA-SUFIJO-COUNTY SECTION.                                 TK-2410 
015000     MOVE LK-COUNTY-NAME TO WKS-BASE-CONDADO
015100     MOVE 30 TO WKS-LARGO-BASE
015200     PERFORM 325-RECORTA-BASE THRU 325-RECORTA-BASE-E
015300         UNTIL WKS-LARGO-BASE = ZEROS
015400            OR WKS-BASE-CONDADO(WKS-LARGO-BASE:1) NOT = SPACE
015500     IF WKS-LARGO-BASE > 7
015600        AND WKS-BASE-CONDADO(WKS-LARGO-BASE - 6:7) = ' COUNTY'
015700        COMPUTE WKS-LARGO-BASE = WKS-LARGO-BASE - 7
015800        MOVE WKS-BASE-CONDADO TO WKS-BASE-TEMP
015900        MOVE SPACES TO WKS-BASE-CONDADO
016000        IF WKS-LARGO-BASE > ZEROS
016100           MOVE WKS-BASE-TEMP(1:WKS-LARGO-BASE) TO
016200                WKS-BASE-CONDADO
016300        END-IF
016400     END-IF
016500     IF WKS-BASE-MITAD-1 = SPACES AND WKS-BASE-MITAD-2 = SPACES
016600        MOVE ZEROS TO WKS-LARGO-BASE
016700     END-IF.
016800 320-QUITA-SUFIJO-COUNTY-E. EXIT.
016900
017000 325-RECORTA-BASE SECTION.
017100     SUBTRACT 1 FROM WKS-LARGO-BASE.
017200 325-RECORTA-BASE-E. EXIT.
017300
017400 330-PRUEBA-CODIGO SECTION.
017500     MOVE ZEROS TO WKS-CONTADOR WKS-CONTADOR2
017600     IF LK-AGY-STATE(LK-AX) = LK-COUNTY-STATE
017700        AND LK-AGY-ENABLED(LK-AX) = 'Y'
017800        INSPECT LK-AGY-CODE(LK-AX) TALLYING WKS-CONTADOR
017900           FOR ALL WKS-BASE-CONDADO(1:WKS-LARGO-BASE)
018000        INSPECT WKS-BASE-CONDADO(1:WKS-LARGO-BASE)
018100           TALLYING WKS-CONTADOR2 FOR ALL LK-AGY-CODE(LK-AX)
018200        IF WKS-CONTADOR > ZEROS OR WKS-CONTADOR2 > ZEROS
018300           MOVE LK-AGY-CODE(LK-AX) TO LK-AGENCY-CODE-OUT
018400           MOVE 'CODE-MATCH'       TO LK-CONFIDENCE-OUT
018500           MOVE 95                 TO LK-SCORE-OUT
018600           MOVE 'S'                TO WKS-ENCONTRADO
018700        END-IF
018800     END-IF.
018900 330-PRUEBA-CODIGO-E. EXIT.
019000
019100* CUALQUIER PALABRA DEL NOMBRE DEL CONDADO (SIN CONTAR "COUNTY")
019200* QUE TAMBIEN SEA PALABRA DEL NOMBRE DE LA AGENCIA
019300 400-COINCIDENCIA-PALABRA SECTION.                                TK-4477 
019400     PERFORM 410-PARTE-CONDADO
019500     IF WKS-CANT-TOK-CONDADO > ZEROS
019600        PERFORM 440-PRUEBA-PALABRA THRU 440-PRUEBA-PALABRA-E
019700            VARYING LK-AX FROM 1 BY 1
019800               UNTIL LK-AX > LK-CANT-AGENCIAS
019900                  OR WKS-YA-ENCONTRADO
020000     END-IF.
020100 400-COINCIDENCIA-PALABRA-E. EXIT.
020200
020300 410-PARTE-CONDADO SECTION.                                       TK-4477 
020400     MOVE SPACES TO WKS-TOKENS-CONDADO-FLAT
020500     MOVE ZEROS  TO WKS-CANT-TOK-CONDADO
020600     UNSTRING LK-COUNTY-NAME DELIMITED BY ALL SPACE
020700         INTO WKS-TOK-CONDADO-TXT(1) WKS-TOK-CONDADO-TXT(2)
020800              WKS-TOK-CONDADO-TXT(3) WKS-TOK-CONDADO-TXT(4)
020900              WKS-TOK-CONDADO-TXT(5) WKS-TOK-CONDADO-TXT(6)
021000         TALLYING WKS-CANT-TOK-CONDADO
021100     END-UNSTRING
021200     PERFORM 415-QUITA-PALABRA-COUNTY THRU 415-QUITA-PALABRA-COUNTY-E
021300         VARYING WKS-TCX FROM 1 BY 1
021400            UNTIL WKS-TCX > WKS-CANT-TOK-CONDADO.
021500 410-PARTE-CONDADO-E. EXIT.
021600
021700 415-QUITA-PALABRA-COUNTY SECTION.
021800     IF WKS-TOK-CONDADO-TXT(WKS-TCX) = 'COUNTY'
021900        MOVE SPACES TO WKS-TOK-CONDADO-TXT(WKS-TCX)
022000     END-IF.
022100 415-QUITA-PALABRA-COUNTY-E. EXIT.
022200
022300 440-PRUEBA-PALABRA SECTION.
022400     IF LK-AGY-STATE(LK-AX) = LK-COUNTY-STATE
022500        AND LK-AGY-ENABLED(LK-AX) = 'Y'
022600        PERFORM 450-PARTE-AGENCIA
022700        PERFORM 460-COMPARA-TOKENS THRU 460-COMPARA-TOKENS-E
022800            VARYING WKS-TCX FROM 1 BY 1
022900               UNTIL WKS-TCX > WKS-CANT-TOK-CONDADO
023000                  OR WKS-YA-ENCONTRADO
023100     END-IF.
023200 440-PRUEBA-PALABRA-E. EXIT.
023300
023400 450-PARTE-AGENCIA SECTION.                                       TK-4477 
023500     MOVE SPACES TO WKS-TOKENS-AGENCIA-FLAT
023600     MOVE ZEROS  TO WKS-CANT-TOK-AGENCIA
023700     UNSTRING LK-AGY-NAME(LK-AX) DELIMITED BY ALL SPACE
023800         INTO WKS-TOK-AGENCIA-TXT(1) WKS-TOK-AGENCIA-TXT(2)
023900              WKS-TOK-AGENCIA-TXT(3) WKS-TOK-AGENCIA-TXT(4)
024000              WKS-TOK-AGENCIA-TXT(5) WKS-TOK-AGENCIA-TXT(6)
024100              WKS-TOK-AGENCIA-TXT(7) WKS-TOK-AGENCIA-TXT(8)
024200         TALLYING WKS-CANT-TOK-AGENCIA
024300     END-UNSTRING.
024400 450-PARTE-AGENCIA-E. EXIT.
024500
024600 460-COMPARA-TOKENS SECTION.
024700     IF WKS-TOK-CONDADO-TXT(WKS-TCX) NOT = SPACES
024800        PERFORM 465-COMPARA-UNA-PALABRA THRU 465-COMPARA-UNA-PALABRA-E
024900            VARYING WKS-TAX FROM 1 BY 1
025000               UNTIL WKS-TAX > WKS-CANT-TOK-AGENCIA
025100                  OR WKS-YA-ENCONTRADO
025200     END-IF.
025300 460-COMPARA-TOKENS-E. EXIT.
025400
025500 465-COMPARA-UNA-PALABRA SECTION.
025600     IF WKS-TOK-AGENCIA-TXT(WKS-TAX)(1:30) =
025700                 WKS-TOK-CONDADO-TXT(WKS-TCX)
025800        MOVE LK-AGY-CODE(LK-AX) TO LK-AGENCY-CODE-OUT
025900        MOVE 'SIMPLE-MATCH'     TO LK-CONFIDENCE-OUT
026000        MOVE 75                 TO LK-SCORE-OUT
026100        MOVE 'S'                TO WKS-ENCONTRADO
026200     END-IF.
026300 465-COMPARA-UNA-PALABRA-E. EXIT.
