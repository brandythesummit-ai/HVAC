000100******************************************************************
000200* FECHA       : 04/01/1986                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : MERCADEO HVAC (CAPTACION DE CLIENTES)            *
000500* PROGRAMA    : HVMA1B01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA PRINCIPAL DE PROSPECCION HVAC. LEE LOS   *
000800*             : PERMISOS DE CONSTRUCCION/MECANICA DE LOS         *
000900*             : CONDADOS (ORDENADOS POR FECHA DE APERTURA), LOS  *
001000*             : ENRIQUECE Y APLANA, NORMALIZA LA DIRECCION,      *
001100*             : LOCALIZA O CREA LA PROPIEDAD CORRESPONDIENTE,    *
001200*             : CALCULA LAS METRICAS DE PROSPECCION HVAC Y       *
001300*             : MANTIENE EL PROSPECTO (LEAD) ASOCIADO. EMITE EL  *
001400*             : REPORTE DE CORRIDA CON RUPTURA POR ANIO.         *
001500* ARCHIVOS    : PERMIN=E,AGENCIA=E,HVPROP=A,HVLEAD=A,REPORTE=S   *
001600* PROGRAMA(S) : HVAD1S01,HVLR1S01,HVAG1S01                       *
001700******************************************************************
001800*                 H I S T O R I A L   D E   C A M B I O S
001900******************************************************************
002000* 04/01/1986 PEDR TK-1850  VERSION INICIAL - CARGA DE PROPIEDAD  *
002100*                 Y PROSPECTO A PARTIR DEL ARCHIVO DE PERMISOS.  *
002200* 10/03/1987 PEDR TK-1873  SE INTEGRA LA NORMALIZACION DE        *
002300*                 DIRECCION (HVAD1S01) Y EL MOTOR DE REGLAS DE   *
002400*                 PROSPECTO (HVLR1S01) PARA REEMPLAZAR EL        *
002500*                 CALCULO DE EDAD QUE SE HACIA EN LINEA.         *
002600* 22/07/1988 PEDR TK-1990  SE AGREGA EL CONTROL DE DUPLICADOS    *
002700*                 DE PERMISO POR CONDADO (WKS-PERMISO-VISTO).    *
002800* 15/02/1993 PEDR TK-2411  SE AGREGA LA CONSULTA DE AGENCIA DE   *
002900*                 SERVICIO POR CONDADO (HVAG1S01) PARA EL        *
003000*                 BLOQUE DE RESUMEN DEL REPORTE.                 *
003100* 19/01/1999 PEDR TK-3307  AJUSTE DE FIN DE SIGLO - LA FECHA DE  *
003200*                 CORRIDA SE OBTIENE CON VENTANA DE SIGLO        *
003300*                 (WKS-FS-ANIO-CORTO < 50 = 20XX, DE LO          *
003400*                 CONTRARIO 19XX) EN LUGAR DE ASUMIR SIEMPRE     *
003500*                 "19" COMO SE HACIA ANTES.                      *
003600* 11/09/2001 PEDR TK-3820  SE AGREGA EL RANGO DE FECHAS DE       *
003700*                 PROCESO (TARJETA DE PARAMETROS POR SYSIN) Y EL *
003800*                 PORCENTAJE DE AVANCE POR ANIO EN EL REPORTE.   *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.                    HVMA1B01.
004200 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
004300 INSTALLATION.                  MERCADEO HVAC - CENTRO DE COMPUTO.
004400 DATE-WRITTEN.                  04/01/1986.
004500 DATE-COMPILED.
004600 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
004700                                 SISTEMAS UNICAMENTE.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS LETRA-VALIDA IS 'A' THRU 'Z' ' '.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500******************************************************************
005600*              A R C H I V O S   D E   E N T R A D A             *
005700******************************************************************
005800     SELECT PERMIN  ASSIGN   TO PERMIN
005900            ORGANIZATION     IS SEQUENTIAL
006000            FILE STATUS      IS FS-PERMIN.
006100     SELECT AGENCIA ASSIGN   TO AGENCIA
006200            ORGANIZATION     IS SEQUENTIAL
006300            FILE STATUS      IS FS-AGENCIA.
006400******************************************************************
006500*          A R C H I V O S   D E   A C T U A L I Z A C I O N     *
006600******************************************************************
006700     SELECT HVPROP  ASSIGN   TO HVPROP
006800            ORGANIZATION     IS RELATIVE
006900            ACCESS           IS DYNAMIC
007000            RELATIVE KEY     IS WKS-PROP-RRN
007100            FILE STATUS      IS FS-HVPROP
007200                                FSE-HVPROP.
007300     SELECT HVLEAD  ASSIGN   TO HVLEAD
007400            ORGANIZATION     IS RELATIVE
007500            ACCESS           IS DYNAMIC
007600            RELATIVE KEY     IS WKS-LEAD-RRN
007700            FILE STATUS      IS FS-HVLEAD
007800                                FSE-HVLEAD.
007900******************************************************************
008000*              A R C H I V O   D E   S A L I D A                 *
008100******************************************************************
008200     SELECT REPORTE ASSIGN   TO REPORTE
008300            ORGANIZATION     IS LINE SEQUENTIAL
008400            FILE STATUS      IS FS-REPORTE.
008500 DATA DIVISION.
008600 FILE SECTION.
008700******************************************************************
008800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008900******************************************************************
009000 FD  PERMIN
009100     RECORDING MODE IS F.
009200     COPY HVPRMIN.
009300 FD  AGENCIA
009400     RECORDING MODE IS F.
009500     COPY HVAGCY.
009600 FD  HVPROP
009700     RECORDING MODE IS F.
009800     COPY HVPROP.
009900 FD  HVLEAD
010000     RECORDING MODE IS F.
010100     COPY HVLEAD.
010200 FD  REPORTE
010300     RECORDING MODE IS F.
010400 01  REPORTE-LINEA.
010500     05  FILLER                     PIC X(132).
010600 WORKING-STORAGE SECTION.
010700******************************************************************
010800*           RECURSOS DE VALIDACION DE FILE STATUS                *
010900******************************************************************
011000 01  WKS-FS-STATUS.
011100     05  FS-PERMIN                  PIC 9(02) VALUE ZEROS.
011200     05  FS-AGENCIA                 PIC 9(02) VALUE ZEROS.
011300     05  FS-REPORTE                 PIC 9(02) VALUE ZEROS.
011400     05  FS-HVPROP                  PIC 9(02) VALUE ZEROS.
011500     05  FS-HVLEAD                  PIC 9(02) VALUE ZEROS.
011600     05  FS-CICLO                   PIC 9(02) COMP VALUE ZEROS.
011700     05  FILLER                     PIC X(02) VALUE SPACES.
011800 01  FSE-HVPROP.
011900     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
012000     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
012100     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
012200     02  FILLER                     PIC X(02) VALUE SPACES.
012300 01  FSE-HVLEAD.
012400     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
012500     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
012600     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
012700     02  FILLER                     PIC X(02) VALUE SPACES.
012800******************************************************************
012900*                     I N D I C A D O R E S                      *
013000******************************************************************
013100 01  WKS-INDICADORES.
013200     05  WKS-FIN-PERMIN             PIC X(01) VALUE 'N'.
013300         88  FIN-PERMIN                   VALUE 'S'.
013400     05  WKS-FIN-AGENCIA            PIC X(01) VALUE 'N'.
013500         88  FIN-AGENCIA                  VALUE 'S'.
013600     05  WKS-PRIMER-PERMISO         PIC X(01) VALUE 'S'.
013700         88  ES-PRIMER-PERMISO            VALUE 'S'.
013800     05  WKS-PROPIEDAD-ENCONTRADA   PIC X(01) VALUE 'N'.
013900         88  PROPIEDAD-ENCONTRADA         VALUE 'S'.
014000     05  WKS-MODO-LEAD              PIC X(01) VALUE SPACE.
014100         88  MODO-CREA-LEAD               VALUE 'C'.
014200         88  MODO-ACTUALIZA-LEAD          VALUE 'A'.
014300     05  WKS-CONDADO-ENCONTRADO     PIC X(01) VALUE 'N'.
014400         88  CONDADO-ENCONTRADO           VALUE 'S'.
014500     05  WKS-EN-RANGO               PIC X(01) VALUE 'S'.
014600     05  FILLER                     PIC X(02) VALUE SPACES.
014700******************************************************************
014800*      F E C H A   D E L   S I S T E M A  ( V E N T A N A  DE   *
014900*      S I G L O   -  A J U S T E   D E   F I N   D E  S I G L O )*
015000******************************************************************
015100 01  WKS-FECHA-SISTEMA              PIC 9(06).
015200 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
015300     05  WKS-FS-ANIO-CORTO          PIC 9(02).
015400     05  WKS-FS-MES                 PIC 9(02).
015500     05  WKS-FS-DIA                 PIC 9(02).
015600 01  WKS-ANIO-CORRIDA               PIC 9(04) VALUE ZEROS.
015700 01  WKS-FECHA-CORRIDA              PIC 9(08) VALUE ZEROS.
015800 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
015900     05  WKS-FC-ANIO                PIC 9(04).
016000     05  WKS-FC-MES                 PIC 9(02).
016100     05  WKS-FC-DIA                 PIC 9(02).
016200******************************************************************
016300*      T A R J E T A   D E   P A R A M E T R O S  ( S Y S I N )  *
016400******************************************************************
016500 01  WKS-PARM-RANGO.
016600     05  WKS-PARM-DESDE             PIC 9(08) VALUE ZEROS.
016700     05  WKS-PARM-HASTA             PIC 9(08) VALUE ZEROS.
016800     05  FILLER                     PIC X(04) VALUE SPACES.
016900******************************************************************
017000*   T A B L A   D E   A G E N C I A S   ( C A R G A   U 7 )      *
017100******************************************************************
017200 01  WKS-DATOS-AGENCIAS.
017300     05  WKS-CANT-AGENCIAS          PIC 9(04) COMP VALUE ZEROS.
017400     05  WKS-TABLA-AGENCIAS OCCURS 1 TO 200 TIMES
017500                            DEPENDING ON WKS-CANT-AGENCIAS
017600                            INDEXED BY WKS-AX.
017700         10  WKS-AGY-NAME           PIC X(40).
017800         10  WKS-AGY-CODE           PIC X(12).
017900         10  WKS-AGY-STATE          PIC X(02).
018000         10  WKS-AGY-ENABLED        PIC X(01).
018100******************************************************************
018200*   I N D I C E   D E   P R O P I E D A D E S   E N   M E M O R I A*
018300******************************************************************
018400 01  WKS-DATOS-INDICE-PROP.
018500     05  WKS-CANT-PROPIEDADES       PIC 9(05) COMP VALUE ZEROS.
018600     05  WKS-INDICE-PROPIEDAD OCCURS 1 TO 1000 TIMES
018700                              DEPENDING ON WKS-CANT-PROPIEDADES
018800                              INDEXED BY WKS-PX.
018900         10  WKS-IDX-COUNTY-ID      PIC X(06).
019000         10  WKS-IDX-DIRECCION      PIC X(80).
019100         10  WKS-IDX-PROP-ID        PIC X(12).
019200         10  WKS-IDX-PROP-RRN       PIC 9(06) COMP.
019300         10  WKS-IDX-LEAD-RRN       PIC 9(06) COMP.
019400 01  WKS-PROP-RRN-SIG               PIC 9(06) COMP VALUE ZEROS.
019500 01  WKS-LEAD-RRN-SIG               PIC 9(06) COMP VALUE ZEROS.
019600 01  WKS-PROP-RRN                   PIC 9(06) COMP VALUE ZEROS.
019700 01  WKS-LEAD-RRN                   PIC 9(06) COMP VALUE ZEROS.
019800******************************************************************
019900*   C O N T R O L   D E   P E R M I S O S   Y A   G R A B A D O S*
020000******************************************************************
020100 01  WKS-DATOS-PERM-VISTOS.
020200     05  WKS-CANT-PERM-VISTOS       PIC 9(05) COMP VALUE ZEROS.
020300     05  WKS-PERM-VISTO OCCURS 1 TO 3000 TIMES
020400                        DEPENDING ON WKS-CANT-PERM-VISTOS
020500                        INDEXED BY WKS-VX.
020600         10  WKS-VISTO-COUNTY       PIC X(06).
020700         10  WKS-VISTO-PERMISO      PIC X(12).
020800******************************************************************
020900*   C O N D A D O S   Y A   C O N S U L T A D O S   ( U 7 )      *
021000******************************************************************
021100 01  WKS-DATOS-CONDADOS-VISTOS.
021200     05  WKS-CANT-CONDADOS-VISTOS   PIC 9(03) COMP VALUE ZEROS.
021300     05  WKS-CONDADO-VISTO OCCURS 1 TO 200 TIMES
021400                           DEPENDING ON WKS-CANT-CONDADOS-VISTOS
021500                           INDEXED BY WKS-CVX.
021600         10  WKS-CV-COUNTY-ID       PIC X(06).
021700         10  WKS-CV-AGENCIA-CODE    PIC X(12).
021800         10  WKS-CV-CONFIANZA       PIC X(12).
021900         10  WKS-CV-SCORE           PIC 9(03).
022000******************************************************************
022100*          A R E A   D E   T R A B A J O   G E N E R A L         *
022200******************************************************************
022300 01  WKS-CONTADORES-1.
022400     05  WKS-J                      PIC 9(02) COMP VALUE ZEROS.
022500     05  WKS-LARGO                  PIC 9(02) COMP VALUE ZEROS.
022600     05  WKS-CAMPO-TRABAJO          PIC X(40) VALUE SPACES.
022700     05  FILLER                     PIC X(02) VALUE SPACES.
022800******************************************************************
022900*   P E R M I S O   A P L A N A D O   ( A R E A   D E   T R A B A J O )
023000******************************************************************
023100 COPY HVPRMFL.
023200******************************************************************
023300*          C O N T A D O R E S   D E   C O R R I D A              *
023400******************************************************************
023500 01  WKS-TOTALES.
023600     05  WKS-TOT-PERMISOS-LEIDOS    PIC 9(07) COMP VALUE ZEROS.
023700     05  WKS-TOT-PERMISOS-GRABADOS  PIC 9(07) COMP VALUE ZEROS.
023800     05  WKS-TOT-OMITIDOS-FECHA     PIC 9(07) COMP VALUE ZEROS.
023900     05  WKS-TOT-FILTRADOS-RANGO    PIC 9(07) COMP VALUE ZEROS.
024000     05  WKS-TOT-PROP-CREADAS       PIC 9(07) COMP VALUE ZEROS.
024100     05  WKS-TOT-PROP-ACTUALIZADAS  PIC 9(07) COMP VALUE ZEROS.
024200     05  WKS-TOT-LEADS-CREADOS      PIC 9(07) COMP VALUE ZEROS.
024300     05  FILLER                     PIC X(02) VALUE SPACES.
024400 01  WKS-CONTADORES-ANIO.
024500     05  WKS-ANIO-ACTUAL            PIC 9(04) COMP VALUE ZEROS.
024600     05  WKS-ANIO-ANTERIOR          PIC 9(04) COMP VALUE ZEROS.
024700     05  WKS-ANIO-PERMISOS-LEIDOS   PIC 9(07) COMP VALUE ZEROS.
024800     05  WKS-ANIO-PERMISOS-GRABADOS PIC 9(07) COMP VALUE ZEROS.
024900     05  WKS-ANIO-PROP-CREADAS      PIC 9(07) COMP VALUE ZEROS.
025000     05  WKS-ANIO-PROP-ACTUALIZADAS PIC 9(07) COMP VALUE ZEROS.
025100     05  WKS-ANIO-LEADS-CREADOS     PIC 9(07) COMP VALUE ZEROS.
025200     05  WKS-CONT-ANIOS-PROCESADOS  PIC 9(04) COMP VALUE ZEROS.
025300     05  WKS-TOTAL-ANIOS-RANGO      PIC 9(04) COMP VALUE ZEROS.
025400     05  WKS-PROGRESO-PCT           PIC 9(03) COMP VALUE ZEROS.
025500     05  FILLER                     PIC X(02) VALUE SPACES.
025600 01  WKS-CONTADORES-TIER.
025700     05  WKS-CONT-TIER-HOT          PIC 9(06) COMP VALUE ZEROS.
025800     05  WKS-CONT-TIER-WARM         PIC 9(06) COMP VALUE ZEROS.
025900     05  WKS-CONT-TIER-COOL         PIC 9(06) COMP VALUE ZEROS.
026000     05  WKS-CONT-TIER-COLD         PIC 9(06) COMP VALUE ZEROS.
026100     05  FILLER                     PIC X(02) VALUE SPACES.
026200 01  WKS-CONTADORES-PIPELINE.
026300     05  WKS-CONT-PIPE-HOTCALL      PIC 9(06) COMP VALUE ZEROS.
026400     05  WKS-CONT-PIPE-PREMIUM      PIC 9(06) COMP VALUE ZEROS.
026500     05  WKS-CONT-PIPE-NURTURE      PIC 9(06) COMP VALUE ZEROS.
026600     05  WKS-CONT-PIPE-RETARGET     PIC 9(06) COMP VALUE ZEROS.
026700     05  WKS-CONT-PIPE-COLDSTOR     PIC 9(06) COMP VALUE ZEROS.
026800     05  FILLER                     PIC X(02) VALUE SPACES.
026900******************************************************************
027000*      A R E A   D E   E N L A C E   C O N   S U B R U T I N A S *
027100******************************************************************
027200 01  WKS-LK-DIRECCION.
027300     05  WKS-LK-CRUDA               PIC X(80).
027400     05  WKS-LK-NORMAL              PIC X(80).
027500     05  WKS-LK-NUM-CALLE           PIC X(08).
027600     05  WKS-LK-NOM-CALLE           PIC X(30).
027700     05  WKS-LK-SUF-CALLE           PIC X(12).
027800     05  WKS-LK-UNIDAD              PIC X(10).
027900     05  WKS-LK-CIUDAD              PIC X(20).
028000     05  WKS-LK-ESTADO              PIC X(02).
028100     05  WKS-LK-ZIP                 PIC X(10).
028200     05  FILLER                     PIC X(02) VALUE SPACES.
028300 01  WKS-LK-METRICAS.
028400     05  WKS-LK-EDAD-HVAC           PIC 9(03).
028500     05  WKS-LK-SCORE               PIC 9(03).
028600     05  WKS-LK-TIER                PIC X(04).
028700     05  WKS-LK-CALIFICADO          PIC X(01).
028800     05  WKS-LK-COMPLETITUD         PIC X(08).
028900     05  WKS-LK-AFLUENCIA           PIC X(10).
029000     05  WKS-LK-PIPELINE            PIC X(16).
029100     05  WKS-LK-CONFIANZA           PIC 9(03).
029200     05  WKS-LK-RAZON               PIC X(60).
029300     05  FILLER                     PIC X(02) VALUE SPACES.
029400 01  WKS-LK-AGENCIA.
029500     05  WKS-LK-COUNTY-NAME         PIC X(30).
029600     05  WKS-LK-COUNTY-STATE        PIC X(02).
029700     05  WKS-LK-AGENCIA-CODE-OUT    PIC X(12).
029800     05  WKS-LK-CONFIANZA-AGENCIA   PIC X(12).
029900     05  WKS-LK-SCORE-AGENCIA       PIC 9(03).
030000     05  FILLER                     PIC X(02) VALUE SPACES.
030100******************************************************************
030200*   A R E A   D E   T R A B A J O   D E L   P R O P I E T A R I O*
030300*   ( V A L O R E S   A N T E S   D E L   R E C A L C U L O )     *
030400******************************************************************
030500 01  WKS-VALORES-ANTERIORES.
030600     05  WKS-ANT-TIER               PIC X(04).
030700     05  WKS-ANT-PIPELINE           PIC X(16).
030800     05  FILLER                     PIC X(02) VALUE SPACES.
030900******************************************************************
031000*              L I N E A S   D E L   R E P O R T E                *
031100******************************************************************
031200 01  WKS-LINEA-ENCABEZADO-1.
031300     05  FILLER                     PIC X(01) VALUE SPACES.
031400     05  FILLER                     PIC X(30)
031500              VALUE 'MERCADEO HVAC - HVMA1B01'.
031600     05  FILLER                     PIC X(20) VALUE SPACES.
031700     05  FILLER                     PIC X(15) VALUE 'FECHA CORRIDA:'.
031800     05  ENC1-FECHA                 PIC 9(08).
031900     05  FILLER                     PIC X(58) VALUE SPACES.
032000 01  WKS-LINEA-ENCABEZADO-2.
032100     05  FILLER                     PIC X(01) VALUE SPACES.
032200     05  FILLER                     PIC X(16)
032300              VALUE 'CONDADO INICIAL:'.
032400     05  ENC2-CONDADO               PIC X(06).
032500     05  FILLER                     PIC X(15) VALUE 'AGENCIA:'.
032600     05  ENC2-AGENCIA               PIC X(12).
032700     05  FILLER                     PIC X(15) VALUE 'CONFIANZA:'.
032800     05  ENC2-CONFIANZA             PIC X(12).
032900     05  FILLER                     PIC X(55) VALUE SPACES.
033000 01  WKS-LINEA-DETALLE.
033100     05  FILLER                     PIC X(01) VALUE SPACES.
033200     05  FILLER                     PIC X(06) VALUE 'ANIO:'.
033300     05  DET-ANIO                   PIC 9(04).
033400     05  FILLER                     PIC X(03) VALUE SPACES.
033500     05  FILLER                     PIC X(10) VALUE 'PULSADOS:'.
033600     05  DET-PULSADOS               PIC ZZZ,ZZ9.
033700     05  FILLER                     PIC X(03) VALUE SPACES.
033800     05  FILLER                     PIC X(10) VALUE 'GRABADOS:'.
033900     05  DET-GRABADOS               PIC ZZZ,ZZ9.
034000     05  FILLER                     PIC X(03) VALUE SPACES.
034100     05  FILLER                     PIC X(09) VALUE 'CREADAS:'.
034200     05  DET-CREADAS                PIC ZZZ,ZZ9.
034300     05  FILLER                     PIC X(03) VALUE SPACES.
034400     05  FILLER                     PIC X(12) VALUE 'ACTUALIZAD:'.
034500     05  DET-ACTUALIZADAS           PIC ZZZ,ZZ9.
034600     05  FILLER                     PIC X(03) VALUE SPACES.
034700     05  FILLER                     PIC X(07) VALUE 'LEADS:'.
034800     05  DET-LEADS                  PIC ZZZ,ZZ9.
034900     05  FILLER                     PIC X(03) VALUE SPACES.
035000     05  FILLER                     PIC X(09) VALUE 'AVANCE %:'.
035100     05  DET-AVANCE                 PIC ZZ9.
035200     05  FILLER                     PIC X(10) VALUE SPACES.
035300 01  WKS-LINEA-TOTALES.
035400     05  FILLER                     PIC X(01) VALUE SPACES.
035500     05  FILLER                     PIC X(20)
035600              VALUE 'TOTALES DE CORRIDA:'.
035700     05  TOT-ETIQUETA               PIC X(30).
035800     05  TOT-VALOR                  PIC ZZZ,ZZZ,ZZ9.
035900     05  FILLER                     PIC X(51) VALUE SPACES.
036000 01  WKS-LINEA-RESUMEN.
036100     05  FILLER                     PIC X(01) VALUE SPACES.
036200     05  RES-ETIQUETA               PIC X(24).
036300     05  RES-VALOR                  PIC ZZZ,ZZ9.
036400     05  FILLER                     PIC X(103) VALUE SPACES.
036500 01  WKS-LINEA-AGENCIA.
036600     05  FILLER                     PIC X(01) VALUE SPACES.
036700     05  FILLER                     PIC X(10) VALUE 'CONDADO:'.
036800     05  AGE-CONDADO                PIC X(06).
036900     05  FILLER                     PIC X(03) VALUE SPACES.
037000     05  FILLER                     PIC X(10) VALUE 'AGENCIA:'.
037100     05  AGE-CODIGO                 PIC X(12).
037200     05  FILLER                     PIC X(03) VALUE SPACES.
037300     05  FILLER                     PIC X(12) VALUE 'CONFIANZA:'.
037400     05  AGE-CONFIANZA              PIC X(12).
037500     05  FILLER                     PIC X(03) VALUE SPACES.
037600     05  FILLER                     PIC X(08) VALUE 'SCORE:'.
037700     05  AGE-SCORE                  PIC ZZ9.
037800     05  FILLER                     PIC X(59) VALUE SPACES.
037900 01  WKS-LINEA-BLANCO               PIC X(132) VALUE SPACES.
038000 01  WKS-LINEA-SEPARADOR            PIC X(132) VALUE ALL '-'.
038100******************************************************************
038200 PROCEDURE DIVISION.
038300******************************************************************
038400*               S E C C I O N    P R I N C I P A L
038500******************************************************************
038600 000-PRINCIPAL SECTION.
038700     PERFORM 100-ABRIR-ARCHIVOS
038800     PERFORM 105-DETERMINA-FECHA-CORRIDA
038900     PERFORM 150-CARGA-TABLA-AGENCIAS
039000     PERFORM 200-LEE-PERMISO
039100     PERFORM 250-PROCESA-UN-PERMISO THRU 250-PROCESA-UN-PERMISO-E
039200         UNTIL FIN-PERMIN
039300     IF NOT ES-PRIMER-PERMISO
039400        PERFORM 700-RUPTURA-DE-ANIO
039500     END-IF
039600     PERFORM 800-TOTALES-FINALES
039700     PERFORM 850-RESUMEN-LEADS
039800     PERFORM 900-CIERRA-ARCHIVOS
039900     STOP RUN.
040000 000-PRINCIPAL-E. EXIT.
040100
040200* APERTURA DE ARCHIVOS Y VALIDACION DE FILE STATUS
040300 100-ABRIR-ARCHIVOS SECTION.
040400     ACCEPT WKS-PARM-RANGO FROM SYSIN
040500     OPEN INPUT  PERMIN, AGENCIA
040600     OPEN OUTPUT REPORTE
040700     OPEN I-O    HVPROP, HVLEAD
040800     MOVE ZEROS TO FS-CICLO
040900     PERFORM 110-VALIDA-STATUS-APERTURA THRU
041000             110-VALIDA-STATUS-APERTURA-E
041100         VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 5
041200     IF WKS-PARM-DESDE > ZEROS AND WKS-PARM-HASTA > ZEROS
041300        COMPUTE WKS-TOTAL-ANIOS-RANGO =
041400                (WKS-PARM-HASTA / 10000) -
041500                (WKS-PARM-DESDE / 10000) + 1
041600     ELSE
041700        MOVE 1 TO WKS-TOTAL-ANIOS-RANGO
041800     END-IF.
041900 100-ABRIR-ARCHIVOS-E. EXIT.
042000
042100 110-VALIDA-STATUS-APERTURA SECTION.
042200     EVALUATE FS-CICLO
042300        WHEN 1
042400           IF FS-PERMIN NOT = 0
042500              DISPLAY '*** ERROR AL ABRIR PERMIN - FS: '
042600                      FS-PERMIN UPON CONSOLE
042700              MOVE 91 TO RETURN-CODE
042800              PERFORM 900-CIERRA-ARCHIVOS
042900              STOP RUN
043000           END-IF
043100        WHEN 2
043200           IF FS-AGENCIA NOT = 0
043300              DISPLAY '*** ERROR AL ABRIR AGENCIA - FS: '
043400                      FS-AGENCIA UPON CONSOLE
043500              MOVE 91 TO RETURN-CODE
043600              PERFORM 900-CIERRA-ARCHIVOS
043700              STOP RUN
043800           END-IF
043900        WHEN 3
044000           IF FS-REPORTE NOT = 0
044100              DISPLAY '*** ERROR AL ABRIR REPORTE - FS: '
044200                      FS-REPORTE UPON CONSOLE
044300              MOVE 91 TO RETURN-CODE
044400              PERFORM 900-CIERRA-ARCHIVOS
044500              STOP RUN
044600           END-IF
044700        WHEN 4
044800           IF FS-HVPROP NOT = 0 AND NOT = 05
044900              DISPLAY '*** ERROR AL ABRIR HVPROP - FS: '
045000                      FS-HVPROP UPON CONSOLE
045100              MOVE 91 TO RETURN-CODE
045200              PERFORM 900-CIERRA-ARCHIVOS
045300              STOP RUN
045400           END-IF
045500        WHEN OTHER
045600           IF FS-HVLEAD NOT = 0 AND NOT = 05
045700              DISPLAY '*** ERROR AL ABRIR HVLEAD - FS: '
045800                      FS-HVLEAD UPON CONSOLE
045900              MOVE 91 TO RETURN-CODE
046000              PERFORM 900-CIERRA-ARCHIVOS
046100              STOP RUN
046200           END-IF
046300     END-EVALUATE.
046400 110-VALIDA-STATUS-APERTURA-E. EXIT.
046500
046600* VENTANA DE SIGLO SOBRE LA FECHA DEL SISTEMA (AJUSTE FIN DE
046700* SIGLO - VER HISTORIAL DE CAMBIOS 19/01/1999)
046800 105-DETERMINA-FECHA-CORRIDA SECTION.                             TK-3307 
046900     ACCEPT WKS-FECHA-SISTEMA FROM DATE
047000     IF WKS-FS-ANIO-CORTO < 50
047100        COMPUTE WKS-ANIO-CORRIDA = 2000 + WKS-FS-ANIO-CORTO
047200     ELSE
047300        COMPUTE WKS-ANIO-CORRIDA = 1900 + WKS-FS-ANIO-CORTO
047400     END-IF
047500     MOVE WKS-ANIO-CORRIDA TO WKS-FC-ANIO
047600     MOVE WKS-FS-MES       TO WKS-FC-MES
047700     MOVE WKS-FS-DIA       TO WKS-FC-DIA.
047800 105-DETERMINA-FECHA-CORRIDA-E. EXIT.
047900
048000* CARGA DE LA TABLA DE AGENCIAS DE SERVICIO PARA U7
048100 150-CARGA-TABLA-AGENCIAS SECTION.
048200     MOVE ZEROS  TO WKS-CANT-AGENCIAS
048300     PERFORM 155-CARGA-UNA-AGENCIA THRU 155-CARGA-UNA-AGENCIA-E
048400         UNTIL FIN-AGENCIA.
048500 150-CARGA-TABLA-AGENCIAS-E. EXIT.
048600
048700 155-CARGA-UNA-AGENCIA SECTION.
048800     READ AGENCIA
048900        AT END
049000           MOVE 'S' TO WKS-FIN-AGENCIA
049100        NOT AT END
049200           ADD 1 TO WKS-CANT-AGENCIAS
049300           SET WKS-AX TO WKS-CANT-AGENCIAS
049400           MOVE AGY-NAME    TO WKS-AGY-NAME(WKS-AX)
049500           MOVE AGY-CODE    TO WKS-AGY-CODE(WKS-AX)
049600           MOVE AGY-STATE   TO WKS-AGY-STATE(WKS-AX)
049700           MOVE AGY-ENABLED TO WKS-AGY-ENABLED(WKS-AX)
049800     END-READ.
049900 155-CARGA-UNA-AGENCIA-E. EXIT.
050000
050100* LECTURA SECUENCIAL DE PERMIN
050200 200-LEE-PERMISO SECTION.
050300     READ PERMIN
050400        AT END
050500           MOVE 'S' TO WKS-FIN-PERMIN
050600        NOT AT END
050700           ADD 1 TO WKS-TOT-PERMISOS-LEIDOS
050800     END-READ.
050900 200-LEE-PERMISO-E. EXIT.
051000
051100* UN CICLO COMPLETO DE PROCESO DE UN PERMISO YA LEIDO, SEGUIDO
051200* DE LA LECTURA DEL SIGUIENTE
051300 250-PROCESA-UN-PERMISO SECTION.
051400     IF PRM-OPENED-DATE = ZEROS
051500        ADD 1 TO WKS-TOT-OMITIDOS-FECHA
051600     ELSE
051700        IF ES-PRIMER-PERMISO
051800           MOVE PRM-OPENED-ANIO TO WKS-ANIO-ANTERIOR
051900           MOVE 'N' TO WKS-PRIMER-PERMISO
052000        END-IF
052100        IF PRM-OPENED-ANIO NOT = WKS-ANIO-ANTERIOR
052200           PERFORM 700-RUPTURA-DE-ANIO
052300        END-IF
052400        ADD 1 TO WKS-ANIO-PERMISOS-LEIDOS
052500        PERFORM 260-VALIDA-RANGO-FECHA
052600        IF WKS-EN-RANGO = 'S'
052700           PERFORM 300-ENRIQUECE-PERMISO
052800           PERFORM 350-NORMALIZA-DIRECCION
052900           PERFORM 400-BUSCA-PROPIEDAD
053000           IF PROPIEDAD-ENCONTRADA
053100              IF PF-OPENED-DATE > PROP-RECENT-HVAC-DATE
053200                 PERFORM 500-ACTUALIZA-PROPIEDAD
053300              ELSE
053400                 PERFORM 550-INCREMENTA-PERMISOS
053500              END-IF
053600           ELSE
053700              PERFORM 450-CREA-PROPIEDAD
053800           END-IF
053900           PERFORM 650-CONTROL-DUPLICADO
054000           PERFORM 750-CONSULTA-AGENCIA
054100        ELSE
054200           ADD 1 TO WKS-TOT-FILTRADOS-RANGO
054300        END-IF
054400     END-IF
054500     PERFORM 200-LEE-PERMISO.
054600 250-PROCESA-UN-PERMISO-E. EXIT.
054700
054800* FILTRO DE RANGO DE FECHAS DE PROCESO (TARJETA DE PARAMETROS)
054900 260-VALIDA-RANGO-FECHA SECTION.                                  TK-3820 
055000     MOVE 'S' TO WKS-EN-RANGO
055100     IF WKS-PARM-DESDE > ZEROS AND WKS-PARM-HASTA > ZEROS
055200        IF PRM-OPENED-DATE < WKS-PARM-DESDE
055300           OR PRM-OPENED-DATE > WKS-PARM-HASTA
055400           MOVE 'N' TO WKS-EN-RANGO
055500        END-IF
055600     END-IF.
055700 260-VALIDA-RANGO-FECHA-E. EXIT.
055800
055900* ENRIQUECIMIENTO / APLANADO DEL PERMISO (U3)
056000 300-ENRIQUECE-PERMISO SECTION.
056100     MOVE PRM-ID          TO PF-ID
056200     MOVE PRM-COUNTY-ID   TO PF-COUNTY-ID
056300     MOVE PRM-OPENED-DATE TO PF-OPENED-DATE
056400     MOVE PRM-OWNER-NAME  TO PF-OWNER-NAME
056500     MOVE PRM-YEAR-BUILT  TO PF-YEAR-BUILT
056600     MOVE PRM-PARCEL-NUMBER TO PF-PARCEL-NUMBER
056700     PERFORM 310-COALESCE-TELEFONO
056800     PERFORM 315-COALESCE-EMAIL
056900     PERFORM 320-COALESCE-SQFT
057000     PERFORM 325-COALESCE-VALOR
057100     PERFORM 330-COALESCE-LOTE
057200     PERFORM 335-ARMA-DIRECCION-UNA-LINEA.
057300 300-ENRIQUECE-PERMISO-E. EXIT.
057400
057500 310-COALESCE-TELEFONO SECTION.
057600     IF PRM-OWNER-PHONE-1 NOT = SPACES
057700        MOVE PRM-OWNER-PHONE-1 TO PF-OWNER-PHONE
057800     ELSE
057900        MOVE PRM-OWNER-PHONE-2 TO PF-OWNER-PHONE
058000     END-IF.
058100 310-COALESCE-TELEFONO-E. EXIT.
058200
058300 315-COALESCE-EMAIL SECTION.
058400     IF PRM-OWNER-EMAIL-1 NOT = SPACES
058500        MOVE PRM-OWNER-EMAIL-1 TO PF-OWNER-EMAIL
058600     ELSE
058700        MOVE PRM-OWNER-EMAIL-2 TO PF-OWNER-EMAIL
058800     END-IF.
058900 315-COALESCE-EMAIL-E. EXIT.
059000
059100 320-COALESCE-SQFT SECTION.
059200     IF PRM-SQFT-1 > ZEROS
059300        MOVE PRM-SQFT-1 TO PF-SQUARE-FOOTAGE
059400     ELSE
059500        MOVE PRM-SQFT-2 TO PF-SQUARE-FOOTAGE
059600     END-IF.
059700 320-COALESCE-SQFT-E. EXIT.
059800
059900 325-COALESCE-VALOR SECTION.
060000     IF PRM-VALUE-1 > ZEROS
060100        MOVE PRM-VALUE-1 TO PF-PROPERTY-VALUE
060200     ELSE
060300        MOVE PRM-VALUE-2 TO PF-PROPERTY-VALUE
060400     END-IF.
060500 325-COALESCE-VALOR-E. EXIT.
060600
060700 330-COALESCE-LOTE SECTION.
060800     IF PRM-LOT-SIZE-1 > ZEROS
060900        MOVE PRM-LOT-SIZE-1 TO PF-LOT-SIZE
061000     ELSE
061100        MOVE PRM-LOT-SIZE-2 TO PF-LOT-SIZE
061200     END-IF.
061300 330-COALESCE-LOTE-E. EXIT.
061400
061500* DIRECCION EN UNA SOLA LINEA "LINE1, CITY, ST ZIP"
061600 335-ARMA-DIRECCION-UNA-LINEA SECTION.
061700     MOVE SPACES TO PF-PROPERTY-ADDRESS
061800     MOVE 1      TO WKS-J
061900     IF PRM-ADDR-LINE1 NOT = SPACES
062000        MOVE PRM-ADDR-LINE1 TO WKS-CAMPO-TRABAJO
062100        PERFORM 336-LARGO-CAMPO
062200        STRING WKS-CAMPO-TRABAJO(1:WKS-LARGO)
062300               DELIMITED BY SIZE
062400               INTO PF-PROPERTY-ADDRESS
062500               WITH POINTER WKS-J
062600        END-STRING
062700     END-IF
062800     IF PRM-ADDR-CITY NOT = SPACES
062900        IF WKS-J > 1
063000           STRING ', ' DELIMITED BY SIZE
063100                  INTO PF-PROPERTY-ADDRESS WITH POINTER WKS-J
063200           END-STRING
063300        END-IF
063400        MOVE PRM-ADDR-CITY TO WKS-CAMPO-TRABAJO
063500        PERFORM 336-LARGO-CAMPO
063600        STRING WKS-CAMPO-TRABAJO(1:WKS-LARGO) DELIMITED BY SIZE
063700               INTO PF-PROPERTY-ADDRESS WITH POINTER WKS-J
063800        END-STRING
063900     END-IF
064000     IF PRM-ADDR-STATE NOT = SPACES
064100        IF WKS-J > 1
064200           STRING ', ' DELIMITED BY SIZE
064300                  INTO PF-PROPERTY-ADDRESS WITH POINTER WKS-J
064400           END-STRING
064500        END-IF
064600        STRING PRM-ADDR-STATE DELIMITED BY SIZE
064700               INTO PF-PROPERTY-ADDRESS WITH POINTER WKS-J
064800        END-STRING
064900        IF PRM-ADDR-ZIP NOT = SPACES
065000           MOVE PRM-ADDR-ZIP TO WKS-CAMPO-TRABAJO
065100           PERFORM 336-LARGO-CAMPO
065200           STRING ' ' DELIMITED BY SIZE
065300                  WKS-CAMPO-TRABAJO(1:WKS-LARGO) DELIMITED BY SIZE
065400                  INTO PF-PROPERTY-ADDRESS WITH POINTER WKS-J
065500           END-STRING
065600        END-IF
065700     END-IF.
065800 335-ARMA-DIRECCION-UNA-LINEA-E. EXIT.
065900
066000* DEVUELVE EN WKS-LARGO LA LONGITUD SIN ESPACIOS A LA DERECHA
066100* DE WKS-CAMPO-TRABAJO (SIN FUNCIONES INTRINSECAS)
066200 336-LARGO-CAMPO SECTION.
066300     MOVE 40 TO WKS-LARGO
066400     PERFORM 337-RECORTA-CAMPO THRU 337-RECORTA-CAMPO-E
066500         UNTIL WKS-LARGO = ZEROS
066600            OR WKS-CAMPO-TRABAJO(WKS-LARGO:1) NOT = SPACE.
066700 336-LARGO-CAMPO-E. EXIT.
066800
066900 337-RECORTA-CAMPO SECTION.
067000     SUBTRACT 1 FROM WKS-LARGO.
067100 337-RECORTA-CAMPO-E. EXIT.
067200
067300* NORMALIZACION DE DIRECCION (U1) - CALL A HVAD1S01
067400 350-NORMALIZA-DIRECCION SECTION.                                 TK-1873 
067500     MOVE PF-PROPERTY-ADDRESS TO WKS-LK-CRUDA
067600     CALL 'HVAD1S01' USING WKS-LK-CRUDA, WKS-LK-NORMAL,
067700          WKS-LK-NUM-CALLE, WKS-LK-NOM-CALLE, WKS-LK-SUF-CALLE,
067800          WKS-LK-UNIDAD, WKS-LK-CIUDAD, WKS-LK-ESTADO, WKS-LK-ZIP
067900     END-CALL
068000     IF WKS-LK-NORMAL = SPACES
068100        STRING 'PERMIT-' DELIMITED BY SIZE
068200               PF-ID     DELIMITED BY SIZE
068300               INTO WKS-LK-NORMAL
068400        END-STRING
068500     END-IF.
068600 350-NORMALIZA-DIRECCION-E. EXIT.
068700
068800* BUSQUEDA DE PROPIEDAD POR (COUNTY-ID + DIRECCION NORMALIZADA)
068900* EN EL INDICE EN MEMORIA (BUSQUEDA LINEAL - TABLA CRECE EN
069000* VIVO DURANTE LA CORRIDA, NO PUEDE MANTENERSE ORDENADA A BAJO
069100* COSTO PARA SEARCH ALL)
069200 400-BUSCA-PROPIEDAD SECTION.
069300     MOVE 'N' TO WKS-PROPIEDAD-ENCONTRADA
069400     IF WKS-CANT-PROPIEDADES > ZEROS
069500        PERFORM 405-COMPARA-UNA-PROPIEDAD THRU
069600                405-COMPARA-UNA-PROPIEDAD-E
069700            VARYING WKS-PX FROM 1 BY 1
069800               UNTIL WKS-PX > WKS-CANT-PROPIEDADES
069900                  OR PROPIEDAD-ENCONTRADA
070000     END-IF
070100     IF PROPIEDAD-ENCONTRADA
070200        MOVE WKS-IDX-PROP-RRN(WKS-PX) TO WKS-PROP-RRN
070300        MOVE WKS-IDX-LEAD-RRN(WKS-PX) TO WKS-LEAD-RRN
070400        READ HVPROP INVALID KEY
070500           DISPLAY '*** PROPIEDAD NO ENCONTRADA EN HVPROP RRN: '
070600                   WKS-PROP-RRN UPON CONSOLE
070700        END-READ
070800     END-IF.
070900 400-BUSCA-PROPIEDAD-E. EXIT.
071000
071100 405-COMPARA-UNA-PROPIEDAD SECTION.
071200     IF WKS-IDX-COUNTY-ID(WKS-PX) = PF-COUNTY-ID
071300        AND WKS-IDX-DIRECCION(WKS-PX) = WKS-LK-NORMAL
071400        MOVE 'S' TO WKS-PROPIEDAD-ENCONTRADA
071500     END-IF.
071600 405-COMPARA-UNA-PROPIEDAD-E. EXIT.
071700
071800* PROPIEDAD NUEVA - CALCULA METRICAS U2 DESDE ESTE PERMISO
071900 450-CREA-PROPIEDAD SECTION.
072000     INITIALIZE HVPROP-REG
072100     MOVE PF-ID              TO PROP-ID
072200     MOVE PF-COUNTY-ID       TO PROP-COUNTY-ID
072300     MOVE WKS-LK-NORMAL      TO PROP-NORM-ADDRESS
072400     MOVE WKS-LK-NUM-CALLE   TO PROP-STREET-NUMBER
072500     MOVE WKS-LK-NOM-CALLE   TO PROP-STREET-NAME
072600     MOVE WKS-LK-SUF-CALLE   TO PROP-STREET-SUFFIX
072700     MOVE WKS-LK-UNIDAD      TO PROP-UNIT-NUMBER
072800     MOVE WKS-LK-CIUDAD      TO PROP-CITY
072900     MOVE WKS-LK-ESTADO      TO PROP-STATE
073000     MOVE WKS-LK-ZIP         TO PROP-ZIP
073100     MOVE PF-ID              TO PROP-RECENT-PERMIT-ID
073200     MOVE PF-OPENED-DATE     TO PROP-RECENT-HVAC-DATE
073300     MOVE PF-OWNER-NAME      TO PROP-OWNER-NAME
073400     MOVE PF-OWNER-PHONE     TO PROP-OWNER-PHONE
073500     MOVE PF-OWNER-EMAIL     TO PROP-OWNER-EMAIL
073600     MOVE PF-YEAR-BUILT      TO PROP-YEAR-BUILT
073700     MOVE PF-LOT-SIZE        TO PROP-LOT-SIZE-SQFT
073800     MOVE PF-PROPERTY-VALUE  TO PROP-TOTAL-VALUE
073900     MOVE PF-PARCEL-NUMBER   TO PROP-PARCEL-NUMBER
074000     MOVE 1                  TO PROP-TOTAL-PERMITS
074100     PERFORM 470-CALCULA-METRICAS
074200     ADD 1 TO WKS-TOT-PROP-CREADAS
074300     ADD 1 TO WKS-ANIO-PROP-CREADAS
074400     ADD 1 TO WKS-PROP-RRN-SIG
074500     MOVE WKS-PROP-RRN-SIG TO WKS-PROP-RRN
074600     WRITE HVPROP-REG INVALID KEY
074700        DISPLAY '*** ERROR AL GRABAR HVPROP RRN: ' WKS-PROP-RRN
074800                UPON CONSOLE
074900     END-WRITE
075000     ADD 1 TO WKS-CANT-PROPIEDADES
075100     SET WKS-PX TO WKS-CANT-PROPIEDADES
075200     MOVE PROP-COUNTY-ID     TO WKS-IDX-COUNTY-ID(WKS-PX)
075300     MOVE PROP-NORM-ADDRESS  TO WKS-IDX-DIRECCION(WKS-PX)
075400     MOVE PROP-ID            TO WKS-IDX-PROP-ID(WKS-PX)
075500     MOVE WKS-PROP-RRN       TO WKS-IDX-PROP-RRN(WKS-PX)
075600     MOVE 'C' TO WKS-MODO-LEAD
075700     PERFORM 600-MANTIENE-LEAD
075800     MOVE WKS-LEAD-RRN TO WKS-IDX-LEAD-RRN(WKS-PX).
075900 450-CREA-PROPIEDAD-E. EXIT.
076000
076100* PROPIEDAD YA EXISTENTE, PERMISO MAS RECIENTE - RECALCULA
076200 500-ACTUALIZA-PROPIEDAD SECTION.
076300     MOVE PROP-LEAD-TIER TO WKS-ANT-TIER
076400     MOVE PROP-PIPELINE  TO WKS-ANT-PIPELINE
076500     MOVE PF-ID              TO PROP-RECENT-PERMIT-ID
076600     MOVE PF-OPENED-DATE     TO PROP-RECENT-HVAC-DATE
076700     MOVE PF-OWNER-NAME      TO PROP-OWNER-NAME
076800     MOVE PF-OWNER-PHONE     TO PROP-OWNER-PHONE
076900     MOVE PF-OWNER-EMAIL     TO PROP-OWNER-EMAIL
077000     MOVE PF-YEAR-BUILT      TO PROP-YEAR-BUILT
077100     MOVE PF-LOT-SIZE        TO PROP-LOT-SIZE-SQFT
077200     MOVE PF-PROPERTY-VALUE  TO PROP-TOTAL-VALUE
077300     MOVE PF-PARCEL-NUMBER   TO PROP-PARCEL-NUMBER
077400     ADD 1 TO PROP-TOTAL-PERMITS
077500     PERFORM 470-CALCULA-METRICAS
077600     PERFORM 480-AJUSTA-CONTADORES-TIER
077700     REWRITE HVPROP-REG INVALID KEY
077800        DISPLAY '*** ERROR AL REESCRIBIR HVPROP RRN: '
077900                WKS-PROP-RRN UPON CONSOLE
078000     END-REWRITE
078100     ADD 1 TO WKS-TOT-PROP-ACTUALIZADAS
078200     ADD 1 TO WKS-ANIO-PROP-ACTUALIZADAS
078300     MOVE 'A' TO WKS-MODO-LEAD
078400     PERFORM 600-MANTIENE-LEAD.
078500 500-ACTUALIZA-PROPIEDAD-E. EXIT.
078600
078700* PROPIEDAD YA EXISTENTE, PERMISO IGUAL O MAS ANTIGUO - SOLO
078800* ACUMULA EL CONTADOR DE PERMISOS
078900 550-INCREMENTA-PERMISOS SECTION.
079000     ADD 1 TO PROP-TOTAL-PERMITS
079100     REWRITE HVPROP-REG INVALID KEY
079200        DISPLAY '*** ERROR AL REESCRIBIR HVPROP RRN: '
079300                WKS-PROP-RRN UPON CONSOLE
079400     END-REWRITE
079500     ADD 1 TO WKS-TOT-PROP-ACTUALIZADAS
079600     ADD 1 TO WKS-ANIO-PROP-ACTUALIZADAS.
079700 550-INCREMENTA-PERMISOS-E. EXIT.
079800
079900* CALCULO DE METRICAS DE PROSPECCION U2 (CALL A HVLR1S01) A
080000* PARTIR DE LA FECHA DE PERMISO YA ALMACENADA EN LA PROPIEDAD
080100 470-CALCULA-METRICAS SECTION.                                    TK-1873 
080200     CALL 'HVLR1S01' USING PROP-RECENT-HVAC-DATE, WKS-FECHA-CORRIDA,
080300          PROP-OWNER-PHONE, PROP-OWNER-EMAIL, PROP-TOTAL-VALUE,
080400          WKS-LK-EDAD-HVAC, WKS-LK-SCORE, WKS-LK-TIER,
080500          WKS-LK-CALIFICADO, WKS-LK-COMPLETITUD, WKS-LK-AFLUENCIA,
080600          WKS-LK-PIPELINE, WKS-LK-CONFIANZA, WKS-LK-RAZON
080700     END-CALL
080800     MOVE WKS-LK-EDAD-HVAC    TO PROP-HVAC-AGE-YEARS
080900     MOVE WKS-LK-SCORE        TO PROP-LEAD-SCORE
081000     MOVE WKS-LK-TIER         TO PROP-LEAD-TIER
081100     MOVE WKS-LK-CALIFICADO   TO PROP-QUALIFIED-FLAG
081200     MOVE WKS-LK-COMPLETITUD  TO PROP-CONTACT-COMPLETENESS
081300     MOVE WKS-LK-AFLUENCIA    TO PROP-AFFLUENCE-TIER
081400     MOVE WKS-LK-PIPELINE     TO PROP-PIPELINE
081500     MOVE WKS-LK-CONFIANZA    TO PROP-PIPELINE-CONF.
081600 470-CALCULA-METRICAS-E. EXIT.
081700
081800* AJUSTA LOS ACUMULADORES DE TIER/PIPELINE DEL REPORTE CUANDO
081900* UNA PROPIEDAD YA EXISTENTE CAMBIA DE GRADO POR UN PERMISO MAS
082000* RECIENTE (RESTA EL VALOR ANTERIOR, SUMA EL NUEVO)
082100 480-AJUSTA-CONTADORES-TIER SECTION.
082200     PERFORM 481-RESTA-TIER-ANTERIOR
082300     PERFORM 482-RESTA-PIPELINE-ANTERIOR
082400     PERFORM 483-SUMA-TIER-NUEVO
082500     PERFORM 484-SUMA-PIPELINE-NUEVO.
082600 480-AJUSTA-CONTADORES-TIER-E. EXIT.
082700
082800 481-RESTA-TIER-ANTERIOR SECTION.
082900     EVALUATE WKS-ANT-TIER
083000        WHEN 'HOT '  SUBTRACT 1 FROM WKS-CONT-TIER-HOT
083100        WHEN 'WARM'  SUBTRACT 1 FROM WKS-CONT-TIER-WARM
083200        WHEN 'COOL'  SUBTRACT 1 FROM WKS-CONT-TIER-COOL
083300        WHEN 'COLD'  SUBTRACT 1 FROM WKS-CONT-TIER-COLD
083400     END-EVALUATE.
083500 481-RESTA-TIER-ANTERIOR-E. EXIT.
083600
083700 482-RESTA-PIPELINE-ANTERIOR SECTION.
083800     EVALUATE WKS-ANT-PIPELINE
083900        WHEN 'HOT-CALL'       SUBTRACT 1 FROM WKS-CONT-PIPE-HOTCALL
084000        WHEN 'PREMIUM-MAILER' SUBTRACT 1 FROM WKS-CONT-PIPE-PREMIUM
084100        WHEN 'NURTURE-DRIP'   SUBTRACT 1 FROM WKS-CONT-PIPE-NURTURE
084200        WHEN 'RETARGET-ADS'   SUBTRACT 1 FROM WKS-CONT-PIPE-RETARGET
084300        WHEN 'COLD-STORAGE'   SUBTRACT 1 FROM WKS-CONT-PIPE-COLDSTOR
084400     END-EVALUATE.
084500 482-RESTA-PIPELINE-ANTERIOR-E. EXIT.
084600
084700 483-SUMA-TIER-NUEVO SECTION.
084800     EVALUATE PROP-LEAD-TIER
084900        WHEN 'HOT '  ADD 1 TO WKS-CONT-TIER-HOT
085000        WHEN 'WARM'  ADD 1 TO WKS-CONT-TIER-WARM
085100        WHEN 'COOL'  ADD 1 TO WKS-CONT-TIER-COOL
085200        WHEN 'COLD'  ADD 1 TO WKS-CONT-TIER-COLD
085300     END-EVALUATE.
085400 483-SUMA-TIER-NUEVO-E. EXIT.
085500
085600 484-SUMA-PIPELINE-NUEVO SECTION.
085700     EVALUATE PROP-PIPELINE
085800        WHEN 'HOT-CALL'       ADD 1 TO WKS-CONT-PIPE-HOTCALL
085900        WHEN 'PREMIUM-MAILER' ADD 1 TO WKS-CONT-PIPE-PREMIUM
086000        WHEN 'NURTURE-DRIP'   ADD 1 TO WKS-CONT-PIPE-NURTURE
086100        WHEN 'RETARGET-ADS'   ADD 1 TO WKS-CONT-PIPE-RETARGET
086200        WHEN 'COLD-STORAGE'   ADD 1 TO WKS-CONT-PIPE-COLDSTOR
086300     END-EVALUATE.
086400 484-SUMA-PIPELINE-NUEVO-E. EXIT.
086500
086600* MANTENIMIENTO DEL PROSPECTO (LEAD) ASOCIADO A LA PROPIEDAD
086700 600-MANTIENE-LEAD SECTION.
086800     IF MODO-CREA-LEAD
086900        INITIALIZE HVLEAD-REG
087000        MOVE PROP-ID          TO LEAD-ID
087100        MOVE PROP-COUNTY-ID   TO LEAD-COUNTY-ID
087200        MOVE PROP-ID          TO LEAD-PROPERTY-ID
087300        MOVE PROP-RECENT-PERMIT-ID TO LEAD-PERMIT-ID
087400        MOVE PROP-LEAD-SCORE  TO LEAD-SCORE
087500        MOVE PROP-LEAD-TIER   TO LEAD-TIER
087600        MOVE WKS-LK-RAZON     TO LEAD-QUAL-REASON
087700        MOVE 'PENDING'        TO LEAD-SYNC-STATUS
087800        MOVE 'N'              TO LEAD-DISQUALIFIED-FLAG
087900        STRING 'HVAC SYSTEM ' DELIMITED BY SIZE
088000               PROP-HVAC-AGE-YEARS DELIMITED BY SIZE
088100               ' YEARS OLD (' DELIMITED BY SIZE
088200               PROP-LEAD-TIER DELIMITED BY SIZE
088300               ' TIER)' DELIMITED BY SIZE
088400               INTO LEAD-NOTES
088500        END-STRING
088600        ADD 1 TO WKS-LEAD-RRN-SIG
088700        MOVE WKS-LEAD-RRN-SIG TO WKS-LEAD-RRN
088800        WRITE HVLEAD-REG INVALID KEY
088900           DISPLAY '*** ERROR AL GRABAR HVLEAD RRN: '
089000                   WKS-LEAD-RRN UPON CONSOLE
089100        END-WRITE
089200        ADD 1 TO WKS-TOT-LEADS-CREADOS
089300        ADD 1 TO WKS-ANIO-LEADS-CREADOS
089400        PERFORM 483-SUMA-TIER-NUEVO
089500        PERFORM 484-SUMA-PIPELINE-NUEVO
089600     ELSE
089700        READ HVLEAD INVALID KEY
089800           DISPLAY '*** LEAD NO ENCONTRADO EN HVLEAD RRN: '
089900                   WKS-LEAD-RRN UPON CONSOLE
090000        END-READ
090100        MOVE PROP-LEAD-SCORE  TO LEAD-SCORE
090200        MOVE PROP-LEAD-TIER   TO LEAD-TIER
090300        MOVE PROP-RECENT-PERMIT-ID TO LEAD-PERMIT-ID
090400        IF PROP-QUALIFIED
090500           MOVE WKS-LK-RAZON  TO LEAD-QUAL-REASON
090600           MOVE 'N'           TO LEAD-DISQUALIFIED-FLAG
090700           MOVE SPACES        TO LEAD-DISQUAL-REASON
090800        ELSE
090900           MOVE 'Y'           TO LEAD-DISQUALIFIED-FLAG
091000           STRING 'NEW HVAC INSTALLED ' DELIMITED BY SIZE
091100                  PROP-RECENT-HVAC-DATE DELIMITED BY SIZE
091200                  ' (NOW ' DELIMITED BY SIZE
091300                  PROP-HVAC-AGE-YEARS DELIMITED BY SIZE
091400                  ' YEARS OLD)' DELIMITED BY SIZE
091500                  INTO LEAD-DISQUAL-REASON
091600           END-STRING
091700        END-IF
091800        STRING 'HVAC SYSTEM ' DELIMITED BY SIZE
091900               PROP-HVAC-AGE-YEARS DELIMITED BY SIZE
092000               ' YEARS OLD (' DELIMITED BY SIZE
092100               PROP-LEAD-TIER DELIMITED BY SIZE
092200               ' TIER)' DELIMITED BY SIZE
092300               INTO LEAD-NOTES
092400        END-STRING
092500        REWRITE HVLEAD-REG INVALID KEY
092600           DISPLAY '*** ERROR AL REESCRIBIR HVLEAD RRN: '
092700                   WKS-LEAD-RRN UPON CONSOLE
092800        END-REWRITE
092900     END-IF.
093000 600-MANTIENE-LEAD-E. EXIT.
093100
093200* CONTROL DE PERMISOS YA GRABADOS - SOLO SE CUENTA LA PRIMERA
093300* VEZ QUE SE VE UN PRM-ID PARA UN CONDADO DADO
093400 650-CONTROL-DUPLICADO SECTION.                                   TK-1990 
093500     MOVE 'N' TO WKS-CONDADO-ENCONTRADO
093600     IF WKS-CANT-PERM-VISTOS > ZEROS
093700        PERFORM 655-COMPARA-UN-VISTO THRU 655-COMPARA-UN-VISTO-E
093800            VARYING WKS-VX FROM 1 BY 1
093900               UNTIL WKS-VX > WKS-CANT-PERM-VISTOS
094000                  OR CONDADO-ENCONTRADO
094100     END-IF
094200     IF NOT CONDADO-ENCONTRADO
094300        ADD 1 TO WKS-CANT-PERM-VISTOS
094400        SET WKS-VX TO WKS-CANT-PERM-VISTOS
094500        MOVE PRM-COUNTY-ID TO WKS-VISTO-COUNTY(WKS-VX)
094600        MOVE PRM-ID        TO WKS-VISTO-PERMISO(WKS-VX)
094700        ADD 1 TO WKS-TOT-PERMISOS-GRABADOS
094800        ADD 1 TO WKS-ANIO-PERMISOS-GRABADOS
094900     END-IF.
095000 650-CONTROL-DUPLICADO-E. EXIT.
095100
095200 655-COMPARA-UN-VISTO SECTION.                                    TK-1990 
095300     IF WKS-VISTO-COUNTY(WKS-VX) = PRM-COUNTY-ID
095400        AND WKS-VISTO-PERMISO(WKS-VX) = PRM-ID
095500        MOVE 'S' TO WKS-CONDADO-ENCONTRADO
095600     END-IF.
095700 655-COMPARA-UN-VISTO-E. EXIT.
095800
095900* RUPTURA DE CONTROL POR ANIO DE APERTURA DEL PERMISO
096000 700-RUPTURA-DE-ANIO SECTION.                                     TK-3820 
096100     ADD 1 TO WKS-CONT-ANIOS-PROCESADOS
096200     COMPUTE WKS-PROGRESO-PCT =
096300             (WKS-CONT-ANIOS-PROCESADOS * 100) /
096400             WKS-TOTAL-ANIOS-RANGO
096500     IF WKS-PROGRESO-PCT > 100
096600        MOVE 100 TO WKS-PROGRESO-PCT
096700     END-IF
096800     MOVE SPACES              TO WKS-LINEA-DETALLE
096900     MOVE WKS-ANIO-ANTERIOR   TO DET-ANIO
097000     MOVE WKS-ANIO-PERMISOS-LEIDOS   TO DET-PULSADOS
097100     MOVE WKS-ANIO-PERMISOS-GRABADOS TO DET-GRABADOS
097200     MOVE WKS-ANIO-PROP-CREADAS      TO DET-CREADAS
097300     MOVE WKS-ANIO-PROP-ACTUALIZADAS TO DET-ACTUALIZADAS
097400     MOVE WKS-ANIO-LEADS-CREADOS     TO DET-LEADS
097500     MOVE WKS-PROGRESO-PCT           TO DET-AVANCE
097600     MOVE WKS-LINEA-DETALLE TO REPORTE-LINEA
097700     WRITE REPORTE-LINEA
097800     MOVE ZEROS TO WKS-ANIO-PERMISOS-LEIDOS
097900                   WKS-ANIO-PERMISOS-GRABADOS
098000                   WKS-ANIO-PROP-CREADAS
098100                   WKS-ANIO-PROP-ACTUALIZADAS
098200                   WKS-ANIO-LEADS-CREADOS
098300     MOVE PRM-OPENED-ANIO TO WKS-ANIO-ANTERIOR.
098400 700-RUPTURA-DE-ANIO-E. EXIT.
098500
098600* CONSULTA DE AGENCIA POR CONDADO (U7) - SOLO LA PRIMERA VEZ
098700* QUE SE VE UN CONDADO EN LA CORRIDA. TAMBIEN PONE EL PRIMER
098800* ENCABEZADO DEL REPORTE (CONDADO DEL PRIMER PERMISO LEIDO).
098900 750-CONSULTA-AGENCIA SECTION.                                    TK-2411 
099000     MOVE 'N' TO WKS-CONDADO-ENCONTRADO
099100     IF WKS-CANT-CONDADOS-VISTOS > ZEROS
099200        PERFORM 752-COMPARA-UN-CONDADO THRU
099300                752-COMPARA-UN-CONDADO-E
099400            VARYING WKS-CVX FROM 1 BY 1
099500               UNTIL WKS-CVX > WKS-CANT-CONDADOS-VISTOS
099600                  OR CONDADO-ENCONTRADO
099700     END-IF
099800     IF NOT CONDADO-ENCONTRADO
099900        MOVE SPACES TO WKS-LK-COUNTY-NAME
100000        MOVE PF-COUNTY-ID TO WKS-LK-COUNTY-NAME(1:6)
100100        MOVE PRM-ADDR-STATE TO WKS-LK-COUNTY-STATE
100200        CALL 'HVAG1S01' USING WKS-LK-COUNTY-NAME,
100300             WKS-LK-COUNTY-STATE, WKS-CANT-AGENCIAS,
100400             WKS-TABLA-AGENCIAS, WKS-LK-AGENCIA-CODE-OUT,
100500             WKS-LK-CONFIANZA-AGENCIA, WKS-LK-SCORE-AGENCIA
100600        END-CALL
100700        ADD 1 TO WKS-CANT-CONDADOS-VISTOS
100800        SET WKS-CVX TO WKS-CANT-CONDADOS-VISTOS
100900        MOVE PF-COUNTY-ID              TO WKS-CV-COUNTY-ID(WKS-CVX)
101000        MOVE WKS-LK-AGENCIA-CODE-OUT   TO WKS-CV-AGENCIA-CODE(WKS-CVX)
101100        MOVE WKS-LK-CONFIANZA-AGENCIA  TO WKS-CV-CONFIANZA(WKS-CVX)
101200        MOVE WKS-LK-SCORE-AGENCIA      TO WKS-CV-SCORE(WKS-CVX)
101300        IF WKS-CANT-CONDADOS-VISTOS = 1
101400           PERFORM 175-ENCABEZADO-REPORTE
101500        END-IF
101600     END-IF.
101700 750-CONSULTA-AGENCIA-E. EXIT.
101800
101900 752-COMPARA-UN-CONDADO SECTION.                                  TK-2411 
102000     IF WKS-CV-COUNTY-ID(WKS-CVX) = PF-COUNTY-ID
102100        MOVE 'S' TO WKS-CONDADO-ENCONTRADO
102200     END-IF.
102300 752-COMPARA-UN-CONDADO-E. EXIT.
102400
102500* ENCABEZADO DEL REPORTE - IMPRESO CON EL CONDADO/AGENCIA DEL
102600* PRIMER PERMISO PROCESADO
102700 175-ENCABEZADO-REPORTE SECTION.
102800     MOVE SPACES TO WKS-LINEA-ENCABEZADO-1
102900     MOVE WKS-FECHA-CORRIDA TO ENC1-FECHA
103000     MOVE WKS-LINEA-ENCABEZADO-1 TO REPORTE-LINEA
103100     WRITE REPORTE-LINEA
103200     MOVE SPACES TO WKS-LINEA-ENCABEZADO-2
103300     MOVE PF-COUNTY-ID                TO ENC2-CONDADO
103400     MOVE WKS-LK-AGENCIA-CODE-OUT     TO ENC2-AGENCIA
103500     MOVE WKS-LK-CONFIANZA-AGENCIA    TO ENC2-CONFIANZA
103600     MOVE WKS-LINEA-ENCABEZADO-2 TO REPORTE-LINEA
103700     WRITE REPORTE-LINEA
103800     MOVE WKS-LINEA-SEPARADOR TO REPORTE-LINEA
103900     WRITE REPORTE-LINEA.
104000 175-ENCABEZADO-REPORTE-E. EXIT.
104100
104200* TOTALES FINALES DE LA CORRIDA
104300 800-TOTALES-FINALES SECTION.
104400     MOVE WKS-LINEA-SEPARADOR TO REPORTE-LINEA
104500     WRITE REPORTE-LINEA
104600     MOVE SPACES TO WKS-LINEA-TOTALES
104700     MOVE 'PERMISOS LEIDOS'         TO TOT-ETIQUETA
104800     MOVE WKS-TOT-PERMISOS-LEIDOS   TO TOT-VALOR
104900     MOVE WKS-LINEA-TOTALES TO REPORTE-LINEA
105000     WRITE REPORTE-LINEA
105100     MOVE SPACES TO WKS-LINEA-TOTALES
105200     MOVE 'PERMISOS GRABADOS'       TO TOT-ETIQUETA
105300     MOVE WKS-TOT-PERMISOS-GRABADOS TO TOT-VALOR
105400     MOVE WKS-LINEA-TOTALES TO REPORTE-LINEA
105500     WRITE REPORTE-LINEA
105600     MOVE SPACES TO WKS-LINEA-TOTALES
105700     MOVE 'PROPIEDADES CREADAS'     TO TOT-ETIQUETA
105800     MOVE WKS-TOT-PROP-CREADAS      TO TOT-VALOR
105900     MOVE WKS-LINEA-TOTALES TO REPORTE-LINEA
106000     WRITE REPORTE-LINEA
106100     MOVE SPACES TO WKS-LINEA-TOTALES
106200     MOVE 'PROPIEDADES ACTUALIZADAS' TO TOT-ETIQUETA
106300     MOVE WKS-TOT-PROP-ACTUALIZADAS  TO TOT-VALOR
106400     MOVE WKS-LINEA-TOTALES TO REPORTE-LINEA
106500     WRITE REPORTE-LINEA
106600     MOVE SPACES TO WKS-LINEA-TOTALES
106700     MOVE 'LEADS CREADOS'           TO TOT-ETIQUETA
106800     MOVE WKS-TOT-LEADS-CREADOS     TO TOT-VALOR
106900     MOVE WKS-LINEA-TOTALES TO REPORTE-LINEA
107000     WRITE REPORTE-LINEA
107100     MOVE SPACES TO WKS-LINEA-TOTALES
107200     MOVE 'OMITIDOS POR FECHA FALTANTE' TO TOT-ETIQUETA
107300     MOVE WKS-TOT-OMITIDOS-FECHA        TO TOT-VALOR
107400     MOVE WKS-LINEA-TOTALES TO REPORTE-LINEA
107500     WRITE REPORTE-LINEA
107600     MOVE SPACES TO WKS-LINEA-TOTALES
107700     MOVE 'FILTRADOS FUERA DE RANGO' TO TOT-ETIQUETA
107800     MOVE WKS-TOT-FILTRADOS-RANGO    TO TOT-VALOR
107900     MOVE WKS-LINEA-TOTALES TO REPORTE-LINEA
108000     WRITE REPORTE-LINEA.
108100 800-TOTALES-FINALES-E. EXIT.
108200
108300* RESUMEN DE LEADS POR TIER Y POR RUTA DE MERCADEO, MAS EL
108400* DETALLE DE AGENCIAS ASIGNADAS POR CONDADO (U7)
108500 850-RESUMEN-LEADS SECTION.                                       TK-2411 
108600     MOVE WKS-LINEA-SEPARADOR TO REPORTE-LINEA
108700     WRITE REPORTE-LINEA
108800     MOVE SPACES TO WKS-LINEA-RESUMEN
108900     MOVE 'PROSPECTOS TIER HOT'   TO RES-ETIQUETA
109000     MOVE WKS-CONT-TIER-HOT      TO RES-VALOR
109100     MOVE WKS-LINEA-RESUMEN TO REPORTE-LINEA
109200     WRITE REPORTE-LINEA
109300     MOVE SPACES TO WKS-LINEA-RESUMEN
109400     MOVE 'PROSPECTOS TIER WARM'  TO RES-ETIQUETA
109500     MOVE WKS-CONT-TIER-WARM     TO RES-VALOR
109600     MOVE WKS-LINEA-RESUMEN TO REPORTE-LINEA
109700     WRITE REPORTE-LINEA
109800     MOVE SPACES TO WKS-LINEA-RESUMEN
109900     MOVE 'PROSPECTOS TIER COOL'  TO RES-ETIQUETA
110000     MOVE WKS-CONT-TIER-COOL     TO RES-VALOR
110100     MOVE WKS-LINEA-RESUMEN TO REPORTE-LINEA
110200     WRITE REPORTE-LINEA
110300     MOVE SPACES TO WKS-LINEA-RESUMEN
110400     MOVE 'PROSPECTOS TIER COLD'  TO RES-ETIQUETA
110500     MOVE WKS-CONT-TIER-COLD     TO RES-VALOR
110600     MOVE WKS-LINEA-RESUMEN TO REPORTE-LINEA
110700     WRITE REPORTE-LINEA
110800     MOVE SPACES TO WKS-LINEA-RESUMEN
110900     MOVE 'RUTA HOT-CALL'         TO RES-ETIQUETA
111000     MOVE WKS-CONT-PIPE-HOTCALL  TO RES-VALOR
111100     MOVE WKS-LINEA-RESUMEN TO REPORTE-LINEA
111200     WRITE REPORTE-LINEA
111300     MOVE SPACES TO WKS-LINEA-RESUMEN
111400     MOVE 'RUTA PREMIUM-MAILER'   TO RES-ETIQUETA
111500     MOVE WKS-CONT-PIPE-PREMIUM  TO RES-VALOR
111600     MOVE WKS-LINEA-RESUMEN TO REPORTE-LINEA
111700     WRITE REPORTE-LINEA
111800     MOVE SPACES TO WKS-LINEA-RESUMEN
111900     MOVE 'RUTA NURTURE-DRIP'     TO RES-ETIQUETA
112000     MOVE WKS-CONT-PIPE-NURTURE  TO RES-VALOR
112100     MOVE WKS-LINEA-RESUMEN TO REPORTE-LINEA
112200     WRITE REPORTE-LINEA
112300     MOVE SPACES TO WKS-LINEA-RESUMEN
112400     MOVE 'RUTA RETARGET-ADS'     TO RES-ETIQUETA
112500     MOVE WKS-CONT-PIPE-RETARGET TO RES-VALOR
112600     MOVE WKS-LINEA-RESUMEN TO REPORTE-LINEA
112700     WRITE REPORTE-LINEA
112800     MOVE SPACES TO WKS-LINEA-RESUMEN
112900     MOVE 'RUTA COLD-STORAGE'     TO RES-ETIQUETA
113000     MOVE WKS-CONT-PIPE-COLDSTOR TO RES-VALOR
113100     MOVE WKS-LINEA-RESUMEN TO REPORTE-LINEA
113200     WRITE REPORTE-LINEA
113300     IF WKS-CANT-CONDADOS-VISTOS > ZEROS
113400        MOVE WKS-LINEA-SEPARADOR TO REPORTE-LINEA
113500        WRITE REPORTE-LINEA
113600        PERFORM 855-IMPRIME-UNA-AGENCIA THRU
113700                855-IMPRIME-UNA-AGENCIA-E
113800            VARYING WKS-CVX FROM 1 BY 1
113900               UNTIL WKS-CVX > WKS-CANT-CONDADOS-VISTOS
114000     END-IF.
114100 850-RESUMEN-LEADS-E. EXIT.
114200
114300 855-IMPRIME-UNA-AGENCIA SECTION.                                 TK-2411 
114400     MOVE SPACES TO WKS-LINEA-AGENCIA
114500     MOVE WKS-CV-COUNTY-ID(WKS-CVX)    TO AGE-CONDADO
114600     MOVE WKS-CV-AGENCIA-CODE(WKS-CVX) TO AGE-CODIGO
114700     MOVE WKS-CV-CONFIANZA(WKS-CVX)    TO AGE-CONFIANZA
114800     MOVE WKS-CV-SCORE(WKS-CVX)        TO AGE-SCORE
114900     MOVE WKS-LINEA-AGENCIA TO REPORTE-LINEA
115000     WRITE REPORTE-LINEA.
115100 855-IMPRIME-UNA-AGENCIA-E. EXIT.
115200
115300* CIERRE DE ARCHIVOS
115400 900-CIERRA-ARCHIVOS SECTION.
115500     CLOSE PERMIN, AGENCIA, HVPROP, HVLEAD, REPORTE.
115600 900-CIERRA-ARCHIVOS-E. EXIT.
