000100******************************************************************
000200*              C O P Y   H V P R M F L  -  P L A N O   U 3       *
000300******************************************************************
000400* APLICACION  : MERCADEO HVAC (CAPTACION DE CLIENTES)            *
000500* MIEMBRO     : HVPRMFL                                          *
000600* DESCRIPCION : PERMISO YA ENRIQUECIDO/APLANADO (SALIDA DE LA    *
000700*             : RUTINA DE ENRIQUECIMIENTO U3) - UN SOLO VALOR    *
000800*             : POR CAMPO CANDIDATO, DIRECCION EN UNA LINEA.     *
000900*             : REGISTRO DE LONGITUD FIJA, 300 POSICIONES.       *
001000* USADO POR   : HVMA1B01 (AREA DE TRABAJO, NO ES FD)             *
001100******************************************************************
001200 01  PERMIT-FLAT-REG.
001300     05  PF-ID                      PIC X(12).
001400     05  PF-COUNTY-ID               PIC X(06).
001500     05  PF-OPENED-DATE             PIC 9(08).
001600     05  PF-OPENED-DATE-R REDEFINES PF-OPENED-DATE.
001700         10  PF-OPENED-ANIO         PIC 9(04).
001800         10  PF-OPENED-MES          PIC 9(02).
001900         10  PF-OPENED-DIA          PIC 9(02).
002000     05  PF-PROPERTY-ADDRESS        PIC X(80).
002100     05  PF-OWNER-NAME              PIC X(30).
002200     05  PF-OWNER-PHONE             PIC X(14).
002300     05  PF-OWNER-EMAIL             PIC X(30).
002400     05  PF-YEAR-BUILT              PIC 9(04).
002500     05  PF-SQUARE-FOOTAGE          PIC 9(07).
002600     05  PF-PROPERTY-VALUE          PIC 9(09)V99.
002700     05  PF-LOT-SIZE                PIC 9(09)V99.
002800     05  PF-PARCEL-NUMBER           PIC X(20).
002900*----------------------------------------------------------------*
003000*    RELLENO A LONGITUD FIJA DE REGISTRO (300)                   *
003100*----------------------------------------------------------------*
003200     05  FILLER                     PIC X(67).
