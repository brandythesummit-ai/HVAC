000100******************************************************************
000200*              C O P Y   H V P R M I N   -   P E R M I S O       *
000300******************************************************************
000400* APLICACION  : MERCADEO HVAC (CAPTACION DE CLIENTES)            *
000500* MIEMBRO     : HVPRMIN                                          *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE PERMISO DE CONSTRUCCION/  *
000700*             : MECANICA RECIBIDO DE LOS CONDADOS (FUENTE PARA   *
000800*             : EL PROCESO DE GENERACION DE PROSPECTOS HVAC).    *
000900*             : REGISTRO DE LONGITUD FIJA, 420 POSICIONES.       *
001000* USADO POR   : HVMA1B01, HVLK1B02                                *
001100******************************************************************
001200 01  PERMIT-IN-REG.
001300*----------------------------------------------------------------*
001400*    IDENTIFICACION DEL PERMISO                                  *
001500*----------------------------------------------------------------*
001600     05  PRM-ID                     PIC X(12).
001700     05  PRM-COUNTY-ID              PIC X(06).
001800     05  PRM-TYPE                   PIC X(30).
001900     05  PRM-DESCRIPTION            PIC X(40).
002000     05  PRM-OPENED-DATE            PIC 9(08).
002100     05  PRM-OPENED-DATE-R REDEFINES PRM-OPENED-DATE.
002200         10  PRM-OPENED-ANIO        PIC 9(04).
002300         10  PRM-OPENED-MES         PIC 9(02).
002400         10  PRM-OPENED-DIA         PIC 9(02).
002500     05  PRM-STATUS                 PIC X(12).
002600     05  PRM-JOB-VALUE              PIC 9(09)V99.
002700*----------------------------------------------------------------*
002800*    DIRECCION PRIMARIA (SIN NORMALIZAR)                         *
002900*----------------------------------------------------------------*
003000     05  PRM-ADDR-LINE1             PIC X(40).
003100     05  PRM-ADDR-CITY              PIC X(20).
003200     05  PRM-ADDR-STATE             PIC X(02).
003300     05  PRM-ADDR-ZIP               PIC X(10).
003400*----------------------------------------------------------------*
003500*    PROPIETARIO Y CONTACTO (CANDIDATOS - VER U3)                *
003600*----------------------------------------------------------------*
003700     05  PRM-OWNER-NAME             PIC X(30).
003800     05  PRM-OWNER-PHONE-1          PIC X(14).
003900     05  PRM-OWNER-PHONE-2          PIC X(14).
004000     05  PRM-OWNER-EMAIL-1          PIC X(30).
004100     05  PRM-OWNER-EMAIL-2          PIC X(30).
004200*----------------------------------------------------------------*
004300*    ENRIQUECIMIENTO DE PARCELA (CANDIDATOS - VER U3)            *
004400*----------------------------------------------------------------*
004500     05  PRM-YEAR-BUILT             PIC 9(04).
004600     05  PRM-SQFT-1                 PIC 9(07).
004700     05  PRM-SQFT-2                 PIC 9(07).
004800     05  PRM-VALUE-1                PIC 9(09)V99.
004900     05  PRM-VALUE-2                PIC 9(09)V99.
005000     05  PRM-LOT-SIZE-1             PIC 9(09)V99.
005100     05  PRM-LOT-SIZE-2             PIC 9(09)V99.
005200     05  PRM-PARCEL-NUMBER          PIC X(20).
005300*----------------------------------------------------------------*
005400*    RELLENO A LONGITUD FIJA DE REGISTRO (420)                   *
005500*----------------------------------------------------------------*
005600     05  FILLER                     PIC X(29).
