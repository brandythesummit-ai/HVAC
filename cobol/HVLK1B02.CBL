000100******************************************************************
000200* FECHA       : 12/06/1990                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : MERCADEO HVAC (CAPTACION DE CLIENTES)            *
000500* PROGRAMA    : HVLK1B02                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ENLACE DE PROSPECTOS (LEADS) HUERFANOS. RECORRE  *
000800*             : HVLEAD BUSCANDO REGISTROS SIN PROPIEDAD ASIGNADA *
000900*             : (LEAD-PROPERTY-ID EN BLANCO), RECUPERA LA        *
001000*             : DIRECCION DEL PERMISO ORIGINAL DESDE PERMIN,     *
001100*             : LA NORMALIZA Y BUSCA LA PROPIEDAD CORRESPON-     *
001200*             : DIENTE EN HVPROP POR CONDADO+DIRECCION.          *
001300* ARCHIVOS    : PERMIN=E,HVPROP=E,HVLEAD=A,REPORLK=S             *
001400* PROGRAMA(S) : HVAD1S01                                         *
001500******************************************************************
001600*                 H I S T O R I A L   D E   C A M B I O S
001700******************************************************************
001800* 12/06/1990 PEDR TK-2015  VERSION INICIAL - ENLACE DE PROSPECTOS*
001900*                 HUERFANOS CONTRA LA DIRECCION DEL PERMISO      *
002000*                 ORIGINAL (HVLEAD NO GUARDA DIRECCION PROPIA).  *
002100* 04/11/1994 PEDR TK-2588  SE CAMBIA LA BUSQUEDA DE PROPIEDAD DE *
002200*                 UNA TABLA ORDENADA A UNA BUSQUEDA LINEAL, YA   *
002300*                 QUE EL INDICE SE CARGA UNA SOLA VEZ AL INICIO  *
002400*                 Y NO JUSTIFICA EL COSTO DE UN SORT PREVIO.     *
002500* 21/01/1999 PEDR TK-3308  AJUSTE DE FIN DE SIGLO EN EL SELLO DE *
002600*                 FECHA DEL REPORTE DE ENLACE.                   *
002700* 03/10/2002 PEDR TK-3901  SE AGREGA EL CONTEO DE HUERFANOS SIN  *
002800*                 PERMISO LOCALIZABLE EN PERMIN (PERMISO YA      *
002900*                 PURGADO DEL ARCHIVO DE ENTRADA).                *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.                    HVLK1B02.
003300 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
003400 INSTALLATION.                  MERCADEO HVAC - CENTRO DE COMPUTO.
003500 DATE-WRITTEN.                  12/06/1990.
003600 DATE-COMPILED.
003700 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
003800                                 SISTEMAS UNICAMENTE.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS LETRA-VALIDA IS 'A' THRU 'Z' ' '.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600******************************************************************
004700*              A R C H I V O S   D E   E N T R A D A             *
004800******************************************************************
004900     SELECT PERMIN  ASSIGN   TO PERMIN
005000            ORGANIZATION     IS SEQUENTIAL
005100            FILE STATUS      IS FS-PERMIN.
005200     SELECT HVPROP  ASSIGN   TO HVPROP
005300            ORGANIZATION     IS RELATIVE
005400            ACCESS           IS DYNAMIC
005500            RELATIVE KEY     IS WKS-PROP-RRN
005600            FILE STATUS      IS FS-HVPROP
005700                                FSE-HVPROP.
005800******************************************************************
005900*          A R C H I V O   D E   A C T U A L I Z A C I O N       *
006000******************************************************************
006100     SELECT HVLEAD  ASSIGN   TO HVLEAD
006200            ORGANIZATION     IS RELATIVE
006300            ACCESS           IS SEQUENTIAL
006400            FILE STATUS      IS FS-HVLEAD
006500                                FSE-HVLEAD.
006600******************************************************************
006700*              A R C H I V O   D E   S A L I D A                 *
006800******************************************************************
006900     SELECT REPORLK ASSIGN   TO REPORLK
007000            ORGANIZATION     IS LINE SEQUENTIAL
007100            FILE STATUS      IS FS-REPORLK.
007200 DATA DIVISION.
007300 FILE SECTION.
007400******************************************************************
007500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007600******************************************************************
007700 FD  PERMIN
007800     RECORDING MODE IS F.
007900     COPY HVPRMIN.
008000 FD  HVPROP
008100     RECORDING MODE IS F.
008200     COPY HVPROP.
008300 FD  HVLEAD
008400     RECORDING MODE IS F.
008500     COPY HVLEAD.
008600 FD  REPORLK
008700     RECORDING MODE IS F.
008800 01  REPORLK-LINEA.
008900     05  FILLER                     PIC X(132).
009000 WORKING-STORAGE SECTION.
009100******************************************************************
009200*           RECURSOS DE VALIDACION DE FILE STATUS                *
009300******************************************************************
009400 01  WKS-FS-STATUS.
009500     05  FS-PERMIN                  PIC 9(02) VALUE ZEROS.
009600     05  FS-HVPROP                  PIC 9(02) VALUE ZEROS.
009700     05  FS-HVLEAD                  PIC 9(02) VALUE ZEROS.
009800     05  FS-REPORLK                 PIC 9(02) VALUE ZEROS.
009900     05  FS-CICLO                   PIC 9(02) COMP VALUE ZEROS.
010000     05  FILLER                     PIC X(02) VALUE SPACES.
010100 01  FSE-HVPROP.
010200     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
010300     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
010400     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
010500     02  FILLER                     PIC X(02) VALUE SPACES.
010600 01  FSE-HVLEAD.
010700     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
010800     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
010900     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
011000     02  FILLER                     PIC X(02) VALUE SPACES.
011100******************************************************************
011200*                     I N D I C A D O R E S                      *
011300******************************************************************
011400 01  WKS-INDICADORES.
011500     05  WKS-FIN-PERMIN             PIC X(01) VALUE 'N'.
011600         88  FIN-PERMIN                   VALUE 'S'.
011700     05  WKS-FIN-HVPROP             PIC X(01) VALUE 'N'.
011800         88  FIN-HVPROP                   VALUE 'S'.
011900     05  WKS-FIN-HVLEAD             PIC X(01) VALUE 'N'.
012000         88  FIN-HVLEAD                   VALUE 'S'.
012100     05  WKS-PERMISO-ENCONTRADO     PIC X(01) VALUE 'N'.
012200         88  PERMISO-ENCONTRADO           VALUE 'S'.
012300     05  WKS-PROPIEDAD-ENCONTRADA   PIC X(01) VALUE 'N'.
012400         88  PROPIEDAD-ENCONTRADA         VALUE 'S'.
012500     05  FILLER                     PIC X(02) VALUE SPACES.
012600******************************************************************
012700*      F E C H A   D E L   S I S T E M A  ( V E N T A N A  DE   *
012800*      S I G L O   -  A J U S T E   D E   F I N   D E  S I G L O )*
012900******************************************************************
013000 01  WKS-FECHA-SISTEMA              PIC 9(06).
013100 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
013200     05  WKS-FS-ANIO-CORTO          PIC 9(02).
013300     05  WKS-FS-MES                 PIC 9(02).
013400     05  WKS-FS-DIA                 PIC 9(02).
013500 01  WKS-ANIO-CORRIDA               PIC 9(04) VALUE ZEROS.
013600 01  WKS-FECHA-CORRIDA              PIC 9(08) VALUE ZEROS.
013700 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
013800     05  WKS-FC-ANIO                PIC 9(04).
013900     05  WKS-FC-MES                 PIC 9(02).
014000     05  WKS-FC-DIA                 PIC 9(02).
014100******************************************************************
014200*   T A B L A   D E   P E R M I S O S   E N   M E M O R I A      *
014300******************************************************************
014400 01  WKS-DATOS-PERMISOS.
014500     05  WKS-CANT-PERMISOS          PIC 9(05) COMP VALUE ZEROS.
014600     05  WKS-TABLA-PERMISOS OCCURS 1 TO 20000 TIMES
014700                            DEPENDING ON WKS-CANT-PERMISOS
014800                            INDEXED BY WKS-TPX.
014900         10  WKS-TP-PERMISO         PIC X(12).
015000         10  WKS-TP-COUNTY-ID       PIC X(06).
015100         10  WKS-TP-ADDR-LINE1      PIC X(40).
015200         10  WKS-TP-ADDR-CITY       PIC X(20).
015300         10  WKS-TP-ADDR-STATE      PIC X(02).
015400         10  WKS-TP-ADDR-ZIP        PIC X(10).
015500******************************************************************
015600*   I N D I C E   D E   P R O P I E D A D E S   E N   M E M O R I A*
015700******************************************************************
015800 01  WKS-DATOS-INDICE-PROP.
015900     05  WKS-CANT-PROPIEDADES       PIC 9(05) COMP VALUE ZEROS.
016000     05  WKS-INDICE-PROPIEDAD OCCURS 1 TO 10000 TIMES
016100                              DEPENDING ON WKS-CANT-PROPIEDADES
016200                              INDEXED BY WKS-PX.
016300         10  WKS-IDX-COUNTY-ID      PIC X(06).
016400         10  WKS-IDX-DIRECCION      PIC X(80).
016500         10  WKS-IDX-PROP-ID        PIC X(12).
016600 01  WKS-PROP-RRN                   PIC 9(06) COMP VALUE ZEROS.
016700******************************************************************
016800*          A R E A   D E   T R A B A J O   G E N E R A L         *
016900******************************************************************
017000 01  WKS-CONTADORES-1.
017100     05  WKS-J                      PIC 9(02) COMP VALUE ZEROS.
017200     05  WKS-LARGO                  PIC 9(02) COMP VALUE ZEROS.
017300     05  WKS-TPX-DEL-LEAD           PIC 9(05) COMP VALUE ZEROS.
017400     05  WKS-CAMPO-TRABAJO          PIC X(40) VALUE SPACES.
017500     05  FILLER                     PIC X(02) VALUE SPACES.
017600******************************************************************
017700*          C O N T A D O R E S   D E   C O R R I D A              *
017800******************************************************************
017900 01  WKS-TOTALES.
018000     05  WKS-TOT-LEADS-LEIDOS       PIC 9(07) COMP VALUE ZEROS.
018100     05  WKS-TOT-LEADS-HUERFANOS    PIC 9(07) COMP VALUE ZEROS.
018200     05  WKS-TOT-ENLAZADOS          PIC 9(07) COMP VALUE ZEROS.
018300     05  WKS-TOT-NO-ENLAZADOS       PIC 9(07) COMP VALUE ZEROS.
018400     05  WKS-TOT-PERMISO-NO-HALLADO PIC 9(07) COMP VALUE ZEROS.
018500     05  FILLER                     PIC X(02) VALUE SPACES.
018600******************************************************************
018700*      A R E A   D E   E N L A C E   C O N   S U B R U T I N A S *
018800******************************************************************
018900 01  WKS-LK-DIRECCION.
019000     05  WKS-LK-CRUDA               PIC X(80).
019100     05  WKS-LK-NORMAL              PIC X(80).
019200     05  WKS-LK-NUM-CALLE           PIC X(08).
019300     05  WKS-LK-NOM-CALLE           PIC X(30).
019400     05  WKS-LK-SUF-CALLE           PIC X(12).
019500     05  WKS-LK-UNIDAD              PIC X(10).
019600     05  WKS-LK-CIUDAD              PIC X(20).
019700     05  WKS-LK-ESTADO              PIC X(02).
019800     05  WKS-LK-ZIP                 PIC X(10).
019900     05  FILLER                     PIC X(02) VALUE SPACES.
020000******************************************************************
020100*              L I N E A S   D E L   R E P O R T E                *
020200******************************************************************
020300 01  WKS-LINEA-ENCABEZADO.
020400     05  FILLER                     PIC X(01) VALUE SPACES.
020500     05  FILLER                     PIC X(30)
020600              VALUE 'MERCADEO HVAC - HVLK1B02'.
020700     05  FILLER                     PIC X(20) VALUE SPACES.
020800     05  FILLER                     PIC X(15) VALUE 'FECHA CORRIDA:'.
020900     05  ENC-FECHA                  PIC 9(08).
021000     05  FILLER                     PIC X(58) VALUE SPACES.
021100 01  WKS-LINEA-TOTALES.
021200     05  FILLER                     PIC X(01) VALUE SPACES.
021300     05  FILLER                     PIC X(20)
021400              VALUE 'TOTALES DE ENLACE:'.
021500     05  TOT-ETIQUETA               PIC X(30).
021600     05  TOT-VALOR                  PIC ZZZ,ZZZ,ZZ9.
021700     05  FILLER                     PIC X(70) VALUE SPACES.
021800 01  WKS-LINEA-SEPARADOR            PIC X(132) VALUE ALL '-'.
021900******************************************************************
022000 PROCEDURE DIVISION.
022100******************************************************************
022200*               S E C C I O N    P R I N C I P A L
022300******************************************************************
022400 000-PRINCIPAL SECTION.
022500     PERFORM 100-ABRIR-ARCHIVOS
022600     PERFORM 105-DETERMINA-FECHA-CORRIDA
022700     PERFORM 150-CARGA-TABLA-PERMISOS
022800     PERFORM 160-CARGA-INDICE-PROPIEDADES
022900     PERFORM 175-ENCABEZADO-REPORTE
023000     PERFORM 200-LEE-LEAD-HUERFANO
023100     PERFORM 250-PROCESA-UN-LEAD THRU 250-PROCESA-UN-LEAD-E
023200         UNTIL FIN-HVLEAD
023300     PERFORM 800-TOTALES-FINALES
023400     PERFORM 900-CIERRA-ARCHIVOS
023500     STOP RUN.
023600 000-PRINCIPAL-E. EXIT.
023700
023800* APERTURA DE ARCHIVOS Y VALIDACION DE FILE STATUS
023900 100-ABRIR-ARCHIVOS SECTION.
024000     OPEN INPUT  PERMIN
024100     OPEN I-O    HVPROP
024200     OPEN I-O    HVLEAD
024300     OPEN OUTPUT REPORLK
024400     MOVE ZEROS TO FS-CICLO
024500     PERFORM 110-VALIDA-STATUS-APERTURA THRU
024600             110-VALIDA-STATUS-APERTURA-E
024700         VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 4.
024800 100-ABRIR-ARCHIVOS-E. EXIT.
024900
025000 110-VALIDA-STATUS-APERTURA SECTION.
025100     EVALUATE FS-CICLO
025200        WHEN 1
025300           IF FS-PERMIN NOT = 0
025400              DISPLAY '*** ERROR AL ABRIR PERMIN - FS: '
025500                      FS-PERMIN UPON CONSOLE
025600              MOVE 91 TO RETURN-CODE
025700              PERFORM 900-CIERRA-ARCHIVOS
025800              STOP RUN
025900           END-IF
026000        WHEN 2
026100           IF FS-HVPROP NOT = 0 AND NOT = 05
026200              DISPLAY '*** ERROR AL ABRIR HVPROP - FS: '
026300                      FS-HVPROP UPON CONSOLE
026400              MOVE 91 TO RETURN-CODE
026500              PERFORM 900-CIERRA-ARCHIVOS
026600              STOP RUN
026700           END-IF
026800        WHEN 3
026900           IF FS-HVLEAD NOT = 0
027000              DISPLAY '*** ERROR AL ABRIR HVLEAD - FS: '
027100                      FS-HVLEAD UPON CONSOLE
027200              MOVE 91 TO RETURN-CODE
027300              PERFORM 900-CIERRA-ARCHIVOS
027400              STOP RUN
027500           END-IF
027600        WHEN OTHER
027700           IF FS-REPORLK NOT = 0
027800              DISPLAY '*** ERROR AL ABRIR REPORLK - FS: '
027900                      FS-REPORLK UPON CONSOLE
028000              MOVE 91 TO RETURN-CODE
028100              PERFORM 900-CIERRA-ARCHIVOS
028200              STOP RUN
028300           END-IF
028400     END-EVALUATE.
028500 110-VALIDA-STATUS-APERTURA-E. EXIT.
028600
028700* VENTANA DE SIGLO SOBRE LA FECHA DEL SISTEMA (AJUSTE FIN DE
028800* SIGLO - VER HISTORIAL DE CAMBIOS 21/01/1999)
028900 105-DETERMINA-FECHA-CORRIDA SECTION.                             TK-3308 
029000     ACCEPT WKS-FECHA-SISTEMA FROM DATE
029100     IF WKS-FS-ANIO-CORTO < 50
029200        COMPUTE WKS-ANIO-CORRIDA = 2000 + WKS-FS-ANIO-CORTO
029300     ELSE
029400        COMPUTE WKS-ANIO-CORRIDA = 1900 + WKS-FS-ANIO-CORTO
029500     END-IF
029600     MOVE WKS-ANIO-CORRIDA TO WKS-FC-ANIO
029700     MOVE WKS-FS-MES       TO WKS-FC-MES
029800     MOVE WKS-FS-DIA       TO WKS-FC-DIA.
029900 105-DETERMINA-FECHA-CORRIDA-E. EXIT.
030000
030100* CARGA DE PERMIN A MEMORIA - NECESARIA PORQUE HVLEAD NO GUARDA
030200* LA DIRECCION DEL PERMISO ORIGINAL, SOLO EL NUMERO DE PERMISO
030300 150-CARGA-TABLA-PERMISOS SECTION.
030400     MOVE ZEROS  TO WKS-CANT-PERMISOS
030500     PERFORM 155-CARGA-UN-PERMISO THRU 155-CARGA-UN-PERMISO-E
030600         UNTIL FIN-PERMIN.
030700 150-CARGA-TABLA-PERMISOS-E. EXIT.
030800
030900 155-CARGA-UN-PERMISO SECTION.
031000     READ PERMIN
031100        AT END
031200           MOVE 'S' TO WKS-FIN-PERMIN
031300        NOT AT END
031400           ADD 1 TO WKS-CANT-PERMISOS
031500           SET WKS-TPX TO WKS-CANT-PERMISOS
031600           MOVE PRM-ID          TO WKS-TP-PERMISO(WKS-TPX)
031700           MOVE PRM-COUNTY-ID   TO WKS-TP-COUNTY-ID(WKS-TPX)
031800           MOVE PRM-ADDR-LINE1  TO WKS-TP-ADDR-LINE1(WKS-TPX)
031900           MOVE PRM-ADDR-CITY   TO WKS-TP-ADDR-CITY(WKS-TPX)
032000           MOVE PRM-ADDR-STATE  TO WKS-TP-ADDR-STATE(WKS-TPX)
032100           MOVE PRM-ADDR-ZIP    TO WKS-TP-ADDR-ZIP(WKS-TPX)
032200     END-READ.
032300 155-CARGA-UN-PERMISO-E. EXIT.
032400
032500* CARGA DEL INDICE DE PROPIEDADES - LECTURA SECUENCIAL COMPLETA
032600* DE HVPROP EN ORDEN DE RRN (ACCESO DYNAMIC PERMITE NEXT RECORD
032700* Y LUEGO LECTURA DIRECTA MAS ADELANTE)
032800 160-CARGA-INDICE-PROPIEDADES SECTION.
032900     MOVE ZEROS  TO WKS-CANT-PROPIEDADES
033000     PERFORM 165-CARGA-UNA-PROPIEDAD THRU
033100             165-CARGA-UNA-PROPIEDAD-E
033200         UNTIL FIN-HVPROP.
033300 160-CARGA-INDICE-PROPIEDADES-E. EXIT.
033400
033500 165-CARGA-UNA-PROPIEDAD SECTION.
033600     READ HVPROP NEXT RECORD
033700        AT END
033800           MOVE 'S' TO WKS-FIN-HVPROP
033900        NOT AT END
034000           ADD 1 TO WKS-CANT-PROPIEDADES
034100           SET WKS-PX TO WKS-CANT-PROPIEDADES
034200           MOVE PROP-COUNTY-ID     TO WKS-IDX-COUNTY-ID(WKS-PX)
034300           MOVE PROP-NORM-ADDRESS  TO WKS-IDX-DIRECCION(WKS-PX)
034400           MOVE PROP-ID            TO WKS-IDX-PROP-ID(WKS-PX)
034500     END-READ.
034600 165-CARGA-UNA-PROPIEDAD-E. EXIT.
034700
034800* ENCABEZADO DEL REPORTE DE ENLACE
034900 175-ENCABEZADO-REPORTE SECTION.
035000     MOVE SPACES TO WKS-LINEA-ENCABEZADO
035100     MOVE WKS-FECHA-CORRIDA TO ENC-FECHA
035200     MOVE WKS-LINEA-ENCABEZADO TO REPORLK-LINEA
035300     WRITE REPORLK-LINEA
035400     MOVE WKS-LINEA-SEPARADOR TO REPORLK-LINEA
035500     WRITE REPORLK-LINEA.
035600 175-ENCABEZADO-REPORTE-E. EXIT.
035700
035800* LECTURA SECUENCIAL DE HVLEAD
035900 200-LEE-LEAD-HUERFANO SECTION.
036000     READ HVLEAD
036100        AT END
036200           MOVE 'S' TO WKS-FIN-HVLEAD
036300        NOT AT END
036400           ADD 1 TO WKS-TOT-LEADS-LEIDOS
036500     END-READ.
036600 200-LEE-LEAD-HUERFANO-E. EXIT.
036700
036800* UN CICLO COMPLETO DE PROCESO DE UN LEAD YA LEIDO, SEGUIDO DE
036900* LA LECTURA DEL SIGUIENTE
037000 250-PROCESA-UN-LEAD SECTION.
037100     IF LEAD-PROPERTY-ID = SPACES
037200        ADD 1 TO WKS-TOT-LEADS-HUERFANOS
037300        PERFORM 260-BUSCA-PERMISO-DEL-LEAD
037400        IF PERMISO-ENCONTRADO
037500           PERFORM 300-NORMALIZA-DIRECCION
037600           PERFORM 400-BUSCA-PROPIEDAD
037700           IF PROPIEDAD-ENCONTRADA
037800              PERFORM 450-ENLAZA-LEAD
037900           ELSE
038000              PERFORM 460-CUENTA-NO-ENLAZADO
038100           END-IF
038200        ELSE
038300           ADD 1 TO WKS-TOT-PERMISO-NO-HALLADO
038400           PERFORM 460-CUENTA-NO-ENLAZADO
038500        END-IF
038600     END-IF
038700     PERFORM 200-LEE-LEAD-HUERFANO.
038800 250-PROCESA-UN-LEAD-E. EXIT.
038900
039000* BUSQUEDA DEL PERMISO ORIGINAL DEL LEAD EN LA TABLA EN MEMORIA
039100* (BUSQUEDA LINEAL - VER HISTORIAL DE CAMBIOS 04/11/1994)
039200 260-BUSCA-PERMISO-DEL-LEAD SECTION.                              TK-3901 
039300     MOVE 'N' TO WKS-PERMISO-ENCONTRADO
039400     IF WKS-CANT-PERMISOS > ZEROS
039500        PERFORM 265-COMPARA-UN-PERMISO THRU
039600                265-COMPARA-UN-PERMISO-E
039700            VARYING WKS-TPX FROM 1 BY 1
039800               UNTIL WKS-TPX > WKS-CANT-PERMISOS
039900                  OR PERMISO-ENCONTRADO
040000     END-IF.
040100 260-BUSCA-PERMISO-DEL-LEAD-E. EXIT.
040200
040300 265-COMPARA-UN-PERMISO SECTION.
040400     IF WKS-TP-PERMISO(WKS-TPX) = LEAD-PERMIT-ID
040500        MOVE 'S' TO WKS-PERMISO-ENCONTRADO
040600        MOVE WKS-TPX TO WKS-TPX-DEL-LEAD
040700     END-IF.
040800 265-COMPARA-UN-PERMISO-E. EXIT.
040900
041000* DIRECCION EN UNA SOLA LINEA "LINE1, CITY, ST ZIP" DEL PERMISO
041100* ENCONTRADO, LUEGO NORMALIZACION (U1) - CALL A HVAD1S01
041200 300-NORMALIZA-DIRECCION SECTION.
041300     SET WKS-TPX TO WKS-TPX-DEL-LEAD
041400     MOVE SPACES TO WKS-LK-CRUDA
041500     MOVE 1      TO WKS-J
041600     IF WKS-TP-ADDR-LINE1(WKS-TPX) NOT = SPACES
041700        MOVE WKS-TP-ADDR-LINE1(WKS-TPX) TO WKS-CAMPO-TRABAJO
041800        PERFORM 310-LARGO-CAMPO
041900        STRING WKS-CAMPO-TRABAJO(1:WKS-LARGO) DELIMITED BY SIZE
042000               INTO WKS-LK-CRUDA WITH POINTER WKS-J
042100        END-STRING
042200     END-IF
042300     IF WKS-TP-ADDR-CITY(WKS-TPX) NOT = SPACES
042400        IF WKS-J > 1
042500           STRING ', ' DELIMITED BY SIZE
042600                  INTO WKS-LK-CRUDA WITH POINTER WKS-J
042700           END-STRING
042800        END-IF
042900        MOVE WKS-TP-ADDR-CITY(WKS-TPX) TO WKS-CAMPO-TRABAJO
043000        PERFORM 310-LARGO-CAMPO
043100        STRING WKS-CAMPO-TRABAJO(1:WKS-LARGO) DELIMITED BY SIZE
043200               INTO WKS-LK-CRUDA WITH POINTER WKS-J
043300        END-STRING
043400     END-IF
043500     IF WKS-TP-ADDR-STATE(WKS-TPX) NOT = SPACES
043600        IF WKS-J > 1
043700           STRING ', ' DELIMITED BY SIZE
043800                  INTO WKS-LK-CRUDA WITH POINTER WKS-J
043900           END-STRING
044000        END-IF
044100        STRING WKS-TP-ADDR-STATE(WKS-TPX) DELIMITED BY SIZE
044200               INTO WKS-LK-CRUDA WITH POINTER WKS-J
044300        END-STRING
044400        IF WKS-TP-ADDR-ZIP(WKS-TPX) NOT = SPACES
044500           MOVE WKS-TP-ADDR-ZIP(WKS-TPX) TO WKS-CAMPO-TRABAJO
044600           PERFORM 310-LARGO-CAMPO
044700           STRING ' ' DELIMITED BY SIZE
044800                  WKS-CAMPO-TRABAJO(1:WKS-LARGO) DELIMITED BY SIZE
044900                  INTO WKS-LK-CRUDA WITH POINTER WKS-J
045000           END-STRING
045100        END-IF
045200     END-IF
045300     CALL 'HVAD1S01' USING WKS-LK-CRUDA, WKS-LK-NORMAL,
045400          WKS-LK-NUM-CALLE, WKS-LK-NOM-CALLE, WKS-LK-SUF-CALLE,
045500          WKS-LK-UNIDAD, WKS-LK-CIUDAD, WKS-LK-ESTADO, WKS-LK-ZIP
045600     END-CALL.
045700 300-NORMALIZA-DIRECCION-E. EXIT.
045800
045900* DEVUELVE EN WKS-LARGO LA LONGITUD SIN ESPACIOS A LA DERECHA
046000* DE WKS-CAMPO-TRABAJO (SIN FUNCIONES INTRINSECAS)
046100 310-LARGO-CAMPO SECTION.
046200     MOVE 40 TO WKS-LARGO
046300     PERFORM 315-RECORTA-CAMPO THRU 315-RECORTA-CAMPO-E
046400         UNTIL WKS-LARGO = ZEROS
046500            OR WKS-CAMPO-TRABAJO(WKS-LARGO:1) NOT = SPACE.
046600 310-LARGO-CAMPO-E. EXIT.
046700
046800 315-RECORTA-CAMPO SECTION.
046900     SUBTRACT 1 FROM WKS-LARGO.
047000 315-RECORTA-CAMPO-E. EXIT.
047100
047200* BUSQUEDA DE PROPIEDAD POR (COUNTY-ID + DIRECCION NORMALIZADA)
047300* EN EL INDICE EN MEMORIA (BUSQUEDA LINEAL)
047400 400-BUSCA-PROPIEDAD SECTION.                                     TK-2588 
047500     MOVE 'N' TO WKS-PROPIEDAD-ENCONTRADA
047600     IF WKS-CANT-PROPIEDADES > ZEROS
047700        PERFORM 405-COMPARA-UNA-PROPIEDAD THRU
047800                405-COMPARA-UNA-PROPIEDAD-E
047900            VARYING WKS-PX FROM 1 BY 1
048000               UNTIL WKS-PX > WKS-CANT-PROPIEDADES
048100                  OR PROPIEDAD-ENCONTRADA
048200     END-IF.
048300 400-BUSCA-PROPIEDAD-E. EXIT.
048400
048500 405-COMPARA-UNA-PROPIEDAD SECTION.                               TK-2588 
048600     IF WKS-IDX-COUNTY-ID(WKS-PX) = WKS-TP-COUNTY-ID(WKS-TPX-DEL-LEAD)
048700        AND WKS-IDX-DIRECCION(WKS-PX) = WKS-LK-NORMAL
048800        MOVE 'S' TO WKS-PROPIEDAD-ENCONTRADA
048900     END-IF.
049000 405-COMPARA-UNA-PROPIEDAD-E. EXIT.
049100
049200* ENLACE DEL LEAD A LA PROPIEDAD ENCONTRADA
049300 450-ENLAZA-LEAD SECTION.
049400     MOVE WKS-IDX-PROP-ID(WKS-PX) TO LEAD-PROPERTY-ID
049500     REWRITE HVLEAD-REG INVALID KEY
049600        DISPLAY '*** ERROR AL REESCRIBIR HVLEAD: '
049700                LEAD-ID UPON CONSOLE
049800     END-REWRITE
049900     ADD 1 TO WKS-TOT-ENLAZADOS.
050000 450-ENLAZA-LEAD-E. EXIT.
050100
050200* NO SE PUDO ENLAZAR EL LEAD (PROPIEDAD NO HALLADA, O PERMISO
050300* ORIGINAL YA NO EXISTE EN PERMIN)
050400 460-CUENTA-NO-ENLAZADO SECTION.                                  TK-3901 
050500     ADD 1 TO WKS-TOT-NO-ENLAZADOS.
050600 460-CUENTA-NO-ENLAZADO-E. EXIT.
050700
050800* TOTALES FINALES DE LA CORRIDA
050900 800-TOTALES-FINALES SECTION.
051000     MOVE WKS-LINEA-SEPARADOR TO REPORLK-LINEA
051100     WRITE REPORLK-LINEA
051200     MOVE SPACES TO WKS-LINEA-TOTALES
051300     MOVE 'LEADS LEIDOS'            TO TOT-ETIQUETA
051400     MOVE WKS-TOT-LEADS-LEIDOS      TO TOT-VALOR
051500     MOVE WKS-LINEA-TOTALES TO REPORLK-LINEA
051600     WRITE REPORLK-LINEA
051700     MOVE SPACES TO WKS-LINEA-TOTALES
051800     MOVE 'LEADS HUERFANOS'         TO TOT-ETIQUETA
051900     MOVE WKS-TOT-LEADS-HUERFANOS   TO TOT-VALOR
052000     MOVE WKS-LINEA-TOTALES TO REPORLK-LINEA
052100     WRITE REPORLK-LINEA
052200     MOVE SPACES TO WKS-LINEA-TOTALES
052300     MOVE 'ENLAZADOS'               TO TOT-ETIQUETA
052400     MOVE WKS-TOT-ENLAZADOS         TO TOT-VALOR
052500     MOVE WKS-LINEA-TOTALES TO REPORLK-LINEA
052600     WRITE REPORLK-LINEA
052700     MOVE SPACES TO WKS-LINEA-TOTALES
052800     MOVE 'NO ENLAZADOS'            TO TOT-ETIQUETA
052900     MOVE WKS-TOT-NO-ENLAZADOS      TO TOT-VALOR
053000     MOVE WKS-LINEA-TOTALES TO REPORLK-LINEA
053100     WRITE REPORLK-LINEA
053200     MOVE SPACES TO WKS-LINEA-TOTALES
053300     MOVE 'PERMISO ORIGINAL NO HALLADO' TO TOT-ETIQUETA
053400     MOVE WKS-TOT-PERMISO-NO-HALLADO    TO TOT-VALOR
053500     MOVE WKS-LINEA-TOTALES TO REPORLK-LINEA
053600     WRITE REPORLK-LINEA.
053700 800-TOTALES-FINALES-E. EXIT.
053800
053900* CIERRE DE ARCHIVOS
054000 900-CIERRA-ARCHIVOS SECTION.
054100     CLOSE PERMIN, HVPROP, HVLEAD, REPORLK.
054200 900-CIERRA-ARCHIVOS-E. EXIT.
