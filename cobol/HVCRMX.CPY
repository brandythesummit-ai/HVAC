000100******************************************************************
000200*              C O P Y   H V C R M X   -   E X T R A C T O       *
000300******************************************************************
000400* APLICACION  : MERCADEO HVAC (CAPTACION DE CLIENTES)            *
000500* MIEMBRO     : HVCRMX                                           *
000600* DESCRIPCION : EXTRACTO DE SINCRONIZACION CRM (SALIDA U8) - UN  *
000700*             : REGISTRO POR CADA PROSPECTO PENDIENTE HOT/WARM   *
000800*             : SINCRONIZADO EN LA CORRIDA.                      *
000900*             : REGISTRO DE LONGITUD FIJA, 240 POSICIONES.       *
001000* USADO POR   : HVCR1B03                                         *
001100******************************************************************
001200 01  HVCRMX-REG.
001300     05  CRM-LEAD-ID                PIC X(12).
001400     05  CRM-FIRST-NAME             PIC X(15).
001500     05  CRM-LAST-NAME              PIC X(15).
001600     05  CRM-EMAIL                  PIC X(30).
001700     05  CRM-PHONE                  PIC X(14).
001800     05  CRM-ADDRESS                PIC X(80).
001900     05  CRM-TAG-1                  PIC X(20).
002000     05  CRM-TAG-2                  PIC X(20).
002100     05  CRM-LEAD-SCORE             PIC 9(03).
002200     05  CRM-HVAC-AGE               PIC 9(03).
002300     05  CRM-PROPERTY-VALUE         PIC 9(09)V99.
002400*----------------------------------------------------------------*
002500*    RELLENO A LONGITUD FIJA DE REGISTRO (240)                   *
002600*----------------------------------------------------------------*
002700     05  FILLER                     PIC X(17).
